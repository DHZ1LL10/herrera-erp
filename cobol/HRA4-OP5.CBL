000100      * -- identifica el programa ante el compilador y el                 
000110       IDENTIFICATION DIVISION.                                           
000120       PROGRAM-ID.    VENTA-TOTAL.                                        
000130       AUTHOR.        L. FUENTES T.                                       
000140       INSTALLATION.  TALLERES HERRERA - DEPTO SISTEMAS.                  
000150       DATE-WRITTEN.  09/03/91.                                           
000160       DATE-COMPILED. 09/03/91.                                           
000170       SECURITY.      CONFIDENCIAL - USO INTERNO SOLAMENTE.               
000180      *----------------------------------------------------------*        
000190      *  VENTA-TOTAL                                             *        
000200      *  MOTOR DE VENTAS DE MOSTRADOR.  LEE EL ARCHIVO DE VENTAS *        
000210      *  (VENTAS.DAT) EN ORDEN DE FECHA, CALCULA EL TOTAL DE     *        
000220      *  CADA VENTA, ACUMULA LOS TOTALES DEL DIA POR RUPTURA DE  *        
000230      *  CONTROL Y LOS TOTALES DEL PERIODO, Y GRABA LA SECCION   *        
000240      *  DE VENTAS DEL REPORTE.LST.                              *        
000250      *----------------------------------------------------------*        
000260      *  BITACORA DE CAMBIOS                                     *        
000270      *----------------------------------------------------------*        
000280      * 09/03/91 LFT  PROGRAMA ORIGINAL - CORTE DIARIO DE CAJA   *HRE0001 
000290      * 04/18/93 LFT  SE AGREGA VENTA PROMEDIO POR DIA           *HRE0002 
000300      * 11/22/95 CQV  SE AGREGA TOTAL Y PROMEDIO DEL PERIODO     *HRE0003 
000310      * 12/03/98 GHR  REVISION Y2K - FECHAS A 8 DIGITOS AAAAMMDD *HRE0004 
000320      * 06/18/99 GHR  PRUEBAS DE CIERRE DE ANO 1999-2000 OK      *        
000330      * 07/14/01 GHR  CORRIGE RUPTURA DE CONTROL CUANDO EL       *HRE0005 
000340      *               ARCHIVO DE VENTAS LLEGA VACIO              *        
000350      * 02/09/04 PXM  SE AGREGA SECCION AL REPORTE.LST EN VEZ DE *HRE0006 
000360      *               REPORTE PROPIO DE VENTAS                  *         
000370      * 08/26/07 PXM  SOLICITUD 4960 - PROMEDIO REDONDEA A 2     *HRE0007 
000380      *               DECIMALES POR EL METODO HALF-UP            *        
000390      * 10/13/10 NRC  SOLICITUD 5300 - CUENTA VENTAS SIN IMPORTAR*HRE0008 
000400      *               EL METODO DE PAGO O LA UBICACION           *        
000410      *----------------------------------------------------------*        
000420      * -- describe el equipo y los archivos del programa --              
000430       ENVIRONMENT DIVISION.                                              
000440      * -- parametros de compilacion y de impresion --                    
000450       CONFIGURATION SECTION.                                             
000460      * -- asigna el nombre logico del salto de pagina y las              
000470       SPECIAL-NAMES.                                                     
000480      * nombre logico del salto de pagina del reporte                     
000490           C01 IS TOP-OF-FORM                                             
000500      * clase de caracteres usada para validar el dato                    
000510           CLASS CLASE-NUMERICA IS "0" THRU "9"                           
000520      * bandera de operador leida del switch de arranque                  
000530           UPSI-0 ON STATUS IS SW-VENTAS-SIN-CAJA.                        
000540      * -- declara los archivos que usa el programa --                    
000550       INPUT-OUTPUT SECTION.                                              
000560      * -- liga cada archivo logico con su nombre externo --              
000570       FILE-CONTROL.                                                      
000580      * -- archivo logico VENTAS-IN --                                    
000590           SELECT VENTAS-IN     ASSIGN TO VENTASIN                        
000600      * forma de organizacion del archivo en disco                        
000610               ORGANIZATION IS SEQUENTIAL                                 
000620      * forma en que el programa recorre el archivo                       
000630               ACCESS MODE   IS SEQUENTIAL                                
000640      * campo que recibe el codigo de resultado de cada operacion         
000650               FILE STATUS   IS FS-VENTAS.                                
000660      *                                                                   
000670                                                                          
000680      * -- archivo logico REPORTE-LST --                                  
000690           SELECT REPORTE-LST   ASSIGN TO REPORTE                         
000700      * forma de organizacion del archivo en disco                        
000710               ORGANIZATION IS SEQUENTIAL                                 
000720      * forma en que el programa recorre el archivo                       
000730               ACCESS MODE   IS SEQUENTIAL                                
000740      * campo que recibe el codigo de resultado de cada operacion         
000750               FILE STATUS   IS FS-REPORTE.                               
000760      *                                                                   
000770                                                                          
000780      * -- layouts de los archivos y areas de trabajo del                 
000790       DATA DIVISION.                                                     
000800      * -- layouts de los registros de entrada y salida --                
000810       FILE SECTION.                                                      
000820      * -- descripcion del archivo VENTAS-IN --                           
000830       FD  VENTAS-IN                                                      
000840      * estandar de etiqueta del sistema operativo                        
000850           LABEL RECORD IS STANDARD                                       
000860      * nombre externo del archivo: VENTAS.DAT                            
000870           VALUE OF FILE-ID "VENTAS.DAT".                                 
000880      * -- REG-VENTA-IN: registro leido de VENTAS.DAT --                  
000890       01  REG-VENTA-IN.                                                  
000900      * VTA-ID: dato numerico                                             
000910      * mascara del campo: 9(06)                                          
000920           02  VTA-ID                 PIC 9(06).                          
000930      * VTA-FOLIO: campo de texto                                         
000940      * mascara del campo: X(13)                                          
000950           02  VTA-FOLIO              PIC X(13).                          
000960      * VTA-TIPO: campo alfanumerico                                      
000970      * mascara del campo: X(02)                                          
000980           02  VTA-TIPO               PIC X(02).                          
000990      * VTA-FECHA: dato numerico                                          
001000      * mascara del campo: 9(08)                                          
001010           02  VTA-FECHA              PIC 9(08).                          
001020      * VTA-CANTIDAD: cantidad con parte decimal                          
001030      * mascara del campo: S9(05)V9(02)                                   
001040           02  VTA-CANTIDAD           PIC S9(05)V9(02).                   
001050      * VTA-PRECIO-UNIT: campo numerico con decimales                     
001060      * mascara del campo: S9(05)V9(02)                                   
001070           02  VTA-PRECIO-UNIT        PIC S9(05)V9(02).                   
001080      * VTA-TOTAL: importe con dos posiciones decimales                   
001090      * mascara del campo: S9(07)V9(02)                                   
001100           02  VTA-TOTAL              PIC S9(07)V9(02).                   
001110      * VTA-METODO: campo de texto                                        
001120      * mascara del campo: X(02)                                          
001130           02  VTA-METODO             PIC X(02).                          
001140      * VTA-UBICACION: campo alfanumerico                                 
001150      * mascara del campo: X(01)                                          
001160           02  VTA-UBICACION          PIC X(01).                          
001170           02  FILLER                 PIC X(47).                          
001180      *                                                                   
001190                                                                          
001200      * -- descripcion del archivo REPORTE-LST --                         
001210       FD  REPORTE-LST                                                    
001220      * estandar de etiqueta del sistema operativo                        
001230           LABEL RECORD IS STANDARD                                       
001240      * modo de grabacion de longitud fija                                
001250           RECORDING MODE IS F.                                           
001260      * -- LIN-REPORTE: area de trabajo o linea de impresion del          
001270       01  LIN-REPORTE                PIC X(132).                         
001280      *                                                                   
001290                                                                          
001300      * -- contadores, banderas y areas de calculo del programa --        
001310       WORKING-STORAGE SECTION.                                           
001320      * -- AREAS DE TRABAJO INDEPENDIENTES (NIVEL 77) --                  
001330      * WS-CNT-CORRIDA: total de registros de esta corrida                
001340       77  WS-CNT-CORRIDA         PIC 9(06) VALUE ZERO COMP.              
001350      * WS-VERSION-PROGRAMA: version del programa para el log             
001360       77  WS-VERSION-PROGRAMA    PIC X(05) VALUE "R2016".                
001370      * -- WS-CONSTANTES: constantes y literal de identificacion          
001380       01  WS-CONSTANTES.                                                 
001390      * WS-PROGRAMA: campo alfanumerico                                   
001400      * mascara del campo: X(11)                                          
001410           02  WS-PROGRAMA            PIC X(11)                           
001420               VALUE "VENTA-TOTAL".                                       
001430           02  FILLER                 PIC X(09) VALUE SPACES.             
001440      * -- WS-STATUS-AREA: codigos de estado (FILE STATUS) de los         
001450       01  WS-STATUS-AREA.                                                
001460      * FS-VENTAS: dato de tipo caracter                                  
001470      * mascara del campo: X(02)                                          
001480           02  FS-VENTAS              PIC X(02) VALUE "00".               
001490      * FS-REPORTE: campo de texto                                        
001500      * mascara del campo: X(02)                                          
001510           02  FS-REPORTE             PIC X(02) VALUE "00".               
001520           02  FILLER                 PIC X(16) VALUE SPACES.             
001530      * -- WS-SWITCHES: banderas de control del programa (fin de          
001540       01  WS-SWITCHES.                                                   
001550      * SW-FIN-VENTAS: campo de texto                                     
001560      * mascara del campo: X(01)                                          
001570           02  SW-FIN-VENTAS          PIC X(01) VALUE "N".                
001580      * -- condicion FIN-VENTAS: activa cuando vale "S" --                
001590               88  FIN-VENTAS                    VALUE "S".               
001600      * SW-PRIMERA-VENTA: dato de tipo caracter                           
001610      * mascara del campo: X(01)                                          
001620           02  SW-PRIMERA-VENTA       PIC X(01) VALUE "S".                
001630      * -- condicion ES-PRIMERA-VENTA: activa cuando vale "S" --          
001640               88  ES-PRIMERA-VENTA               VALUE "S".              
001650      * SW-VENTAS-SIN-CAJA: campo alfanumerico                            
001660      * mascara del campo: X(01)                                          
001670           02  SW-VENTAS-SIN-CAJA     PIC X(01) VALUE "N".                
001680           02  FILLER                 PIC X(17) VALUE SPACES.             
001690      * -- WS-CONTADORES: contadores de registros leidos y                
001700       01  WS-CONTADORES COMP.                                            
001710      * WS-CNT-VENTAS: campo numerico                                     
001720      * mascara del campo: 9(06)                                          
001730           02  WS-CNT-VENTAS          PIC 9(06) VALUE ZERO.               
001740      * WS-CNT-DIA: dato numerico                                         
001750      * mascara del campo: 9(05)                                          
001760           02  WS-CNT-DIA             PIC 9(05) VALUE ZERO.               
001770      * WS-CNT-PERIODO: cantidad o contador numerico                      
001780      * mascara del campo: 9(06)                                          
001790           02  WS-CNT-PERIODO         PIC 9(06) VALUE ZERO.               
001800           02  FILLER                 PIC 9(06) VALUE ZERO.               
001810      * -- WS-ACUMULADORES: acumuladores del dia y del periodo de         
001820       01  WS-ACUMULADORES.                                               
001830      * WS-SUMA-DIA: cantidad con parte decimal                           
001840      * mascara del campo: S9(07)V9(02)                                   
001850           02  WS-SUMA-DIA            PIC S9(07)V9(02) VALUE ZERO.        
001860      * WS-SUMA-PERIODO: campo numerico con decimales                     
001870      * mascara del campo: S9(09)V9(02)                                   
001880           02  WS-SUMA-PERIODO        PIC S9(09)V9(02) VALUE ZERO.        
001890      * WS-PROMEDIO-DIA: importe con dos posiciones decimales             
001900      * mascara del campo: S9(05)V9(02)                                   
001910           02  WS-PROMEDIO-DIA        PIC S9(05)V9(02) VALUE ZERO.        
001920      * WS-PROMEDIO-PERIODO: cantidad con parte decimal                   
001930      * mascara del campo: S9(05)V9(02)                                   
001940           02  WS-PROMEDIO-PERIODO    PIC S9(05)V9(02) VALUE ZERO.        
001950           02  FILLER                 PIC X(04) VALUE SPACES.             
001960      *--  REDEFINES: ACUMULADORES COMO BYTES CRUDOS -----------*         
001970      * -- WS-ACUMULADORES-R: vista alterna (REDEFINES) de                
001980       01  WS-ACUMULADORES-R REDEFINES WS-ACUMULADORES.                   
001990      * WS-ACUM-BYTES: campo alfanumerico                                 
002000      * mascara del campo: X(28)                                          
002010           02  WS-ACUM-BYTES          PIC X(28).                          
002020      * -- WS-CALCULO: area de trabajo para los calculos del              
002030       01  WS-CALCULO.                                                    
002040      * WS-VTA-TOTAL: cantidad con parte decimal                          
002050      * mascara del campo: S9(07)V9(02)                                   
002060           02  WS-VTA-TOTAL           PIC S9(07)V9(02) VALUE ZERO.        
002070           02  FILLER                 PIC X(04) VALUE SPACES.             
002080      *--  REDEFINES: RENGLON DE CALCULO COMO BYTES CRUDOS ----*          
002090      * -- WS-CALCULO-R: vista alterna (REDEFINES) de WS-CALCULO          
002100       01  WS-CALCULO-R REDEFINES WS-CALCULO.                             
002110      * WS-CALC-BYTES: campo alfanumerico                                 
002120      * mascara del campo: X(11)                                          
002130           02  WS-CALC-BYTES          PIC X(11).                          
002140      *--  FECHA DE CONTROL DE LA RUPTURA POR DIA ---------------*        
002150      * -- WS-FECHA-CONTROL: area de trabajo o linea de impresion         
002160       01  WS-FECHA-CONTROL           PIC 9(08) VALUE ZERO.               
002170      *--  REDEFINES: FECHA DE CONTROL DESGLOSADA POR COMPONENTE*         
002180      * -- WS-FECHA-CONTROL-R: vista alterna (REDEFINES) de               
002190       01  WS-FECHA-CONTROL-R REDEFINES WS-FECHA-CONTROL.                 
002200      * WS-FCT-ANO: cantidad o contador numerico                          
002210      * mascara del campo: 9(04)                                          
002220           02  WS-FCT-ANO             PIC 9(04).                          
002230      * WS-FCT-MES: campo numerico                                        
002240      * mascara del campo: 9(02)                                          
002250           02  WS-FCT-MES             PIC 9(02).                          
002260      * WS-FCT-DIA: dato numerico                                         
002270      * mascara del campo: 9(02)                                          
002280           02  WS-FCT-DIA             PIC 9(02).                          
002290      * -- WS-FECHA-CORRIDA: fecha del sistema tomada al inicio           
002300       01  WS-FECHA-CORRIDA.                                              
002310      * WS-FC-ANO: campo numerico                                         
002320      * mascara del campo: 9(04)                                          
002330           02  WS-FC-ANO              PIC 9(04).                          
002340      * WS-FC-MES: dato numerico                                          
002350      * mascara del campo: 9(02)                                          
002360           02  WS-FC-MES              PIC 9(02).                          
002370      * WS-FC-DIA: cantidad o contador numerico                           
002380      * mascara del campo: 9(02)                                          
002390           02  WS-FC-DIA              PIC 9(02).                          
002400           02  FILLER                 PIC X(02) VALUE SPACES.             
002410      * -- WS-LIN-ENCABEZADO: linea de encabezado del reporte             
002420       01  WS-LIN-ENCABEZADO.                                             
002430      * literal de reporte: "TALLERES HERRERA"                            
002440           02  FILLER  PIC X(20) VALUE "TALLERES HERRERA".                
002450      * literal de reporte: "REPORTE DE VENTAS"                           
002460           02  FILLER  PIC X(30) VALUE "REPORTE DE VENTAS".               
002470      * literal de reporte: "FECHA: "                                     
002480           02  FILLER  PIC X(10) VALUE "FECHA: ".                         
002490      * LE-FECHA-ANO: cantidad o contador numerico                        
002500      * mascara del campo: 9(04)                                          
002510           02  LE-FECHA-ANO           PIC 9(04).                          
002520      * literal de reporte: "-"                                           
002530           02  FILLER  PIC X(01) VALUE "-".                               
002540      * LE-FECHA-MES: dato numerico                                       
002550      * mascara del campo: 9(02)                                          
002560           02  LE-FECHA-MES           PIC 9(02).                          
002570      * literal de reporte: "-"                                           
002580           02  FILLER  PIC X(01) VALUE "-".                               
002590      * LE-FECHA-DIA: campo numerico                                      
002600      * mascara del campo: 9(02)                                          
002610           02  LE-FECHA-DIA           PIC 9(02).                          
002620           02  FILLER  PIC X(53) VALUE SPACES.                            
002630      * -- WS-LIN-DETALLE: linea de detalle del reporte impreso --        
002640       01  WS-LIN-DETALLE.                                                
002650      * literal de reporte: "FECHA VTA:"                                  
002660           02  FILLER  PIC X(10) VALUE "FECHA VTA:".                      
002670      * LD-ANO: dato numerico                                             
002680      * mascara del campo: 9(04)                                          
002690           02  LD-ANO                 PIC 9(04).                          
002700      * literal de reporte: "-"                                           
002710           02  FILLER  PIC X(01) VALUE "-".                               
002720      * LD-MES: campo numerico                                            
002730      * mascara del campo: 9(02)                                          
002740           02  LD-MES                 PIC 9(02).                          
002750      * literal de reporte: "-"                                           
002760           02  FILLER  PIC X(01) VALUE "-".                               
002770      * LD-DIA: cantidad o contador numerico                              
002780      * mascara del campo: 9(02)                                          
002790           02  LD-DIA                 PIC 9(02).                          
002800           02  FILLER  PIC X(03) VALUE SPACES.                            
002810      * literal de reporte: "NUM VTAS: "                                  
002820           02  FILLER  PIC X(11) VALUE "NUM VTAS: ".                      
002830      * LD-CANTIDAD: cantidad o contador numerico                         
002840      * mascara del campo: ZZ,ZZ9                                         
002850           02  LD-CANTIDAD            PIC ZZ,ZZ9.                         
002860           02  FILLER  PIC X(03) VALUE SPACES.                            
002870      * literal de reporte: "TOTAL DIA:"                                  
002880           02  FILLER  PIC X(11) VALUE "TOTAL DIA:".                      
002890      * LD-TOTAL: cantidad o contador numerico                            
002900      * mascara del campo: ---,---,--9.99                                 
002910           02  LD-TOTAL               PIC ---,---,--9.99.                 
002920      * literal de reporte: "PROMEDIO: "                                  
002930           02  FILLER  PIC X(10) VALUE "PROMEDIO: ".                      
002940      * LD-PROMEDIO: importe con dos posiciones decimales                 
002950      * mascara del campo: ---,---,--9.99                                 
002960           02  LD-PROMEDIO            PIC ---,---,--9.99.                 
002970           02  FILLER  PIC X(25) VALUE SPACES.                            
002980      * -- WS-LIN-TOTALES: linea de totales del reporte impreso --        
002990       01  WS-LIN-TOTALES.                                                
003000      * literal de reporte: "TOTAL DEL PERIODO"                           
003010           02  FILLER  PIC X(20) VALUE "TOTAL DEL PERIODO".               
003020      * LT-TOTAL: campo numerico                                          
003030      * mascara del campo: ---,---,--9.99                                 
003040           02  LT-TOTAL               PIC ---,---,--9.99.                 
003050           02  FILLER  PIC X(04) VALUE SPACES.                            
003060      * literal de reporte: "NUM VENTAS"                                  
003070           02  FILLER  PIC X(11) VALUE "NUM VENTAS".                      
003080      * LT-CANTIDAD: campo numerico                                       
003090      * mascara del campo: ZZZ,ZZ9                                        
003100           02  LT-CANTIDAD            PIC ZZZ,ZZ9.                        
003110           02  FILLER  PIC X(04) VALUE SPACES.                            
003120      * literal de reporte: "VENTA PROMEDIO"                              
003130           02  FILLER  PIC X(14) VALUE "VENTA PROMEDIO".                  
003140      * LT-PROMEDIO: campo numerico                                       
003150      * mascara del campo: ---,---9.99                                    
003160           02  LT-PROMEDIO            PIC ---,---9.99.                    
003170           02  FILLER  PIC X(20) VALUE SPACES.                            
003180      *                                                                   
003190                                                                          
003200      * -- logica principal del programa, en orden de ejecucion --        
003210       PROCEDURE DIVISION.                                                
003220      * -- PARRAFO 0000-INICIO: el arranque del programa --               
003230       0000-INICIO.                                                       
003240      * ejecuta el parrafo 1000-ABRIR-ARCHIVOS                            
003250           PERFORM 1000-ABRIR-ARCHIVOS THRU 1000-EXIT.                    
003260      * ejecuta el parrafo 2000-LEER-VENTA                                
003270           PERFORM 2000-LEER-VENTA THRU 2000-EXIT.                        
003280      * ejecuta el parrafo 2500-PROCESAR-VENTA                            
003290           PERFORM 2500-PROCESAR-VENTA THRU 2999-EXIT                     
003300      * repite mientras se cumpla esta condicion                          
003310               UNTIL FIN-VENTAS.                                          
003320      * evalua la condicion siguiente                                     
003330           IF WS-CNT-DIA > ZERO                                           
003340      * ejecuta el parrafo 4000-IMPRIMIR-TOTAL-DIA                        
003350               PERFORM 4000-IMPRIMIR-TOTAL-DIA THRU 4000-EXIT             
003360      * cierra el IF anterior                                             
003370           END-IF.                                                        
003380      * ejecuta el parrafo 8000-IMPRIMIR-VENTAS                           
003390           PERFORM 8000-IMPRIMIR-VENTAS THRU 8000-EXIT.                   
003400      * ejecuta el parrafo 9000-CERRAR-ARCHIVOS                           
003410           PERFORM 9000-CERRAR-ARCHIVOS THRU 9000-EXIT.                   
003420      * despliega el mensaje o valor en pantalla                          
003430           DISPLAY WS-VERSION-PROGRAMA " REGS: " WS-CNT-CORRIDA.          
003440      * termina la ejecucion del programa                                 
003450           STOP RUN.                                                      
003460      *                                                                   
003470                                                                          
003480      * -- PARRAFO 1000-ABRIR-ARCHIVOS: abre los archivos --              
003490       1000-ABRIR-ARCHIVOS.                                               
003500      * abre el archivo indicado                                          
003510           OPEN INPUT  VENTAS-IN.                                         
003520      * abre el archivo indicado                                          
003530           OPEN EXTEND REPORTE-LST.                                       
003540      * recibe el dato desde la terminal                                  
003550           ACCEPT WS-FECHA-CORRIDA FROM DATE YYYYMMDD.                    
003560      * ejecuta el parrafo 1500-ENCABEZADO-REPORTE                        
003570           PERFORM 1500-ENCABEZADO-REPORTE THRU 1500-EXIT.                
003580       1000-EXIT.                                                         
003590      * marca el fin logico del parrafo                                   
003600           EXIT.                                                          
003610      *                                                                   
003620                                                                          
003630      * -- PARRAFO 1500-ENCABEZADO-REPORTE: el encabezado del             
003640       1500-ENCABEZADO-REPORTE.                                           
003650      * pasa WS-FC-ANO a LE-FECHA-ANO                                     
003660           MOVE WS-FC-ANO TO LE-FECHA-ANO.                                
003670      * pasa WS-FC-MES a LE-FECHA-MES                                     
003680           MOVE WS-FC-MES TO LE-FECHA-MES.                                
003690      * pasa WS-FC-DIA a LE-FECHA-DIA                                     
003700           MOVE WS-FC-DIA TO LE-FECHA-DIA.                                
003710      * graba el registro LIN-REPORTE                                     
003720           WRITE LIN-REPORTE FROM WS-LIN-ENCABEZADO                       
003730      * controla el salto de linea o de pagina del reporte                
003740               AFTER ADVANCING TOP-OF-FORM.                               
003750      * pasa SPACES a LIN-REPORTE                                         
003760           MOVE SPACES TO LIN-REPORTE.                                    
003770      * graba el registro LIN-REPORTE                                     
003780           WRITE LIN-REPORTE AFTER ADVANCING 1 LINE.                      
003790       1500-EXIT.                                                         
003800      * marca el fin logico del parrafo                                   
003810           EXIT.                                                          
003820      *                                                                   
003830                                                                          
003840      * -- PARRAFO 2000-LEER-VENTA: lee la venta --                       
003850       2000-LEER-VENTA.                                                   
003860      * lee el siguiente registro de VENTAS-IN                            
003870           READ VENTAS-IN                                                 
003880      * al llegar a fin de archivo                                        
003890               AT END                                                     
003900      * pasa "S" a SW-FIN-VENTAS                                          
003910                   MOVE "S" TO SW-FIN-VENTAS                              
003920      * si el registro se leyo correctamente                              
003930               NOT AT END                                                 
003940      * suma 1 a WS-CNT-VENTAS                                            
003950                   ADD 1 TO WS-CNT-VENTAS                                 
003960      * suma 1 a WS-CNT-CORRIDA                                           
003970                   ADD 1 TO WS-CNT-CORRIDA.                               
003980      * cierra la lectura                                                 
003990           END-READ.                                                      
004000       2000-EXIT.                                                         
004010      * marca el fin logico del parrafo                                   
004020           EXIT.                                                          
004030      *                                                                   
004040                                                                          
004050      *--  RUPTURA DE CONTROL POR FECHA DE VENTA ---------------*         
004060      * -- PARRAFO 2500-PROCESAR-VENTA: procesa la venta --               
004070       2500-PROCESAR-VENTA.                                               
004080      * evalua la condicion siguiente                                     
004090           IF ES-PRIMERA-VENTA                                            
004100      * pasa "N" a SW-PRIMERA-VENTA                                       
004110               MOVE "N"       TO SW-PRIMERA-VENTA                         
004120      * pasa VTA-FECHA a WS-FECHA-CONTROL                                 
004130               MOVE VTA-FECHA TO WS-FECHA-CONTROL                         
004140      * cierra el IF anterior                                             
004150           END-IF.                                                        
004160      * evalua la condicion siguiente                                     
004170           IF VTA-FECHA NOT = WS-FECHA-CONTROL                            
004180      * ejecuta el parrafo 4000-IMPRIMIR-TOTAL-DIA                        
004190               PERFORM 4000-IMPRIMIR-TOTAL-DIA THRU 4000-EXIT             
004200      * pasa VTA-FECHA a WS-FECHA-CONTROL                                 
004210               MOVE VTA-FECHA TO WS-FECHA-CONTROL                         
004220      * cierra el IF anterior                                             
004230           END-IF.                                                        
004240      * ejecuta el parrafo 3000-CALCULAR-TOTAL                            
004250           PERFORM 3000-CALCULAR-TOTAL THRU 3000-EXIT.                    
004260      * suma WS-VTA-TOTAL a WS-SUMA-DIA                                   
004270           ADD WS-VTA-TOTAL TO WS-SUMA-DIA.                               
004280      * suma WS-VTA-TOTAL a WS-SUMA-PERIODO                               
004290           ADD WS-VTA-TOTAL TO WS-SUMA-PERIODO.                           
004300      * suma 1 a WS-CNT-DIA                                               
004310           ADD 1 TO WS-CNT-DIA.                                           
004320      * suma 1 a WS-CNT-PERIODO                                           
004330           ADD 1 TO WS-CNT-PERIODO.                                       
004340      * ejecuta el parrafo 2000-LEER-VENTA                                
004350           PERFORM 2000-LEER-VENTA THRU 2000-EXIT.                        
004360       2999-EXIT.                                                         
004370      * marca el fin logico del parrafo                                   
004380           EXIT.                                                          
004390      *                                                                   
004400                                                                          
004410      *--  TOTAL DE VENTA = PRECIO UNITARIO POR CANTIDAD -------*         
004420      * -- PARRAFO 3000-CALCULAR-TOTAL: calcula el total --               
004430       3000-CALCULAR-TOTAL.                                               
004440      * calcula WS-VTA-TOTAL                                              
004450           COMPUTE WS-VTA-TOTAL ROUNDED =                                 
004460      * continua la instruccion anterior                                  
004470               VTA-PRECIO-UNIT * VTA-CANTIDAD.                            
004480       3000-EXIT.                                                         
004490      * marca el fin logico del parrafo                                   
004500           EXIT.                                                          
004510      *                                                                   
004520                                                                          
004530      *--  IMPRIME LINEA DE TOTAL DEL DIA Y REINICIA EL DIA ----*         
004540      * -- PARRAFO 4000-IMPRIMIR-TOTAL-DIA: imprime el total del          
004550       4000-IMPRIMIR-TOTAL-DIA.                                           
004560      * pasa WS-FCT-ANO a LD-ANO                                          
004570           MOVE WS-FCT-ANO TO LD-ANO.                                     
004580      * pasa WS-FCT-MES a LD-MES                                          
004590           MOVE WS-FCT-MES TO LD-MES.                                     
004600      * pasa WS-FCT-DIA a LD-DIA                                          
004610           MOVE WS-FCT-DIA TO LD-DIA.                                     
004620      * pasa WS-CNT-DIA a LD-CANTIDAD                                     
004630           MOVE WS-CNT-DIA TO LD-CANTIDAD.                                
004640      * pasa WS-SUMA-DIA a LD-TOTAL                                       
004650           MOVE WS-SUMA-DIA TO LD-TOTAL.                                  
004660      * evalua la condicion siguiente                                     
004670           IF WS-CNT-DIA > ZERO                                           
004680      * calcula WS-PROMEDIO-DIA                                           
004690               COMPUTE WS-PROMEDIO-DIA ROUNDED =                          
004700      * continua la instruccion anterior                                  
004710                   WS-SUMA-DIA / WS-CNT-DIA                               
004720      * en caso contrario                                                 
004730           ELSE                                                           
004740      * pasa ZERO a WS-PROMEDIO-DIA                                       
004750               MOVE ZERO TO WS-PROMEDIO-DIA                               
004760      * cierra el IF anterior                                             
004770           END-IF.                                                        
004780      * pasa WS-PROMEDIO-DIA a LD-PROMEDIO                                
004790           MOVE WS-PROMEDIO-DIA TO LD-PROMEDIO.                           
004800      * graba el registro LIN-REPORTE                                     
004810           WRITE LIN-REPORTE FROM WS-LIN-DETALLE                          
004820      * controla el salto de linea o de pagina del reporte                
004830               AFTER ADVANCING 1 LINE.                                    
004840      * pasa ZERO a WS-SUMA-DIA                                           
004850           MOVE ZERO TO WS-SUMA-DIA.                                      
004860      * pasa ZERO a WS-CNT-DIA                                            
004870           MOVE ZERO TO WS-CNT-DIA.                                       
004880       4000-EXIT.                                                         
004890      * marca el fin logico del parrafo                                   
004900           EXIT.                                                          
004910      *                                                                   
004920                                                                          
004930      *--  SECCION DE TOTALES DEL PERIODO -----------------------*        
004940      * -- PARRAFO 8000-IMPRIMIR-VENTAS: imprime las ventas --            
004950       8000-IMPRIMIR-VENTAS.                                              
004960      * evalua la condicion siguiente                                     
004970           IF WS-CNT-PERIODO > ZERO                                       
004980      * calcula WS-PROMEDIO-PERIODO                                       
004990               COMPUTE WS-PROMEDIO-PERIODO ROUNDED =                      
005000      * complemento de la clausula anterior                               
005010                   WS-SUMA-PERIODO / WS-CNT-PERIODO                       
005020      * en caso contrario                                                 
005030           ELSE                                                           
005040      * pasa ZERO a WS-PROMEDIO-PERIODO                                   
005050               MOVE ZERO TO WS-PROMEDIO-PERIODO                           
005060      * cierra el IF anterior                                             
005070           END-IF.                                                        
005080      * pasa WS-SUMA-PERIODO a LT-TOTAL                                   
005090           MOVE WS-SUMA-PERIODO     TO LT-TOTAL.                          
005100      * pasa WS-CNT-PERIODO a LT-CANTIDAD                                 
005110           MOVE WS-CNT-PERIODO      TO LT-CANTIDAD.                       
005120      * pasa WS-PROMEDIO-PERIODO a LT-PROMEDIO                            
005130           MOVE WS-PROMEDIO-PERIODO TO LT-PROMEDIO.                       
005140      * graba el registro LIN-REPORTE                                     
005150           WRITE LIN-REPORTE FROM WS-LIN-TOTALES                          
005160      * controla el salto de linea o de pagina del reporte                
005170               AFTER ADVANCING 2 LINES.                                   
005180       8000-EXIT.                                                         
005190      * marca el fin logico del parrafo                                   
005200           EXIT.                                                          
005210      *                                                                   
005220                                                                          
005230      * -- PARRAFO 9000-CERRAR-ARCHIVOS: cierra los archivos --           
005240       9000-CERRAR-ARCHIVOS.                                              
005250      * cierra VENTAS-IN                                                  
005260           CLOSE VENTAS-IN.                                               
005270      * cierra REPORTE-LST                                                
005280           CLOSE REPORTE-LST.                                             
005290       9000-EXIT.                                                         
005300      * marca el fin logico del parrafo                                   
005310           EXIT.                                                          
