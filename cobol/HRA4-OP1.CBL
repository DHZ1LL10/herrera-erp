000100      * -- identifica el programa ante el compilador y el                 
000110       IDENTIFICATION DIVISION.                                           
000120       PROGRAM-ID.    COSTO-PEDIDO.                                       
000130       AUTHOR.        R. MENDIZABAL.                                      
000140       INSTALLATION.  TALLERES HERRERA - DEPTO SISTEMAS.                  
000150       DATE-WRITTEN.  03/14/87.                                           
000160       DATE-COMPILED. 03/14/87.                                           
000170       SECURITY.      CONFIDENCIAL - USO INTERNO SOLAMENTE.               
000180      *----------------------------------------------------------*        
000190      *  COSTO-PEDIDO                                            *        
000200      *  MOTOR DE COSTOS Y UTILIDAD POR PEDIDO.  LEE EL ARCHIVO  *        
000210      *  DE COSTOS (COSTOS.DAT), LO CRUZA CONTRA EL MAESTRO DE   *        
000220      *  PEDIDOS (PEDIDOS.DAT) POR NUMERO DE PEDIDO, CALCULA EL  *        
000230      *  COSTO TOTAL, LA UTILIDAD, EL MARGEN Y EL NIVEL DE ALERTA*        
000240      *  DE CADA PEDIDO, GRABA EL ARCHIVO DE SALIDA COSTOUT.DAT  *        
000250      *  Y ACUMULA LOS TOTALES DEL PERIODO PARA EL REPORTE DE    *        
000260      *  RENTABILIDAD (REPORTE.LST).                             *        
000270      *----------------------------------------------------------*        
000280      *  BITACORA DE CAMBIOS                                     *        
000290      *----------------------------------------------------------*        
000300      * 03/14/87 RMZ  PROGRAMA ORIGINAL - PRIMER CORTE MENSUAL   *HRA0001 
000310      * 05/02/87 RMZ  SE AGREGA COSTO DE VARIOS AL TOTAL         *HRA0002 
000320      * 11/19/88 CQV  SE AGREGA CLASIFICACION DE NIVEL DE ALERTA *HRA0003 
000330      * 07/07/90 CQV  CORRIGE REDONDEO DE MARGEN A 2 DECIMALES   *HRA0004 
000340      * 02/25/92 LFT  SE AGREGA CONTEO DE PEDIDOS SIN COSTOS     *HRA0005 
000350      * 08/30/93 LFT  SE AGREGA MAYOR UTILIDAD Y MAYOR PERDIDA   *HRA0006 
000360      * 04/11/95 LFT  AJUSTE CRUCE SECUENCIAL CON PEDIDOS.DAT    *HRA0007 
000370      * 01/09/97 GHR  SE AGREGA ENCABEZADO DE REPORTE.LST        *        
000380      * 12/03/98 GHR  REVISION Y2K - FECHAS A 8 DIGITOS AAAAMMDD *HRA0008 
000390      * 06/18/99 GHR  PRUEBAS DE CIERRE DE ANO 1999-2000 OK      *        
000400      * 09/14/01 PXM  SE AGREGA LISTA DE PEDIDOS EN PERDIDA      *HRA0009 
000410      * 03/22/03 PXM  SE AGREGA LISTA DE TOP PEDIDOS RENTABLES   *HRA0010 
000420      * 10/30/05 PXM  CAMBIA NOMBRE DE ARCHIVO DE SALIDA A       *        
000430      *               COSTOUT.DAT PARA CONSISTENCIA CON PLAN     *        
000440      *               DE ARCHIVOS DEL AREA DE COSTOS             *        
000450      * 02/14/08 NRC  SOLICITUD 4471 - ORDENES SIN COSTO CUENTAN *HRA0011 
000460      *               COMO PENDIENTES EN VEZ DE IGNORARSE        *        
000470      * 03/09/16 GHR  SOLICITUD 5188 - VERIFICA SIN COSTO CONTRA *HRA0012 
000480      *               COSTOS.DAT, NO CONTRA EL ESTADO DEL PEDIDO *        
000490      *               (SIN COSTO YA NO ES SINONIMO DE ESTADO PE) *        
000500      *----------------------------------------------------------*        
000510      * -- describe el equipo y los archivos del programa --              
000520       ENVIRONMENT DIVISION.                                              
000530      * -- parametros de compilacion y de impresion --                    
000540       CONFIGURATION SECTION.                                             
000550      * -- asigna el nombre logico del salto de pagina y las              
000560       SPECIAL-NAMES.                                                     
000570      * nombre logico del salto de pagina del reporte                     
000580           C01 IS TOP-OF-FORM                                             
000590      * clase de caracteres usada para validar el dato                    
000600           CLASS CLASE-NUMERICA IS "0" THRU "9"                           
000610      * bandera de operador leida del switch de arranque                  
000620           UPSI-0 ON STATUS IS SW-PEDIDOS-SIN-COSTO.                      
000630      * -- declara los archivos que usa el programa --                    
000640       INPUT-OUTPUT SECTION.                                              
000650      * -- liga cada archivo logico con su nombre externo --              
000660       FILE-CONTROL.                                                      
000670      * -- archivo logico COSTOS-IN --                                    
000680           SELECT COSTOS-IN     ASSIGN TO COSTOSIN                        
000690      * forma de organizacion del archivo en disco                        
000700               ORGANIZATION IS SEQUENTIAL                                 
000710      * forma en que el programa recorre el archivo                       
000720               ACCESS MODE   IS SEQUENTIAL                                
000730      * campo que recibe el codigo de resultado de cada operacion         
000740               FILE STATUS   IS FS-COSTOS.                                
000750      *                                                                   
000760                                                                          
000770      * -- archivo logico PEDIDOS-IN --                                   
000780           SELECT PEDIDOS-IN    ASSIGN TO PEDIDOIN                        
000790      * forma de organizacion del archivo en disco                        
000800               ORGANIZATION IS SEQUENTIAL                                 
000810      * forma en que el programa recorre el archivo                       
000820               ACCESS MODE   IS SEQUENTIAL                                
000830      * campo que recibe el codigo de resultado de cada operacion         
000840               FILE STATUS   IS FS-PEDIDOS.                               
000850      *                                                                   
000860                                                                          
000870      * -- archivo logico COSTOUT-OUT --                                  
000880           SELECT COSTOUT-OUT   ASSIGN TO COSTOUT                         
000890      * forma de organizacion del archivo en disco                        
000900               ORGANIZATION IS SEQUENTIAL                                 
000910      * forma en que el programa recorre el archivo                       
000920               ACCESS MODE   IS SEQUENTIAL                                
000930      * campo que recibe el codigo de resultado de cada operacion         
000940               FILE STATUS   IS FS-COSTOUT.                               
000950      *                                                                   
000960                                                                          
000970      * -- archivo logico REPORTE-LST --                                  
000980           SELECT REPORTE-LST   ASSIGN TO REPORTE                         
000990      * forma de organizacion del archivo en disco                        
001000               ORGANIZATION IS SEQUENTIAL                                 
001010      * forma en que el programa recorre el archivo                       
001020               ACCESS MODE   IS SEQUENTIAL                                
001030      * campo que recibe el codigo de resultado de cada operacion         
001040               FILE STATUS   IS FS-REPORTE.                               
001050      *                                                                   
001060                                                                          
001070      * -- layouts de los archivos y areas de trabajo del                 
001080       DATA DIVISION.                                                     
001090      * -- layouts de los registros de entrada y salida --                
001100       FILE SECTION.                                                      
001110      * -- descripcion del archivo COSTOS-IN --                           
001120       FD  COSTOS-IN                                                      
001130      * estandar de etiqueta del sistema operativo                        
001140           LABEL RECORD IS STANDARD                                       
001150      * nombre externo del archivo: COSTOS.DAT                            
001160           VALUE OF FILE-ID "COSTOS.DAT".                                 
001170      * -- REG-COSTO-IN: registro leido de COSTOS.DAT (costo              
001180       01  REG-COSTO-IN.                                                  
001190      * CST-PEDIDO-ID: cantidad o contador numerico                       
001200      * mascara del campo: 9(06)                                          
001210           02  CST-PEDIDO-ID          PIC 9(06).                          
001220      * CST-COSTO-TELA: campo numerico con decimales                      
001230      * mascara del campo: S9(07)V9(02)                                   
001240           02  CST-COSTO-TELA         PIC S9(07)V9(02).                   
001250      * CST-COSTO-VINIL: importe con dos posiciones decimales             
001260      * mascara del campo: S9(07)V9(02)                                   
001270           02  CST-COSTO-VINIL        PIC S9(07)V9(02).                   
001280      * CST-COSTO-HILO: cantidad con parte decimal                        
001290      * mascara del campo: S9(07)V9(02)                                   
001300           02  CST-COSTO-HILO         PIC S9(07)V9(02).                   
001310      * CST-COSTO-MAQ: campo numerico con decimales                       
001320      * mascara del campo: S9(07)V9(02)                                   
001330           02  CST-COSTO-MAQ          PIC S9(07)V9(02).                   
001340      * CST-COSTO-VAR: importe con dos posiciones decimales               
001350      * mascara del campo: S9(07)V9(02)                                   
001360           02  CST-COSTO-VAR          PIC S9(07)V9(02).                   
001370      * CST-PRECIO-VTA: cantidad con parte decimal                        
001380      * mascara del campo: S9(07)V9(02)                                   
001390           02  CST-PRECIO-VTA         PIC S9(07)V9(02).                   
001400           02  FILLER                 PIC X(56).                          
001410      *                                                                   
001420                                                                          
001430      * -- descripcion del archivo PEDIDOS-IN --                          
001440       FD  PEDIDOS-IN                                                     
001450      * estandar de etiqueta del sistema operativo                        
001460           LABEL RECORD IS STANDARD                                       
001470      * nombre externo del archivo: PEDIDOS.DAT                           
001480           VALUE OF FILE-ID "PEDIDOS.DAT".                                
001490      * -- REG-PEDIDO-IN: registro leido del maestro PEDIDOS.DAT          
001500       01  REG-PEDIDO-IN.                                                 
001510      * PED-ID: campo numerico                                            
001520      * mascara del campo: 9(06)                                          
001530           02  PED-ID                 PIC 9(06).                          
001540      * PED-FOLIO: dato de tipo caracter                                  
001550      * mascara del campo: X(09)                                          
001560           02  PED-FOLIO              PIC X(09).                          
001570      * PED-CLIENTE: campo de texto                                       
001580      * mascara del campo: X(25)                                          
001590           02  PED-CLIENTE            PIC X(25).                          
001600      * PED-FECHA-PED: campo numerico                                     
001610      * mascara del campo: 9(08)                                          
001620           02  PED-FECHA-PED          PIC 9(08).                          
001630      * PED-FECHA-ENT: dato numerico                                      
001640      * mascara del campo: 9(08)                                          
001650           02  PED-FECHA-ENT          PIC 9(08).                          
001660      * PED-PRIORIDAD: campo de texto                                     
001670      * mascara del campo: X(01)                                          
001680           02  PED-PRIORIDAD          PIC X(01).                          
001690      * PED-ESTADO: campo alfanumerico                                    
001700      * mascara del campo: X(02)                                          
001710           02  PED-ESTADO             PIC X(02).                          
001720      * PED-PRODUCTO-ID: dato numerico                                    
001730      * mascara del campo: 9(04)                                          
001740           02  PED-PRODUCTO-ID        PIC 9(04).                          
001750      * PED-TOT-PIEZAS: cantidad o contador numerico                      
001760      * mascara del campo: 9(04)                                          
001770           02  PED-TOT-PIEZAS         PIC 9(04).                          
001780      * PED-TELA-EST: campo numerico con decimales                        
001790      * mascara del campo: S9(05)V9(02)                                   
001800           02  PED-TELA-EST           PIC S9(05)V9(02).                   
001810           02  FILLER                 PIC X(46).                          
001820      *                                                                   
001830                                                                          
001840      * -- descripcion del archivo COSTOUT-OUT --                         
001850       FD  COSTOUT-OUT                                                    
001860      * estandar de etiqueta del sistema operativo                        
001870           LABEL RECORD IS STANDARD                                       
001880      * nombre externo del archivo: COSTOUT.DAT                           
001890           VALUE OF FILE-ID "COSTOUT.DAT".                                
001900      * -- REG-COSTO-OUT: registro grabado en COSTOUT.DAT (costo,         
001910       01  REG-COSTO-OUT.                                                 
001920      * CSO-PEDIDO-ID: dato numerico                                      
001930      * mascara del campo: 9(06)                                          
001940           02  CSO-PEDIDO-ID          PIC 9(06).                          
001950      * CSO-FOLIO: campo de texto                                         
001960      * mascara del campo: X(09)                                          
001970           02  CSO-FOLIO              PIC X(09).                          
001980      * CSO-CLIENTE: campo alfanumerico                                   
001990      * mascara del campo: X(25)                                          
002000           02  CSO-CLIENTE            PIC X(25).                          
002010      * CSO-COSTO-TELA: importe con dos posiciones decimales              
002020      * mascara del campo: S9(07)V9(02)                                   
002030           02  CSO-COSTO-TELA         PIC S9(07)V9(02).                   
002040      * CSO-COSTO-VINIL: cantidad con parte decimal                       
002050      * mascara del campo: S9(07)V9(02)                                   
002060           02  CSO-COSTO-VINIL        PIC S9(07)V9(02).                   
002070      * CSO-COSTO-HILO: campo numerico con decimales                      
002080      * mascara del campo: S9(07)V9(02)                                   
002090           02  CSO-COSTO-HILO         PIC S9(07)V9(02).                   
002100      * CSO-COSTO-MAQ: importe con dos posiciones decimales               
002110      * mascara del campo: S9(07)V9(02)                                   
002120           02  CSO-COSTO-MAQ          PIC S9(07)V9(02).                   
002130      * CSO-COSTO-VAR: cantidad con parte decimal                         
002140      * mascara del campo: S9(07)V9(02)                                   
002150           02  CSO-COSTO-VAR          PIC S9(07)V9(02).                   
002160      * CSO-TOTAL-COSTO: campo numerico con decimales                     
002170      * mascara del campo: S9(07)V9(02)                                   
002180           02  CSO-TOTAL-COSTO        PIC S9(07)V9(02).                   
002190      * CSO-PRECIO-VTA: importe con dos posiciones decimales              
002200      * mascara del campo: S9(07)V9(02)                                   
002210           02  CSO-PRECIO-VTA         PIC S9(07)V9(02).                   
002220      * CSO-UTILIDAD: cantidad con parte decimal                          
002230      * mascara del campo: S9(07)V9(02)                                   
002240           02  CSO-UTILIDAD           PIC S9(07)V9(02).                   
002250      * CSO-MARGEN: campo numerico con decimales                          
002260      * mascara del campo: S9(03)V9(02)                                   
002270           02  CSO-MARGEN             PIC S9(03)V9(02).                   
002280      * CSO-NIVEL: dato de tipo caracter                                  
002290      * mascara del campo: X(02)                                          
002300           02  CSO-NIVEL              PIC X(02).                          
002310           02  FILLER                 PIC X(20).                          
002320      *                                                                   
002330                                                                          
002340      * -- descripcion del archivo REPORTE-LST --                         
002350       FD  REPORTE-LST                                                    
002360      * estandar de etiqueta del sistema operativo                        
002370           LABEL RECORD IS STANDARD                                       
002380      * modo de grabacion de longitud fija                                
002390           RECORDING MODE IS F.                                           
002400      * -- LIN-REPORTE: area de trabajo o linea de impresion del          
002410       01  LIN-REPORTE                PIC X(132).                         
002420      *                                                                   
002430                                                                          
002440      * -- contadores, banderas y areas de calculo del programa --        
002450       WORKING-STORAGE SECTION.                                           
002460      * -- AREAS DE TRABAJO INDEPENDIENTES (NIVEL 77) --                  
002470      * WS-CNT-CORRIDA: total de registros de esta corrida                
002480       77  WS-CNT-CORRIDA         PIC 9(06) VALUE ZERO COMP.              
002490      * WS-VERSION-PROGRAMA: version del programa para el log             
002500       77  WS-VERSION-PROGRAMA    PIC X(05) VALUE "R2016".                
002510      * -- WS-CONSTANTES: constantes y literal de identificacion          
002520       01  WS-CONSTANTES.                                                 
002530      * WS-PROGRAMA: dato de tipo caracter                                
002540      * mascara del campo: X(12)                                          
002550           02  WS-PROGRAMA            PIC X(12)                           
002560               VALUE "COSTO-PEDIDO".                                      
002570           02  FILLER                 PIC X(08) VALUE SPACES.             
002580      * -- WS-STATUS-AREA: codigos de estado (FILE STATUS) de los         
002590       01  WS-STATUS-AREA.                                                
002600      * FS-COSTOS: campo de texto                                         
002610      * mascara del campo: X(02)                                          
002620           02  FS-COSTOS              PIC X(02) VALUE "00".               
002630      * FS-PEDIDOS: campo alfanumerico                                    
002640      * mascara del campo: X(02)                                          
002650           02  FS-PEDIDOS             PIC X(02) VALUE "00".               
002660      * FS-COSTOUT: dato de tipo caracter                                 
002670      * mascara del campo: X(02)                                          
002680           02  FS-COSTOUT             PIC X(02) VALUE "00".               
002690      * FS-REPORTE: campo de texto                                        
002700      * mascara del campo: X(02)                                          
002710           02  FS-REPORTE             PIC X(02) VALUE "00".               
002720           02  FILLER                 PIC X(02) VALUE SPACES.             
002730      * -- WS-SWITCHES: banderas de control del programa (fin de          
002740       01  WS-SWITCHES.                                                   
002750      * SW-FIN-COSTOS: campo de texto                                     
002760      * mascara del campo: X(01)                                          
002770           02  SW-FIN-COSTOS          PIC X(01) VALUE "N".                
002780      * -- condicion FIN-COSTOS: activa cuando vale "S" --                
002790               88  FIN-COSTOS                    VALUE "S".               
002800      * SW-FIN-PEDIDOS: dato de tipo caracter                             
002810      * mascara del campo: X(01)                                          
002820           02  SW-FIN-PEDIDOS         PIC X(01) VALUE "N".                
002830      * -- condicion FIN-PEDIDOS: activa cuando vale "S" --               
002840               88  FIN-PEDIDOS                   VALUE "S".               
002850      * SW-PEDIDO-ENCONTRADO: campo alfanumerico                          
002860      * mascara del campo: X(01)                                          
002870           02  SW-PEDIDO-ENCONTRADO   PIC X(01) VALUE "N".                
002880      * -- condicion PEDIDO-ENCONTRADO: activa cuando vale "S" --         
002890               88  PEDIDO-ENCONTRADO             VALUE "S".               
002900      * SW-PEDIDOS-SIN-COSTO: campo de texto                              
002910      * mascara del campo: X(01)                                          
002920           02  SW-PEDIDOS-SIN-COSTO   PIC X(01) VALUE "N".                
002930      * SW-FIN-COSTOS-VERIF: campo alfanumerico                           
002940      * mascara del campo: X(01)                                          
002950           02  SW-FIN-COSTOS-VERIF    PIC X(01) VALUE "N".                
002960      * -- condicion FIN-COSTOS-VERIF: activa cuando vale "S" --          
002970               88  FIN-COSTOS-VERIF              VALUE "S".               
002980      * SW-PEDIDO-TIENE-COSTO: campo de texto                             
002990      * mascara del campo: X(01)                                          
003000           02  SW-PEDIDO-TIENE-COSTO  PIC X(01) VALUE "N".                
003010      * -- condicion PEDIDO-TIENE-COSTO: activa cuando vale "S" --        
003020               88  PEDIDO-TIENE-COSTO            VALUE "S".               
003030           02  FILLER                 PIC X(04) VALUE SPACES.             
003040      * -- WS-CONTADORES: contadores de registros leidos y                
003050       01  WS-CONTADORES COMP.                                            
003060      * WS-CNT-LEIDOS: campo numerico                                     
003070      * mascara del campo: 9(06)                                          
003080           02  WS-CNT-LEIDOS          PIC 9(06) VALUE ZERO.               
003090      * WS-CNT-RENTABLES: dato numerico                                   
003100      * mascara del campo: 9(06)                                          
003110           02  WS-CNT-RENTABLES       PIC 9(06) VALUE ZERO.               
003120      * WS-CNT-PERDIDA: cantidad o contador numerico                      
003130      * mascara del campo: 9(06)                                          
003140           02  WS-CNT-PERDIDA         PIC 9(06) VALUE ZERO.               
003150      * WS-CNT-SIN-COSTO: campo numerico                                  
003160      * mascara del campo: 9(06)                                          
003170           02  WS-CNT-SIN-COSTO       PIC 9(06) VALUE ZERO.               
003180           02  FILLER                 PIC 9(06) VALUE ZERO.               
003190      * -- WS-ACUMULADORES: acumuladores del dia y del periodo de         
003200       01  WS-ACUMULADORES.                                               
003210      * WS-SUMA-VENTA: campo numerico con decimales                       
003220      * mascara del campo: S9(09)V9(02)                                   
003230           02  WS-SUMA-VENTA          PIC S9(09)V9(02) VALUE ZERO.        
003240      * WS-SUMA-COSTO: importe con dos posiciones decimales               
003250      * mascara del campo: S9(09)V9(02)                                   
003260           02  WS-SUMA-COSTO          PIC S9(09)V9(02) VALUE ZERO.        
003270      * WS-SUMA-UTILIDAD: cantidad con parte decimal                      
003280      * mascara del campo: S9(09)V9(02)                                   
003290           02  WS-SUMA-UTILIDAD       PIC S9(09)V9(02) VALUE ZERO.        
003300      * WS-SUMA-MARGEN: campo numerico con decimales                      
003310      * mascara del campo: S9(07)V9(04)                                   
003320           02  WS-SUMA-MARGEN         PIC S9(07)V9(04) VALUE ZERO.        
003330      * WS-MARGEN-PROMEDIO: importe con dos posiciones decimales          
003340      * mascara del campo: S9(03)V9(02)                                   
003350           02  WS-MARGEN-PROMEDIO     PIC S9(03)V9(02) VALUE ZERO.        
003360      * WS-MAYOR-UTILIDAD: cantidad con parte decimal                     
003370      * mascara del campo: S9(07)V9(02)                                   
003380           02  WS-MAYOR-UTILIDAD      PIC S9(07)V9(02) VALUE ZERO.        
003390      * WS-MAYOR-PERDIDA: campo numerico con decimales                    
003400      * mascara del campo: S9(07)V9(02)                                   
003410           02  WS-MAYOR-PERDIDA       PIC S9(07)V9(02) VALUE ZERO.        
003420      * WS-MAYOR-MARGEN: importe con dos posiciones decimales             
003430      * mascara del campo: S9(03)V9(02)                                   
003440           02  WS-MAYOR-MARGEN        PIC S9(03)V9(02) VALUE ZERO.        
003450           02  FILLER                 PIC X(04) VALUE SPACES.             
003460      * -- WS-CALCULO: area de trabajo para los calculos del              
003470       01  WS-CALCULO.                                                    
003480      * WS-TOTAL-COSTO: importe con dos posiciones decimales              
003490      * mascara del campo: S9(07)V9(02)                                   
003500           02  WS-TOTAL-COSTO         PIC S9(07)V9(02) VALUE ZERO.        
003510      * WS-UTILIDAD: cantidad con parte decimal                           
003520      * mascara del campo: S9(07)V9(02)                                   
003530           02  WS-UTILIDAD            PIC S9(07)V9(02) VALUE ZERO.        
003540      * WS-MARGEN-4DEC: campo numerico con decimales                      
003550      * mascara del campo: S9(05)V9(04)                                   
003560           02  WS-MARGEN-4DEC         PIC S9(05)V9(04) VALUE ZERO.        
003570      * WS-MARGEN-2DEC: importe con dos posiciones decimales              
003580      * mascara del campo: S9(03)V9(02)                                   
003590           02  WS-MARGEN-2DEC         PIC S9(03)V9(02) VALUE ZERO.        
003600      * WS-NIVEL: campo de texto                                          
003610      * mascara del campo: X(02)                                          
003620           02  WS-NIVEL               PIC X(02) VALUE SPACES.             
003630           02  FILLER                 PIC X(04) VALUE SPACES.             
003640      *--  REDEFINES: VISTA NUMERICA/ALFA DEL FOLIO PARA CORTES  -        
003650      * -- WS-FOLIO-PEDIDO: area de trabajo o linea de impresion          
003660       01  WS-FOLIO-PEDIDO            PIC X(09) VALUE SPACES.             
003670      * -- WS-FOLIO-PARTES: vista alterna (REDEFINES) de                  
003680       01  WS-FOLIO-PARTES REDEFINES WS-FOLIO-PEDIDO.                     
003690      * WS-FOLIO-PPPP: dato de tipo caracter                              
003700      * mascara del campo: X(04)                                          
003710           02  WS-FOLIO-PPPP          PIC X(04).                          
003720      * WS-FOLIO-GUION: campo de texto                                    
003730      * mascara del campo: X(01)                                          
003740           02  WS-FOLIO-GUION         PIC X(01).                          
003750      * WS-FOLIO-NNNN: campo alfanumerico                                 
003760      * mascara del campo: X(04)                                          
003770           02  WS-FOLIO-NNNN          PIC X(04).                          
003780      *--  REDEFINES: PEDIDO DE ENTRADA VISTO COMO CLAVE COMPUESTA        
003790      * -- WS-PEDIDO-CLAVE: area de trabajo o linea de impresion          
003800       01  WS-PEDIDO-CLAVE            PIC 9(06) VALUE ZERO.               
003810      * -- WS-PEDIDO-CLAVE-R: vista alterna (REDEFINES) de                
003820       01  WS-PEDIDO-CLAVE-R REDEFINES WS-PEDIDO-CLAVE.                   
003830           02  FILLER                 PIC 9(02).                          
003840      * WS-PEDIDO-CLAVE-BAJA: cantidad o contador numerico                
003850      * mascara del campo: 9(04)                                          
003860           02  WS-PEDIDO-CLAVE-BAJA   PIC 9(04).                          
003870      *--  REDEFINES: LISTA DE PEORES/MEJORES PEDIDOS DEL PERIODO         
003880      * -- WS-TABLA-EXTREMOS: tabla de los pedidos mas rentables          
003890       01  WS-TABLA-EXTREMOS.                                             
003900           02  WS-EXTREMO OCCURS 10 TIMES INDEXED BY IX-EXT.              
003910      * WS-EXT-FOLIO: campo alfanumerico                                  
003920      * mascara del campo: X(09)                                          
003930               03  WS-EXT-FOLIO       PIC X(09).                          
003940      * WS-EXT-CLIENTE: dato de tipo caracter                             
003950      * mascara del campo: X(25)                                          
003960               03  WS-EXT-CLIENTE     PIC X(25).                          
003970      * WS-EXT-COSTO: cantidad con parte decimal                          
003980      * mascara del campo: S9(07)V9(02)                                   
003990               03  WS-EXT-COSTO       PIC S9(07)V9(02).                   
004000      * WS-EXT-PRECIO: campo numerico con decimales                       
004010      * mascara del campo: S9(07)V9(02)                                   
004020               03  WS-EXT-PRECIO      PIC S9(07)V9(02).                   
004030      * WS-EXT-UTILIDAD: importe con dos posiciones decimales             
004040      * mascara del campo: S9(07)V9(02)                                   
004050               03  WS-EXT-UTILIDAD    PIC S9(07)V9(02).                   
004060      * WS-EXT-MARGEN: cantidad con parte decimal                         
004070      * mascara del campo: S9(03)V9(02)                                   
004080               03  WS-EXT-MARGEN      PIC S9(03)V9(02).                   
004090      * -- WS-TABLA-EXTREMOS-R: vista alterna (REDEFINES) de              
004100       01  WS-TABLA-EXTREMOS-R REDEFINES WS-TABLA-EXTREMOS.               
004110      * WS-EXTREMO-BYTES: dato de tipo caracter                           
004120      * mascara del campo: X(590)                                         
004130           02  WS-EXTREMO-BYTES       PIC X(590).                         
004140      * -- WS-CNT-EXTREMOS: area de trabajo o linea de impresion          
004150       01  WS-CNT-EXTREMOS COMP       PIC 9(02) VALUE ZERO.               
004160      * -- WS-FECHA-CORRIDA: fecha del sistema tomada al inicio           
004170       01  WS-FECHA-CORRIDA.                                              
004180      * WS-FC-ANO: dato numerico                                          
004190      * mascara del campo: 9(04)                                          
004200           02  WS-FC-ANO              PIC 9(04).                          
004210      * WS-FC-MES: cantidad o contador numerico                           
004220      * mascara del campo: 9(02)                                          
004230           02  WS-FC-MES              PIC 9(02).                          
004240      * WS-FC-DIA: campo numerico                                         
004250      * mascara del campo: 9(02)                                          
004260           02  WS-FC-DIA              PIC 9(02).                          
004270           02  FILLER                 PIC X(02) VALUE SPACES.             
004280      * -- WS-LINEAS-REPORTE: grupo con todas las lineas del              
004290       01  WS-LINEAS-REPORTE.                                             
004300      * LIN-01: campo alfanumerico                                        
004310      * mascara del campo: X(132)                                         
004320           02  LIN-01                 PIC X(132) VALUE SPACES.            
004330      * LIN-02: dato de tipo caracter                                     
004340      * mascara del campo: X(132)                                         
004350           02  LIN-02                 PIC X(132) VALUE SPACES.            
004360      * LIN-DET: campo de texto                                           
004370      * mascara del campo: X(132)                                         
004380           02  LIN-DET                PIC X(132) VALUE SPACES.            
004390      * -- WS-LIN-ENCABEZADO: linea de encabezado del reporte             
004400       01  WS-LIN-ENCABEZADO.                                             
004410      * literal de reporte: "TALLERES HERRERA"                            
004420           02  FILLER  PIC X(20) VALUE "TALLERES HERRERA".                
004430      * literal de reporte: "REPORTE DE RENTABILIDAD"                     
004440           02  FILLER  PIC X(30) VALUE "REPORTE DE RENTABILIDAD".         
004450      * literal de reporte: "FECHA: "                                     
004460           02  FILLER  PIC X(10) VALUE "FECHA: ".                         
004470      * LE-FECHA-ANO: dato numerico                                       
004480      * mascara del campo: 9(04)                                          
004490           02  LE-FECHA-ANO           PIC 9(04).                          
004500      * literal de reporte: "-"                                           
004510           02  FILLER  PIC X(01) VALUE "-".                               
004520      * LE-FECHA-MES: campo numerico                                      
004530      * mascara del campo: 9(02)                                          
004540           02  LE-FECHA-MES           PIC 9(02).                          
004550      * literal de reporte: "-"                                           
004560           02  FILLER  PIC X(01) VALUE "-".                               
004570      * LE-FECHA-DIA: cantidad o contador numerico                        
004580      * mascara del campo: 9(02)                                          
004590           02  LE-FECHA-DIA           PIC 9(02).                          
004600           02  FILLER  PIC X(53) VALUE SPACES.                            
004610      * -- WS-LIN-TOTALES: linea de totales del reporte impreso --        
004620       01  WS-LIN-TOTALES.                                                
004630      * literal de reporte: "VENTA TOTAL  "                               
004640           02  FILLER  PIC X(14) VALUE "VENTA TOTAL  ".                   
004650      * LT-VENTA: campo numerico                                          
004660      * mascara del campo: ---,---,--9.99                                 
004670           02  LT-VENTA               PIC ---,---,--9.99.                 
004680           02  FILLER  PIC X(04) VALUE SPACES.                            
004690      * literal de reporte: "COSTO TOTAL  "                               
004700           02  FILLER  PIC X(14) VALUE "COSTO TOTAL  ".                   
004710      * LT-COSTO: campo numerico                                          
004720      * mascara del campo: ---,---,--9.99                                 
004730           02  LT-COSTO               PIC ---,---,--9.99.                 
004740           02  FILLER  PIC X(04) VALUE SPACES.                            
004750      * literal de reporte: "UTILIDAD TOTAL "                             
004760           02  FILLER  PIC X(15) VALUE "UTILIDAD TOTAL ".                 
004770      * LT-UTILIDAD: campo numerico                                       
004780      * mascara del campo: ---,---,--9.99                                 
004790           02  LT-UTILIDAD            PIC ---,---,--9.99.                 
004800           02  FILLER  PIC X(04) VALUE SPACES.                            
004810      * literal de reporte: "MARGEN PROMEDIO "                            
004820           02  FILLER  PIC X(16) VALUE "MARGEN PROMEDIO ".                
004830      * LT-MARGEN: campo numerico                                         
004840      * mascara del campo: ---9.99                                        
004850           02  LT-MARGEN              PIC ---9.99.                        
004860           02  FILLER  PIC X(20) VALUE SPACES.                            
004870      * -- WS-LIN-CONTEOS: linea de conteos del reporte impreso --        
004880       01  WS-LIN-CONTEOS.                                                
004890      * literal de reporte: "PEDIDOS RENTABLES  "                         
004900           02  FILLER  PIC X(20) VALUE "PEDIDOS RENTABLES  ".             
004910      * LC-RENTABLES: dato numerico                                       
004920      * mascara del campo: ZZZ,ZZ9                                        
004930           02  LC-RENTABLES           PIC ZZZ,ZZ9.                        
004940           02  FILLER  PIC X(04) VALUE SPACES.                            
004950      * literal de reporte: "PEDIDOS EN PERDIDA"                          
004960           02  FILLER  PIC X(18) VALUE "PEDIDOS EN PERDIDA".              
004970      * LC-PERDIDA: dato numerico                                         
004980      * mascara del campo: ZZZ,ZZ9                                        
004990           02  LC-PERDIDA             PIC ZZZ,ZZ9.                        
005000           02  FILLER  PIC X(04) VALUE SPACES.                            
005010      * literal de reporte: "PEDIDOS SIN COSTO  "                         
005020           02  FILLER  PIC X(20) VALUE "PEDIDOS SIN COSTO  ".             
005030      * LC-SIN-COSTO: dato numerico                                       
005040      * mascara del campo: ZZZ,ZZ9                                        
005050           02  LC-SIN-COSTO           PIC ZZZ,ZZ9.                        
005060           02  FILLER  PIC X(53) VALUE SPACES.                            
005070      * -- WS-LIN-DETALLE: linea de detalle del reporte impreso --        
005080       01  WS-LIN-DETALLE.                                                
005090      * LD-FOLIO: dato de tipo caracter                                   
005100      * mascara del campo: X(09)                                          
005110           02  LD-FOLIO               PIC X(09).                          
005120           02  FILLER  PIC X(02) VALUE SPACES.                            
005130      * LD-CLIENTE: campo alfanumerico                                    
005140      * mascara del campo: X(25)                                          
005150           02  LD-CLIENTE             PIC X(25).                          
005160           02  FILLER  PIC X(02) VALUE SPACES.                            
005170      * LD-COSTO: cantidad o contador numerico                            
005180      * mascara del campo: ---,---,--9.99                                 
005190           02  LD-COSTO               PIC ---,---,--9.99.                 
005200           02  FILLER  PIC X(02) VALUE SPACES.                            
005210      * LD-PRECIO: dato numerico                                          
005220      * mascara del campo: ---,---,--9.99                                 
005230           02  LD-PRECIO              PIC ---,---,--9.99.                 
005240           02  FILLER  PIC X(02) VALUE SPACES.                            
005250      * LD-UTILIDAD: campo numerico                                       
005260      * mascara del campo: ---,---,--9.99                                 
005270           02  LD-UTILIDAD            PIC ---,---,--9.99.                 
005280           02  FILLER  PIC X(02) VALUE SPACES.                            
005290      * LD-MARGEN: cantidad o contador numerico                           
005300      * mascara del campo: ---9.99                                        
005310           02  LD-MARGEN              PIC ---9.99.                        
005320           02  FILLER  PIC X(35) VALUE SPACES.                            
005330      *                                                                   
005340                                                                          
005350      * -- logica principal del programa, en orden de ejecucion --        
005360       PROCEDURE DIVISION.                                                
005370      * -- PARRAFO 0000-INICIO: el arranque del programa --               
005380       0000-INICIO.                                                       
005390      * ejecuta el parrafo 1000-ABRIR-ARCHIVOS                            
005400           PERFORM 1000-ABRIR-ARCHIVOS THRU 1000-EXIT.                    
005410      * ejecuta el parrafo 1500-ENCABEZADO-REPORTE                        
005420           PERFORM 1500-ENCABEZADO-REPORTE THRU 1500-EXIT.                
005430      * ejecuta el parrafo 2000-LEER-COSTO                                
005440           PERFORM 2000-LEER-COSTO THRU 2000-EXIT.                        
005450      * ejecuta el parrafo 2500-BUSCAR-PEDIDO                             
005460           PERFORM 2500-BUSCAR-PEDIDO THRU 4000-EXIT                      
005470      * repite mientras se cumpla esta condicion                          
005480               UNTIL FIN-COSTOS.                                          
005490      * ejecuta el parrafo 4500-CONTAR-SIN-COSTO                          
005500           PERFORM 4500-CONTAR-SIN-COSTO THRU 4500-EXIT.                  
005510      * ejecuta el parrafo 8000-IMPRIMIR-RENTABILIDAD                     
005520           PERFORM 8000-IMPRIMIR-RENTABILIDAD THRU 8000-EXIT.             
005530      * ejecuta el parrafo 9000-CERRAR-ARCHIVOS                           
005540           PERFORM 9000-CERRAR-ARCHIVOS THRU 9000-EXIT.                   
005550      * despliega el mensaje o valor en pantalla                          
005560           DISPLAY WS-VERSION-PROGRAMA " REGS: " WS-CNT-CORRIDA.          
005570      * termina la ejecucion del programa                                 
005580           STOP RUN.                                                      
005590      *                                                                   
005600                                                                          
005610      * -- PARRAFO 1000-ABRIR-ARCHIVOS: abre los archivos --              
005620       1000-ABRIR-ARCHIVOS.                                               
005630      * abre el archivo indicado                                          
005640           OPEN INPUT  COSTOS-IN.                                         
005650      * abre el archivo indicado                                          
005660           OPEN INPUT  PEDIDOS-IN.                                        
005670      * abre el archivo indicado                                          
005680           OPEN OUTPUT COSTOUT-OUT.                                       
005690      * abre el archivo indicado                                          
005700           OPEN OUTPUT REPORTE-LST.                                       
005710      * recibe el dato desde la terminal                                  
005720           ACCEPT WS-FECHA-CORRIDA FROM DATE YYYYMMDD.                    
005730      * evalua la condicion siguiente                                     
005740           IF FS-COSTOS NOT = "00"                                        
005750      * despliega el mensaje o valor en pantalla                          
005760               DISPLAY "COSTO-PEDIDO: NO ABRE COSTOS" FS-COSTOS           
005770      * termina la ejecucion del programa                                 
005780               STOP RUN                                                   
005790      * cierra el IF anterior                                             
005800           END-IF.                                                        
005810       1000-EXIT.                                                         
005820      * marca el fin logico del parrafo                                   
005830           EXIT.                                                          
005840      *                                                                   
005850                                                                          
005860      * -- PARRAFO 1500-ENCABEZADO-REPORTE: el encabezado del             
005870       1500-ENCABEZADO-REPORTE.                                           
005880      * pasa WS-FC-ANO a LE-FECHA-ANO                                     
005890           MOVE WS-FC-ANO TO LE-FECHA-ANO.                                
005900      * pasa WS-FC-MES a LE-FECHA-MES                                     
005910           MOVE WS-FC-MES TO LE-FECHA-MES.                                
005920      * pasa WS-FC-DIA a LE-FECHA-DIA                                     
005930           MOVE WS-FC-DIA TO LE-FECHA-DIA.                                
005940      * graba el registro LIN-REPORTE                                     
005950           WRITE LIN-REPORTE FROM WS-LIN-ENCABEZADO                       
005960      * controla el salto de linea o de pagina del reporte                
005970               AFTER ADVANCING TOP-OF-FORM.                               
005980      * pasa SPACES a LIN-REPORTE                                         
005990           MOVE SPACES TO LIN-REPORTE.                                    
006000      * graba el registro LIN-REPORTE                                     
006010           WRITE LIN-REPORTE AFTER ADVANCING 1 LINE.                      
006020       1500-EXIT.                                                         
006030      * marca el fin logico del parrafo                                   
006040           EXIT.                                                          
006050      *                                                                   
006060                                                                          
006070      * -- PARRAFO 2000-LEER-COSTO: lee el costo --                       
006080       2000-LEER-COSTO.                                                   
006090      * lee el siguiente registro de COSTOS-IN                            
006100           READ COSTOS-IN                                                 
006110      * al llegar a fin de archivo                                        
006120               AT END                                                     
006130      * pasa "S" a SW-FIN-COSTOS                                          
006140                   MOVE "S" TO SW-FIN-COSTOS                              
006150      * si el registro se leyo correctamente                              
006160               NOT AT END                                                 
006170      * suma 1 a WS-CNT-LEIDOS                                            
006180                   ADD 1 TO WS-CNT-LEIDOS                                 
006190      * suma 1 a WS-CNT-CORRIDA                                           
006200                   ADD 1 TO WS-CNT-CORRIDA.                               
006210      * cierra la lectura                                                 
006220           END-READ.                                                      
006230       2000-EXIT.                                                         
006240      * marca el fin logico del parrafo                                   
006250           EXIT.                                                          
006260      *                                                                   
006270                                                                          
006280      *--  CRUCE SECUENCIAL POR NUMERO DE PEDIDO CONTRA PEDIDOS.DA        
006290      *--  (VER BITACORA 04/11/95).  SI EL PEDIDO NO ESTA, SE DEJA        
006300      *--  LA LINEA DE SALIDA CON FOLIO/CLIENTE EN BLANCO.       *        
006310      * -- PARRAFO 2500-BUSCAR-PEDIDO: busca el pedido --                 
006320       2500-BUSCAR-PEDIDO.                                                
006330      * pasa "N" a SW-PEDIDO-ENCONTRADO                                   
006340           MOVE "N" TO SW-PEDIDO-ENCONTRADO.                              
006350      * pasa SPACES a PED-FOLIO                                           
006360           MOVE SPACES TO PED-FOLIO.                                      
006370      * pasa SPACES a PED-CLIENTE                                         
006380           MOVE SPACES TO PED-CLIENTE.                                    
006390      * evalua la condicion siguiente                                     
006400           IF SW-FIN-PEDIDOS = "S"                                        
006410      * salta al parrafo 2500-EXIT                                        
006420               GO TO 2500-EXIT                                            
006430      * cierra el IF anterior                                             
006440           END-IF.                                                        
006450      * -- PARRAFO 2500-CICLO: el ciclo de lectura --                     
006460       2500-CICLO.                                                        
006470      * evalua la condicion siguiente                                     
006480           IF PED-ID = CST-PEDIDO-ID                                      
006490      * pasa "S" a SW-PEDIDO-ENCONTRADO                                   
006500               MOVE "S" TO SW-PEDIDO-ENCONTRADO                           
006510      * salta al parrafo 2500-EXIT                                        
006520               GO TO 2500-EXIT                                            
006530      * cierra el IF anterior                                             
006540           END-IF.                                                        
006550      * evalua la condicion siguiente                                     
006560           IF PED-ID > CST-PEDIDO-ID AND PED-ID NOT = ZERO                
006570      * salta al parrafo 2500-EXIT                                        
006580               GO TO 2500-EXIT                                            
006590      * cierra el IF anterior                                             
006600           END-IF.                                                        
006610      * lee el siguiente registro de PEDIDOS-IN                           
006620           READ PEDIDOS-IN                                                
006630      * al llegar a fin de archivo                                        
006640               AT END                                                     
006650      * pasa "S" a SW-FIN-PEDIDOS                                         
006660                   MOVE "S" TO SW-FIN-PEDIDOS                             
006670      * salta al parrafo 2500-EXIT                                        
006680                   GO TO 2500-EXIT                                        
006690      * cierra la lectura                                                 
006700           END-READ.                                                      
006710      * salta al parrafo 2500-CICLO                                       
006720           GO TO 2500-CICLO.                                              
006730       2500-EXIT.                                                         
006740      * marca el fin logico del parrafo                                   
006750           EXIT.                                                          
006760      *                                                                   
006770                                                                          
006780      * -- PARRAFO 3000-CALCULAR-COSTO: calcula el costo --               
006790       3000-CALCULAR-COSTO.                                               
006800      * calcula WS-TOTAL-COSTO                                            
006810           COMPUTE WS-TOTAL-COSTO =                                       
006820      * complemento de la clausula anterior                               
006830               CST-COSTO-TELA + CST-COSTO-VINIL + CST-COSTO-HILO          
006840      * forma parte del renglon de codigo previo                          
006850               + CST-COSTO-MAQ + CST-COSTO-VAR.                           
006860      * calcula WS-UTILIDAD                                               
006870           COMPUTE WS-UTILIDAD = CST-PRECIO-VTA - WS-TOTAL-COSTO.         
006880      * evalua la condicion siguiente                                     
006890           IF CST-PRECIO-VTA = ZERO                                       
006900      * pasa ZERO a WS-MARGEN-4DEC                                        
006910               MOVE ZERO TO WS-MARGEN-4DEC                                
006920      * pasa ZERO a WS-MARGEN-2DEC                                        
006930               MOVE ZERO TO WS-MARGEN-2DEC                                
006940      * en caso contrario                                                 
006950           ELSE                                                           
006960      * calcula WS-MARGEN-4DEC                                            
006970               COMPUTE WS-MARGEN-4DEC ROUNDED =                           
006980      * continua la instruccion anterior                                  
006990                   (WS-UTILIDAD / CST-PRECIO-VTA) * 100                   
007000      * calcula WS-MARGEN-2DEC                                            
007010               COMPUTE WS-MARGEN-2DEC ROUNDED = WS-MARGEN-4DEC            
007020      * cierra el IF anterior                                             
007030           END-IF.                                                        
007040      * evalua multiples condiciones                                      
007050           EVALUATE TRUE                                                  
007060      * renglon aplicable cuando se cumple esta condicion                 
007070               WHEN WS-UTILIDAD < ZERO                                    
007080      * pasa "PE" a WS-NIVEL                                              
007090                   MOVE "PE" TO WS-NIVEL                                  
007100      * renglon aplicable cuando se cumple esta condicion                 
007110               WHEN WS-MARGEN-2DEC > 25                                   
007120      * pasa "EX" a WS-NIVEL                                              
007130                   MOVE "EX" TO WS-NIVEL                                  
007140      * renglon aplicable cuando se cumple esta condicion                 
007150               WHEN WS-MARGEN-2DEC >= 10                                  
007160      * pasa "NO" a WS-NIVEL                                              
007170                   MOVE "NO" TO WS-NIVEL                                  
007180      * renglon aplicable cuando se cumple esta condicion                 
007190               WHEN OTHER                                                 
007200      * pasa "BA" a WS-NIVEL                                              
007210                   MOVE "BA" TO WS-NIVEL                                  
007220      * cierra el EVALUATE                                                
007230           END-EVALUATE.                                                  
007240       3000-EXIT.                                                         
007250      * marca el fin logico del parrafo                                   
007260           EXIT.                                                          
007270      *                                                                   
007280                                                                          
007290      * -- PARRAFO 3500-GRABAR-COSTOUT: graba el costo grabado --         
007300       3500-GRABAR-COSTOUT.                                               
007310      * pasa SPACES a REG-COSTO-OUT                                       
007320           MOVE SPACES TO REG-COSTO-OUT.                                  
007330      * pasa CST-PEDIDO-ID a CSO-PEDIDO-ID                                
007340           MOVE CST-PEDIDO-ID     TO CSO-PEDIDO-ID.                       
007350      * pasa SPACES a CSO-FOLIO CSO-CLIENTE                               
007360           MOVE SPACES            TO CSO-FOLIO CSO-CLIENTE.               
007370      * evalua la condicion siguiente                                     
007380           IF PEDIDO-ENCONTRADO                                           
007390      * pasa PED-FOLIO a CSO-FOLIO                                        
007400               MOVE PED-FOLIO     TO CSO-FOLIO                            
007410      * pasa PED-CLIENTE a CSO-CLIENTE                                    
007420               MOVE PED-CLIENTE   TO CSO-CLIENTE                          
007430      * cierra el IF anterior                                             
007440           END-IF.                                                        
007450      * pasa CST-COSTO-TELA a CSO-COSTO-TELA                              
007460           MOVE CST-COSTO-TELA    TO CSO-COSTO-TELA.                      
007470      * pasa CST-COSTO-VINIL a CSO-COSTO-VINIL                            
007480           MOVE CST-COSTO-VINIL   TO CSO-COSTO-VINIL.                     
007490      * pasa CST-COSTO-HILO a CSO-COSTO-HILO                              
007500           MOVE CST-COSTO-HILO    TO CSO-COSTO-HILO.                      
007510      * pasa CST-COSTO-MAQ a CSO-COSTO-MAQ                                
007520           MOVE CST-COSTO-MAQ     TO CSO-COSTO-MAQ.                       
007530      * pasa CST-COSTO-VAR a CSO-COSTO-VAR                                
007540           MOVE CST-COSTO-VAR     TO CSO-COSTO-VAR.                       
007550      * pasa WS-TOTAL-COSTO a CSO-TOTAL-COSTO                             
007560           MOVE WS-TOTAL-COSTO    TO CSO-TOTAL-COSTO.                     
007570      * pasa CST-PRECIO-VTA a CSO-PRECIO-VTA                              
007580           MOVE CST-PRECIO-VTA    TO CSO-PRECIO-VTA.                      
007590      * pasa WS-UTILIDAD a CSO-UTILIDAD                                   
007600           MOVE WS-UTILIDAD       TO CSO-UTILIDAD.                        
007610      * pasa WS-MARGEN-2DEC a CSO-MARGEN                                  
007620           MOVE WS-MARGEN-2DEC    TO CSO-MARGEN.                          
007630      * pasa WS-NIVEL a CSO-NIVEL                                         
007640           MOVE WS-NIVEL          TO CSO-NIVEL.                           
007650      * graba el registro REG-COSTO-OUT                                   
007660           WRITE REG-COSTO-OUT.                                           
007670       3500-EXIT.                                                         
007680      * marca el fin logico del parrafo                                   
007690           EXIT.                                                          
007700      *                                                                   
007710                                                                          
007720      * -- PARRAFO 4000-ACUMULAR-PERIODO: acumula el periodo --           
007730       4000-ACUMULAR-PERIODO.                                             
007740      * suma CST-PRECIO-VTA a WS-SUMA-VENTA                               
007750           ADD CST-PRECIO-VTA  TO WS-SUMA-VENTA.                          
007760      * suma WS-TOTAL-COSTO a WS-SUMA-COSTO                               
007770           ADD WS-TOTAL-COSTO  TO WS-SUMA-COSTO.                          
007780      * suma WS-UTILIDAD a WS-SUMA-UTILIDAD                               
007790           ADD WS-UTILIDAD     TO WS-SUMA-UTILIDAD.                       
007800      * suma WS-MARGEN-2DEC a WS-SUMA-MARGEN                              
007810           ADD WS-MARGEN-2DEC  TO WS-SUMA-MARGEN.                         
007820      * evalua la condicion siguiente                                     
007830           IF WS-UTILIDAD > ZERO                                          
007840      * suma 1 a WS-CNT-RENTABLES                                         
007850               ADD 1 TO WS-CNT-RENTABLES                                  
007860      * ejecuta el parrafo 4100-GUARDAR-EXTREMO                           
007870               PERFORM 4100-GUARDAR-EXTREMO THRU 4100-EXIT                
007880      * cierra el IF anterior                                             
007890           END-IF.                                                        
007900      * evalua la condicion siguiente                                     
007910           IF WS-UTILIDAD < ZERO                                          
007920      * suma 1 a WS-CNT-PERDIDA                                           
007930               ADD 1 TO WS-CNT-PERDIDA                                    
007940      * ejecuta el parrafo 4100-GUARDAR-EXTREMO                           
007950               PERFORM 4100-GUARDAR-EXTREMO THRU 4100-EXIT                
007960      * cierra el IF anterior                                             
007970           END-IF.                                                        
007980      * evalua la condicion siguiente                                     
007990           IF WS-UTILIDAD > WS-MAYOR-UTILIDAD                             
008000      * pasa WS-UTILIDAD a WS-MAYOR-UTILIDAD                              
008010               MOVE WS-UTILIDAD TO WS-MAYOR-UTILIDAD                      
008020      * cierra el IF anterior                                             
008030           END-IF.                                                        
008040      * evalua la condicion siguiente                                     
008050           IF WS-UTILIDAD < WS-MAYOR-PERDIDA                              
008060      * pasa WS-UTILIDAD a WS-MAYOR-PERDIDA                               
008070               MOVE WS-UTILIDAD TO WS-MAYOR-PERDIDA                       
008080      * cierra el IF anterior                                             
008090           END-IF.                                                        
008100      * evalua la condicion siguiente                                     
008110           IF WS-MARGEN-2DEC > WS-MAYOR-MARGEN                            
008120      * pasa WS-MARGEN-2DEC a WS-MAYOR-MARGEN                             
008130               MOVE WS-MARGEN-2DEC TO WS-MAYOR-MARGEN                     
008140      * cierra el IF anterior                                             
008150           END-IF.                                                        
008160      * ejecuta el parrafo 2000-LEER-COSTO                                
008170           PERFORM 2000-LEER-COSTO THRU 2000-EXIT.                        
008180       4000-EXIT.                                                         
008190      * marca el fin logico del parrafo                                   
008200           EXIT.                                                          
008210      *                                                                   
008220                                                                          
008230      *--  GUARDA HASTA 10 PEDIDOS PARA LAS LISTAS DE REPORTE ----        
008240      * -- PARRAFO 4100-GUARDAR-EXTREMO: guarda el extremo --             
008250       4100-GUARDAR-EXTREMO.                                              
008260      * evalua la condicion siguiente                                     
008270           IF WS-CNT-EXTREMOS < 10                                        
008280      * suma 1 a WS-CNT-EXTREMOS                                          
008290               ADD 1 TO WS-CNT-EXTREMOS                                   
008300      * posiciona el indice de la tabla                                   
008310               SET IX-EXT TO WS-CNT-EXTREMOS                              
008320      * pasa CSO-FOLIO a WS-EXT-FOLIO (IX-EXT)                            
008330               MOVE CSO-FOLIO     TO WS-EXT-FOLIO (IX-EXT)                
008340      * pasa CSO-CLIENTE a WS-EXT-CLIENTE (IX-EXT)                        
008350               MOVE CSO-CLIENTE   TO WS-EXT-CLIENTE (IX-EXT)              
008360      * pasa WS-TOTAL-COSTO a WS-EXT-COSTO (IX-EXT)                       
008370               MOVE WS-TOTAL-COSTO TO WS-EXT-COSTO (IX-EXT)               
008380      * pasa CST-PRECIO-VTA a WS-EXT-PRECIO (IX-EXT)                      
008390               MOVE CST-PRECIO-VTA TO WS-EXT-PRECIO (IX-EXT)              
008400      * pasa WS-UTILIDAD a WS-EXT-UTILIDAD (IX-EXT)                       
008410               MOVE WS-UTILIDAD   TO WS-EXT-UTILIDAD (IX-EXT)             
008420      * pasa WS-MARGEN-2DEC a WS-EXT-MARGEN (IX-EXT)                      
008430               MOVE WS-MARGEN-2DEC TO WS-EXT-MARGEN (IX-EXT)              
008440      * cierra el IF anterior                                             
008450           END-IF.                                                        
008460       4100-EXIT.                                                         
008470      * marca el fin logico del parrafo                                   
008480           EXIT.                                                          
008490      *                                                                   
008500                                                                          
008510      *--  SOLICITUD 4471: PEDIDOS EN EL PERIODO SIN REGISTRO DE *        
008520      *--  COSTO SE CUENTAN COMO "PEDIDOS SIN COSTOS".  LA       *        
008530      *--  VERIFICACION ES CONTRA COSTOS.DAT (VER HRA0012), NO   *        
008540      *--  CONTRA EL ESTADO DEL PEDIDO.                          *        
008550      * -- PARRAFO 4500-CONTAR-SIN-COSTO: cuenta sin el costo --          
008560       4500-CONTAR-SIN-COSTO.                                             
008570      * cierra PEDIDOS-IN                                                 
008580           CLOSE PEDIDOS-IN.                                              
008590      * abre el archivo indicado                                          
008600           OPEN INPUT PEDIDOS-IN.                                         
008610      * cierra COSTOS-IN                                                  
008620           CLOSE COSTOS-IN.                                               
008630      * abre el archivo indicado                                          
008640           OPEN INPUT COSTOS-IN.                                          
008650      * pasa "N" a SW-FIN-PEDIDOS                                         
008660           MOVE "N" TO SW-FIN-PEDIDOS.                                    
008670      * pasa "N" a SW-FIN-COSTOS-VERIF                                    
008680           MOVE "N" TO SW-FIN-COSTOS-VERIF.                               
008690      * ejecuta el parrafo 4520-LEER-COSTO-VERIF                          
008700           PERFORM 4520-LEER-COSTO-VERIF THRU 4520-EXIT.                  
008710      * ejecuta el parrafo 4550-LEER-Y-VERIFICAR                          
008720           PERFORM 4550-LEER-Y-VERIFICAR THRU 4550-EXIT                   
008730      * repite mientras se cumpla esta condicion                          
008740               UNTIL FIN-PEDIDOS.                                         
008750       4500-EXIT.                                                         
008760      * marca el fin logico del parrafo                                   
008770           EXIT.                                                          
008780      *                                                                   
008790                                                                          
008800      * -- PARRAFO 4520-LEER-COSTO-VERIF: lee el costo                    
008810       4520-LEER-COSTO-VERIF.                                             
008820      * lee el siguiente registro de COSTOS-IN                            
008830           READ COSTOS-IN                                                 
008840      * al llegar a fin de archivo                                        
008850               AT END                                                     
008860      * pasa "S" a SW-FIN-COSTOS-VERIF                                    
008870                   MOVE "S" TO SW-FIN-COSTOS-VERIF                        
008880      * cierra la lectura                                                 
008890           END-READ.                                                      
008900       4520-EXIT.                                                         
008910      * marca el fin logico del parrafo                                   
008920           EXIT.                                                          
008930      *                                                                   
008940                                                                          
008950      * -- PARRAFO 4550-LEER-Y-VERIFICAR: lee y verifica --               
008960       4550-LEER-Y-VERIFICAR.                                             
008970      * lee el siguiente registro de PEDIDOS-IN                           
008980           READ PEDIDOS-IN                                                
008990      * al llegar a fin de archivo                                        
009000               AT END                                                     
009010      * pasa "S" a SW-FIN-PEDIDOS                                         
009020                   MOVE "S" TO SW-FIN-PEDIDOS                             
009030      * salta al parrafo 4550-EXIT                                        
009040                   GO TO 4550-EXIT                                        
009050      * cierra la lectura                                                 
009060           END-READ.                                                      
009070      * ejecuta el parrafo 4600-VERIFICAR-COSTO                           
009080           PERFORM 4600-VERIFICAR-COSTO THRU 4600-EXIT.                   
009090       4550-EXIT.                                                         
009100      * marca el fin logico del parrafo                                   
009110           EXIT.                                                          
009120      *                                                                   
009130                                                                          
009140      *--  CRUCE SECUENCIAL CONTRA COSTOS.DAT (AMBOS ARCHIVOS    *        
009150      *--  VIENEN ORDENADOS POR NUMERO DE PEDIDO).  SI NINGUN    *        
009160      *--  COSTO TRAE LA MISMA CLAVE, EL PEDIDO CUENTA COMO      *        
009170      *--  "SIN COSTO", SIN IMPORTAR SU ESTADO ACTUAL.           *        
009180      * -- PARRAFO 4600-VERIFICAR-COSTO: verifica el costo --             
009190       4600-VERIFICAR-COSTO.                                              
009200      * pasa "N" a SW-PEDIDO-TIENE-COSTO                                  
009210           MOVE "N" TO SW-PEDIDO-TIENE-COSTO.                             
009220      * -- PARRAFO 4600-CICLO: el ciclo de lectura --                     
009230       4600-CICLO.                                                        
009240      * evalua la condicion siguiente                                     
009250           IF FIN-COSTOS-VERIF                                            
009260      * salta al parrafo 4600-VERIFICAR                                   
009270               GO TO 4600-VERIFICAR                                       
009280      * cierra el IF anterior                                             
009290           END-IF.                                                        
009300      * evalua la condicion siguiente                                     
009310           IF CST-PEDIDO-ID = PED-ID                                      
009320      * pasa "S" a SW-PEDIDO-TIENE-COSTO                                  
009330               MOVE "S" TO SW-PEDIDO-TIENE-COSTO                          
009340      * ejecuta el parrafo 4520-LEER-COSTO-VERIF                          
009350               PERFORM 4520-LEER-COSTO-VERIF THRU 4520-EXIT               
009360      * salta al parrafo 4600-VERIFICAR                                   
009370               GO TO 4600-VERIFICAR                                       
009380      * cierra el IF anterior                                             
009390           END-IF.                                                        
009400      * evalua la condicion siguiente                                     
009410           IF CST-PEDIDO-ID > PED-ID                                      
009420      * salta al parrafo 4600-VERIFICAR                                   
009430               GO TO 4600-VERIFICAR                                       
009440      * cierra el IF anterior                                             
009450           END-IF.                                                        
009460      * ejecuta el parrafo 4520-LEER-COSTO-VERIF                          
009470           PERFORM 4520-LEER-COSTO-VERIF THRU 4520-EXIT.                  
009480      * salta al parrafo 4600-CICLO                                       
009490           GO TO 4600-CICLO.                                              
009500      * -- PARRAFO 4600-VERIFICAR: verifica --                            
009510       4600-VERIFICAR.                                                    
009520      * evalua la condicion siguiente                                     
009530           IF NOT PEDIDO-TIENE-COSTO                                      
009540      * suma 1 a WS-CNT-SIN-COSTO                                         
009550               ADD 1 TO WS-CNT-SIN-COSTO                                  
009560      * cierra el IF anterior                                             
009570           END-IF.                                                        
009580       4600-EXIT.                                                         
009590      * marca el fin logico del parrafo                                   
009600           EXIT.                                                          
009610      *                                                                   
009620                                                                          
009630      * -- PARRAFO 8000-IMPRIMIR-RENTABILIDAD: imprime la                 
009640       8000-IMPRIMIR-RENTABILIDAD.                                        
009650      * evalua la condicion siguiente                                     
009660           IF WS-CNT-RENTABLES > 0 OR WS-CNT-PERDIDA > 0                  
009670      * calcula el promedio o la proporcion correspondiente               
009680               DIVIDE WS-SUMA-MARGEN BY                                   
009690      * continua la instruccion anterior                                  
009700                   (WS-CNT-RENTABLES + WS-CNT-PERDIDA)                    
009710      * recibe el resultado del calculo                                   
009720                   GIVING WS-MARGEN-PROMEDIO ROUNDED                      
009730      * en caso contrario                                                 
009740           ELSE                                                           
009750      * pasa ZERO a WS-MARGEN-PROMEDIO                                    
009760               MOVE ZERO TO WS-MARGEN-PROMEDIO                            
009770      * cierra el IF anterior                                             
009780           END-IF.                                                        
009790      * pasa WS-SUMA-VENTA a LT-VENTA                                     
009800           MOVE WS-SUMA-VENTA     TO LT-VENTA.                            
009810      * pasa WS-SUMA-COSTO a LT-COSTO                                     
009820           MOVE WS-SUMA-COSTO     TO LT-COSTO.                            
009830      * pasa WS-SUMA-UTILIDAD a LT-UTILIDAD                               
009840           MOVE WS-SUMA-UTILIDAD  TO LT-UTILIDAD.                         
009850      * pasa WS-MARGEN-PROMEDIO a LT-MARGEN                               
009860           MOVE WS-MARGEN-PROMEDIO TO LT-MARGEN.                          
009870      * graba el registro LIN-REPORTE                                     
009880           WRITE LIN-REPORTE FROM WS-LIN-TOTALES                          
009890      * controla el salto de linea o de pagina del reporte                
009900               AFTER ADVANCING 2 LINES.                                   
009910      * pasa WS-CNT-RENTABLES a LC-RENTABLES                              
009920           MOVE WS-CNT-RENTABLES  TO LC-RENTABLES.                        
009930      * pasa WS-CNT-PERDIDA a LC-PERDIDA                                  
009940           MOVE WS-CNT-PERDIDA    TO LC-PERDIDA.                          
009950      * pasa WS-CNT-SIN-COSTO a LC-SIN-COSTO                              
009960           MOVE WS-CNT-SIN-COSTO  TO LC-SIN-COSTO.                        
009970      * graba el registro LIN-REPORTE                                     
009980           WRITE LIN-REPORTE FROM WS-LIN-CONTEOS                          
009990      * controla el salto de linea o de pagina del reporte                
010000               AFTER ADVANCING 1 LINE.                                    
010010      * pasa SPACES a LIN-REPORTE                                         
010020           MOVE SPACES TO LIN-REPORTE.                                    
010030      * graba el registro LIN-REPORTE                                     
010040           WRITE LIN-REPORTE AFTER ADVANCING 1 LINE.                      
010050      * posiciona el indice de la tabla                                   
010060           SET IX-EXT TO 1.                                               
010070      * ejecuta el parrafo 8100-IMPRIMIR-EXTREMO                          
010080           PERFORM 8100-IMPRIMIR-EXTREMO THRU 8100-EXIT                   
010090      * recorre la tabla con este indice de control                       
010100               VARYING IX-EXT FROM 1 BY 1                                 
010110      * repite mientras se cumpla esta condicion                          
010120               UNTIL IX-EXT > WS-CNT-EXTREMOS.                            
010130       8000-EXIT.                                                         
010140      * marca el fin logico del parrafo                                   
010150           EXIT.                                                          
010160      *                                                                   
010170                                                                          
010180      * -- PARRAFO 8100-IMPRIMIR-EXTREMO: imprime el extremo --           
010190       8100-IMPRIMIR-EXTREMO.                                             
010200      * pasa WS-EXT-FOLIO (IX-EXT) a LD-FOLIO                             
010210           MOVE WS-EXT-FOLIO (IX-EXT)    TO LD-FOLIO.                     
010220      * pasa WS-EXT-CLIENTE (IX-EXT) a LD-CLIENTE                         
010230           MOVE WS-EXT-CLIENTE (IX-EXT)  TO LD-CLIENTE.                   
010240      * pasa WS-EXT-COSTO (IX-EXT) a LD-COSTO                             
010250           MOVE WS-EXT-COSTO (IX-EXT)    TO LD-COSTO.                     
010260      * pasa WS-EXT-PRECIO (IX-EXT) a LD-PRECIO                           
010270           MOVE WS-EXT-PRECIO (IX-EXT)   TO LD-PRECIO.                    
010280      * pasa WS-EXT-UTILIDAD (IX-EXT) a LD-UTILIDAD                       
010290           MOVE WS-EXT-UTILIDAD (IX-EXT) TO LD-UTILIDAD.                  
010300      * pasa WS-EXT-MARGEN (IX-EXT) a LD-MARGEN                           
010310           MOVE WS-EXT-MARGEN (IX-EXT)   TO LD-MARGEN.                    
010320      * graba el registro LIN-REPORTE                                     
010330           WRITE LIN-REPORTE FROM WS-LIN-DETALLE                          
010340      * controla el salto de linea o de pagina del reporte                
010350               AFTER ADVANCING 1 LINE.                                    
010360       8100-EXIT.                                                         
010370      * marca el fin logico del parrafo                                   
010380           EXIT.                                                          
010390      *                                                                   
010400                                                                          
010410      * -- PARRAFO 9000-CERRAR-ARCHIVOS: cierra los archivos --           
010420       9000-CERRAR-ARCHIVOS.                                              
010430      * cierra COSTOS-IN                                                  
010440           CLOSE COSTOS-IN.                                               
010450      * cierra PEDIDOS-IN                                                 
010460           CLOSE PEDIDOS-IN.                                              
010470      * cierra COSTOUT-OUT                                                
010480           CLOSE COSTOUT-OUT.                                             
010490      * cierra REPORTE-LST                                                
010500           CLOSE REPORTE-LST.                                             
010510       9000-EXIT.                                                         
010520      * marca el fin logico del parrafo                                   
010530           EXIT.                                                          
