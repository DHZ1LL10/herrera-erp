000100      * -- identifica el programa ante el compilador y el                 
000110      IDENTIFICATION DIVISION.                                            
000120      PROGRAM-ID.    PROGRAMA-PRINCIPAL.                                  
000130      AUTHOR.        N. ROCHA C.                                          
000140      INSTALLATION.  TALLERES HERRERA - DEPTO SISTEMAS.                   
000150      DATE-WRITTEN.  05/09/05.                                            
000160      DATE-COMPILED. 05/09/05.                                            
000170      SECURITY.      CONFIDENCIAL - USO INTERNO SOLAMENTE.                
000180     *----------------------------------------------------------*         
000190     *  PROGRAMA-PRINCIPAL                                      *         
000200     *  TABLERO DE CONTROL DIARIO.  ULTIMO PASO DE LA CORRIDA    *        
000210     *  NOCTURNA.  LEE LOS EXTRACTOS QUE DEJAN LOS PASOS         *        
000220     *  ANTERIORES (PEDSTAT.DAT, MATOUT.DAT, ROLLOUT.DAT) Y EL   *        
000230     *  MAESTRO DE VENTAS DEL DIA (VENTAS.DAT) Y AGREGA AL       *        
000240     *  REPORTE.LST UN RESUMEN DE UNA SOLA PANTALLA CON LAS      *        
000250     *  CIFRAS QUE REVISA EL JEFE DE TALLER CADA MANANA.         *        
000260     *----------------------------------------------------------*         
000270     *  BITACORA DE CAMBIOS                                      *        
000280     *----------------------------------------------------------*         
000290     * 05/09/05 PXM  PROGRAMA ORIGINAL - TABLERO DE PEDIDOS Y   * HRG0001 
000300     *               MATERIALES A PARTIR DE PEDSTAT Y MATOUT     *        
000310     * 11/30/06 PXM  SE AGREGA CONTEO DE ROLLOS DISPONIBLES     * HRG0002 
000320     *               A PARTIR DE ROLLOUT.DAT                     *        
000330     * 04/18/08 NRC  SE AGREGA VENTA DEL DIA AL TABLERO         * HRG0003 
000340     *               (TOTAL Y NUMERO DE VENTAS)                  *        
000350     * 12/03/09 NRC  REVISION Y2K - COMPARACION DE FECHA A 8    * HRG0004 
000360     *               DIGITOS AAAAMMDD CONTRA VTA-FECHA          *         
000370     * 09/14/11 NRC  SOLICITUD 5340 - SUMA DE METROS DE TELA EN * HRG0005 
000380     *               STOCK (MATERIALES TIPO TELA) AL TABLERO    *         
000390     * 02/07/13 GHR  SE ELIMINA EL MENU DE PANTALLA - LA CORRIDA* HRG0006 
000400     *               ES POR LOTE, SIN OPERADOR EN LINEA         *         
000410     * 08/22/14 GHR  SOLICITUD 5601 - EL TABLERO PASA A SER EL  * HRG0007 
000420     *               ULTIMO PASO DEL JOB NOCTURNO, NO EL PRIMERO*         
000430     *----------------------------------------------------------*         
000440      * -- describe el equipo y los archivos del programa --              
000450      ENVIRONMENT DIVISION.                                               
000460      * -- parametros de compilacion y de impresion --                    
000470      CONFIGURATION SECTION.                                              
000480      * -- asigna el nombre logico del salto de pagina y las              
000490      SPECIAL-NAMES.                                                      
000500      * nombre logico del salto de pagina del reporte                     
000510          C01 IS TOP-OF-FORM                                              
000520      * clase de caracteres usada para validar el dato                    
000530          CLASS CLASE-NUMERICA IS "0" THRU "9"                            
000540      * bandera de operador leida del switch de arranque                  
000550          UPSI-0 ON STATUS IS SW-HAY-VENCIDOS.                            
000560      * -- declara los archivos que usa el programa --                    
000570      INPUT-OUTPUT SECTION.                                               
000580      * -- liga cada archivo logico con su nombre externo --              
000590      FILE-CONTROL.                                                       
000600      * -- archivo logico PEDSTAT-IN --                                   
000610          SELECT PEDSTAT-IN   ASSIGN TO PEDSTIN                           
000620      * forma de organizacion del archivo en disco                        
000630              ORGANIZATION IS SEQUENTIAL                                  
000640      * forma en que el programa recorre el archivo                       
000650              ACCESS MODE   IS SEQUENTIAL                                 
000660      * campo que recibe el codigo de resultado de cada operacion         
000670              FILE STATUS   IS FS-PEDSTAT.                                
000680      *                                                                   
000690                                                                          
000700      * -- archivo logico MATOUT-IN --                                    
000710          SELECT MATOUT-IN    ASSIGN TO MATOUTIN                          
000720      * forma de organizacion del archivo en disco                        
000730              ORGANIZATION IS SEQUENTIAL                                  
000740      * forma en que el programa recorre el archivo                       
000750              ACCESS MODE   IS SEQUENTIAL                                 
000760      * campo que recibe el codigo de resultado de cada operacion         
000770              FILE STATUS   IS FS-MATOUT.                                 
000780      *                                                                   
000790                                                                          
000800      * -- archivo logico ROLLOUT-IN --                                   
000810          SELECT ROLLOUT-IN   ASSIGN TO ROLOUTIN                          
000820      * forma de organizacion del archivo en disco                        
000830              ORGANIZATION IS SEQUENTIAL                                  
000840      * forma en que el programa recorre el archivo                       
000850              ACCESS MODE   IS SEQUENTIAL                                 
000860      * campo que recibe el codigo de resultado de cada operacion         
000870              FILE STATUS   IS FS-ROLLOUT.                                
000880      *                                                                   
000890                                                                          
000900      * -- archivo logico VENTAS-IN --                                    
000910          SELECT VENTAS-IN    ASSIGN TO VENTASIN                          
000920      * forma de organizacion del archivo en disco                        
000930              ORGANIZATION IS SEQUENTIAL                                  
000940      * forma en que el programa recorre el archivo                       
000950              ACCESS MODE   IS SEQUENTIAL                                 
000960      * campo que recibe el codigo de resultado de cada operacion         
000970              FILE STATUS   IS FS-VENTAS.                                 
000980      *                                                                   
000990                                                                          
001000      * -- archivo logico REPORTE-LST --                                  
001010          SELECT REPORTE-LST  ASSIGN TO REPORTE                           
001020      * forma de organizacion del archivo en disco                        
001030              ORGANIZATION IS SEQUENTIAL                                  
001040      * forma en que el programa recorre el archivo                       
001050              ACCESS MODE   IS SEQUENTIAL                                 
001060      * campo que recibe el codigo de resultado de cada operacion         
001070              FILE STATUS   IS FS-REPORTE.                                
001080      *                                                                   
001090                                                                          
001100      * -- layouts de los archivos y areas de trabajo del                 
001110      DATA DIVISION.                                                      
001120      * -- layouts de los registros de entrada y salida --                
001130      FILE SECTION.                                                       
001140      * -- descripcion del archivo PEDSTAT-IN --                          
001150      FD  PEDSTAT-IN                                                      
001160      * estandar de etiqueta del sistema operativo                        
001170          LABEL RECORD IS STANDARD                                        
001180      * modo de grabacion de longitud fija                                
001190          RECORDING MODE IS F.                                            
001200      * -- REG-PEDSTAT-IN: registro leido de PEDSTAT.DAT para el          
001210      01  REG-PEDSTAT-IN.                                                 
001220      * PST-PEDIDO-ID: campo numerico                                     
001230      * mascara del campo: 9(06)                                          
001240          02  PST-PEDIDO-ID          PIC 9(06).                           
001250      * PST-FOLIO: dato de tipo caracter                                  
001260      * mascara del campo: X(09)                                          
001270          02  PST-FOLIO              PIC X(09).                           
001280      * PST-ESTADO: campo de texto                                        
001290      * mascara del campo: X(02)                                          
001300          02  PST-ESTADO             PIC X(02).                           
001310      * PST-ACTIVO: campo alfanumerico                                    
001320      * mascara del campo: X(01)                                          
001330          02  PST-ACTIVO             PIC X(01).                           
001340      * PST-ATRASADO: dato de tipo caracter                               
001350      * mascara del campo: X(01)                                          
001360          02  PST-ATRASADO           PIC X(01).                           
001370      * PST-URGENTE: campo de texto                                       
001380      * mascara del campo: X(01)                                          
001390          02  PST-URGENTE            PIC X(01).                           
001400      * PST-VENCE-HOY: campo alfanumerico                                 
001410      * mascara del campo: X(01)                                          
001420          02  PST-VENCE-HOY          PIC X(01).                           
001430          02  FILLER                 PIC X(19).                           
001440      *                                                                   
001450                                                                          
001460      * -- descripcion del archivo MATOUT-IN --                           
001470      FD  MATOUT-IN                                                       
001480      * estandar de etiqueta del sistema operativo                        
001490          LABEL RECORD IS STANDARD                                        
001500      * modo de grabacion de longitud fija                                
001510          RECORDING MODE IS F.                                            
001520      * -- REG-MATOUT-IN: registro leido de MATOUT.DAT para el            
001530      01  REG-MATOUT-IN.                                                  
001540      * MTO-ID: dato numerico                                             
001550      * mascara del campo: 9(05)                                          
001560          02  MTO-ID                 PIC 9(05).                           
001570      * MTO-TIPO: campo de texto                                          
001580      * mascara del campo: X(10)                                          
001590          02  MTO-TIPO               PIC X(10).                           
001600      * MTO-NOMBRE: campo alfanumerico                                    
001610      * mascara del campo: X(20)                                          
001620          02  MTO-NOMBRE             PIC X(20).                           
001630      * MTO-COLOR: dato de tipo caracter                                  
001640      * mascara del campo: X(10)                                          
001650          02  MTO-COLOR              PIC X(10).                           
001660      * MTO-STOCK-ACTUAL: cantidad con parte decimal                      
001670      * mascara del campo: S9(07)V9(02)                                   
001680          02  MTO-STOCK-ACTUAL       PIC S9(07)V9(02).                    
001690      * MTO-STOCK-MINIMO: campo numerico con decimales                    
001700      * mascara del campo: S9(07)V9(02)                                   
001710          02  MTO-STOCK-MINIMO       PIC S9(07)V9(02).                    
001720      * MTO-STOCK-CRITICO: importe con dos posiciones decimales           
001730      * mascara del campo: S9(07)V9(02)                                   
001740          02  MTO-STOCK-CRITICO      PIC S9(07)V9(02).                    
001750      * MTO-PRECIO-UNIT: cantidad con parte decimal                       
001760      * mascara del campo: S9(05)V9(02)                                   
001770          02  MTO-PRECIO-UNIT        PIC S9(05)V9(02).                    
001780      * MTO-ACTIVO: campo alfanumerico                                    
001790      * mascara del campo: X(01)                                          
001800          02  MTO-ACTIVO             PIC X(01).                           
001810      * MTO-NIVEL: dato de tipo caracter                                  
001820      * mascara del campo: X(02)                                          
001830          02  MTO-NIVEL              PIC X(02).                           
001840      *                                                                   
001850                                                                          
001860      * -- descripcion del archivo ROLLOUT-IN --                          
001870      FD  ROLLOUT-IN                                                      
001880      * estandar de etiqueta del sistema operativo                        
001890          LABEL RECORD IS STANDARD                                        
001900      * modo de grabacion de longitud fija                                
001910          RECORDING MODE IS F.                                            
001920      * -- REG-ROLLOUT-IN: registro leido de ROLLOUT.DAT para el          
001930      01  REG-ROLLOUT-IN.                                                 
001940      * RLO-ID: dato numerico                                             
001950      * mascara del campo: 9(06)                                          
001960          02  RLO-ID                 PIC 9(06).                           
001970      * RLO-MAT-ID: cantidad o contador numerico                          
001980      * mascara del campo: 9(05)                                          
001990          02  RLO-MAT-ID             PIC 9(05).                           
002000      * RLO-CODIGO: campo alfanumerico                                    
002010      * mascara del campo: X(14)                                          
002020          02  RLO-CODIGO             PIC X(14).                           
002030      * RLO-METROS-INI: importe con dos posiciones decimales              
002040      * mascara del campo: S9(05)V9(02)                                   
002050          02  RLO-METROS-INI         PIC S9(05)V9(02).                    
002060      * RLO-METROS-ACT: cantidad con parte decimal                        
002070      * mascara del campo: S9(05)V9(02)                                   
002080          02  RLO-METROS-ACT         PIC S9(05)V9(02).                    
002090      * RLO-DESTINO: campo alfanumerico                                   
002100      * mascara del campo: X(01)                                          
002110          02  RLO-DESTINO            PIC X(01).                           
002120      * RLO-ACTIVO: dato de tipo caracter                                 
002130      * mascara del campo: X(01)                                          
002140          02  RLO-ACTIVO             PIC X(01).                           
002150      * RLO-PORCENTAJE: cantidad con parte decimal                        
002160      * mascara del campo: S9(03)V9(02)                                   
002170          02  RLO-PORCENTAJE         PIC S9(03)V9(02).                    
002180      *                                                                   
002190                                                                          
002200      * -- descripcion del archivo VENTAS-IN --                           
002210      FD  VENTAS-IN                                                       
002220      * estandar de etiqueta del sistema operativo                        
002230          LABEL RECORD IS STANDARD                                        
002240      * modo de grabacion de longitud fija                                
002250          RECORDING MODE IS F.                                            
002260      * -- REG-VENTA-IN: registro leido de VENTAS.DAT --                  
002270      01  REG-VENTA-IN.                                                   
002280      * VTA-ID: cantidad o contador numerico                              
002290      * mascara del campo: 9(06)                                          
002300          02  VTA-ID                 PIC 9(06).                           
002310      * VTA-PEDIDO-ID: campo numerico                                     
002320      * mascara del campo: 9(06)                                          
002330          02  VTA-PEDIDO-ID          PIC 9(06).                           
002340      * VTA-FOLIO: dato de tipo caracter                                  
002350      * mascara del campo: X(13)                                          
002360          02  VTA-FOLIO              PIC X(13).                           
002370      * VTA-FECHA: cantidad o contador numerico                           
002380      * mascara del campo: 9(08)                                          
002390          02  VTA-FECHA              PIC 9(08).                           
002400      * VTA-CANTIDAD: campo numerico con decimales                        
002410      * mascara del campo: S9(05)V9(02)                                   
002420          02  VTA-CANTIDAD           PIC S9(05)V9(02).                    
002430      * VTA-PRECIO-UNIT: importe con dos posiciones decimales             
002440      * mascara del campo: S9(05)V9(02)                                   
002450          02  VTA-PRECIO-UNIT        PIC S9(05)V9(02).                    
002460      * VTA-TOTAL: cantidad con parte decimal                             
002470      * mascara del campo: S9(07)V9(02)                                   
002480          02  VTA-TOTAL              PIC S9(07)V9(02).                    
002490      * VTA-METODO: campo alfanumerico                                    
002500      * mascara del campo: X(02)                                          
002510          02  VTA-METODO             PIC X(02).                           
002520      * VTA-UBICACION: dato de tipo caracter                              
002530      * mascara del campo: X(01)                                          
002540          02  VTA-UBICACION          PIC X(01).                           
002550          02  FILLER                 PIC X(47).                           
002560      *                                                                   
002570                                                                          
002580      * -- descripcion del archivo REPORTE-LST --                         
002590      FD  REPORTE-LST                                                     
002600      * estandar de etiqueta del sistema operativo                        
002610          LABEL RECORD IS STANDARD                                        
002620      * modo de grabacion de longitud fija                                
002630          RECORDING MODE IS F.                                            
002640      * -- LIN-REPORTE: area de trabajo o linea de impresion del          
002650      01  LIN-REPORTE                PIC X(132).                          
002660      *                                                                   
002670                                                                          
002680      * -- contadores, banderas y areas de calculo del programa --        
002690      WORKING-STORAGE SECTION.                                            
002700      * -- AREAS DE TRABAJO INDEPENDIENTES (NIVEL 77) --                  
002710      * WS-CNT-CORRIDA: total de registros de esta corrida                
002720      77  WS-CNT-CORRIDA         PIC 9(06) VALUE ZERO COMP.               
002730      * WS-VERSION-PROGRAMA: version del programa para el log             
002740      77  WS-VERSION-PROGRAMA    PIC X(05) VALUE "R2016".                 
002750      * -- WS-CONSTANTES: constantes y literal de identificacion          
002760      01  WS-CONSTANTES.                                                  
002770      * WS-PROGRAMA: dato de tipo caracter                                
002780      * mascara del campo: X(18)                                          
002790          02  WS-PROGRAMA            PIC X(18)                            
002800              VALUE "PROGRAMA-PRINCIPAL".                                 
002810          02  FILLER                 PIC X(10) VALUE SPACES.              
002820      *                                                                   
002830                                                                          
002840      * -- WS-SWITCHES: banderas de control del programa (fin de          
002850      01  WS-SWITCHES.                                                    
002860      * SW-FIN-PEDSTAT: campo alfanumerico                                
002870      * mascara del campo: X(01)                                          
002880          02  SW-FIN-PEDSTAT         PIC X(01) VALUE "N".                 
002890      * -- condicion FIN-PEDSTAT: activa cuando vale "S" --               
002900              88  FIN-PEDSTAT                     VALUE "S".              
002910      * SW-FIN-MATOUT: campo de texto                                     
002920      * mascara del campo: X(01)                                          
002930          02  SW-FIN-MATOUT          PIC X(01) VALUE "N".                 
002940      * -- condicion FIN-MATOUT: activa cuando vale "S" --                
002950              88  FIN-MATOUT                      VALUE "S".              
002960      * SW-FIN-ROLLOUT: dato de tipo caracter                             
002970      * mascara del campo: X(01)                                          
002980          02  SW-FIN-ROLLOUT         PIC X(01) VALUE "N".                 
002990      * -- condicion FIN-ROLLOUT: activa cuando vale "S" --               
003000              88  FIN-ROLLOUT                     VALUE "S".              
003010      * SW-FIN-VENTAS: campo alfanumerico                                 
003020      * mascara del campo: X(01)                                          
003030          02  SW-FIN-VENTAS          PIC X(01) VALUE "N".                 
003040      * -- condicion FIN-VENTAS: activa cuando vale "S" --                
003050              88  FIN-VENTAS                      VALUE "S".              
003060      * SW-HAY-VENCIDOS: campo de texto                                   
003070      * mascara del campo: X(01)                                          
003080          02  SW-HAY-VENCIDOS        PIC X(01) VALUE "N".                 
003090      * -- condicion ES-HAY-VENCIDOS: activa cuando vale "S" --           
003100              88  ES-HAY-VENCIDOS                 VALUE "S".              
003110      *                                                                   
003120                                                                          
003130      * -- WS-STATUS-ARCHIVOS: codigos de estado (FILE STATUS) de         
003140      01  WS-STATUS-ARCHIVOS.                                             
003150      * FS-PEDSTAT: campo alfanumerico                                    
003160      * mascara del campo: X(02)                                          
003170          02  FS-PEDSTAT             PIC X(02) VALUE SPACES.              
003180      * FS-MATOUT: dato de tipo caracter                                  
003190      * mascara del campo: X(02)                                          
003200          02  FS-MATOUT              PIC X(02) VALUE SPACES.              
003210      * FS-ROLLOUT: campo de texto                                        
003220      * mascara del campo: X(02)                                          
003230          02  FS-ROLLOUT             PIC X(02) VALUE SPACES.              
003240      * FS-VENTAS: campo alfanumerico                                     
003250      * mascara del campo: X(02)                                          
003260          02  FS-VENTAS              PIC X(02) VALUE SPACES.              
003270      * FS-REPORTE: dato de tipo caracter                                 
003280      * mascara del campo: X(02)                                          
003290          02  FS-REPORTE             PIC X(02) VALUE SPACES.              
003300      *                                                                   
003310                                                                          
003320      * -- WS-FECHA-CORRIDA: fecha del sistema tomada al inicio           
003330      01  WS-FECHA-CORRIDA.                                               
003340      * WS-FC-ANO: dato numerico                                          
003350      * mascara del campo: 9(04)                                          
003360          02  WS-FC-ANO              PIC 9(04).                           
003370      * WS-FC-MES: cantidad o contador numerico                           
003380      * mascara del campo: 9(02)                                          
003390          02  WS-FC-MES              PIC 9(02).                           
003400      * WS-FC-DIA: campo numerico                                         
003410      * mascara del campo: 9(02)                                          
003420          02  WS-FC-DIA              PIC 9(02).                           
003430      * -- WS-FECHA-CORRIDA-R: vista alterna (REDEFINES) de               
003440      01  WS-FECHA-CORRIDA-R REDEFINES WS-FECHA-CORRIDA.                  
003450      * WS-FCR-AAAAMMDD: cantidad o contador numerico                     
003460      * mascara del campo: 9(08)                                          
003470          02  WS-FCR-AAAAMMDD        PIC 9(08).                           
003480      *                                                                   
003490                                                                          
003500      * -- WS-CONTADORES: contadores de registros leidos y                
003510      01  WS-CONTADORES.                                                  
003520      * WS-CNT-PED-ACTIVOS: cantidad o contador numerico                  
003530      * mascara del campo: 9(05)                                          
003540          02  WS-CNT-PED-ACTIVOS     PIC 9(05) COMP VALUE ZERO.           
003550      * WS-CNT-PED-ATRASADOS: campo numerico                              
003560      * mascara del campo: 9(05)                                          
003570          02  WS-CNT-PED-ATRASADOS   PIC 9(05) COMP VALUE ZERO.           
003580      * WS-CNT-PED-VENCEN-HOY: dato numerico                              
003590      * mascara del campo: 9(05)                                          
003600          02  WS-CNT-PED-VENCEN-HOY  PIC 9(05) COMP VALUE ZERO.           
003610      * WS-CNT-MAT-CRITICOS: cantidad o contador numerico                 
003620      * mascara del campo: 9(05)                                          
003630          02  WS-CNT-MAT-CRITICOS    PIC 9(05) COMP VALUE ZERO.           
003640      * WS-CNT-MAT-BAJOS: campo numerico                                  
003650      * mascara del campo: 9(05)                                          
003660          02  WS-CNT-MAT-BAJOS       PIC 9(05) COMP VALUE ZERO.           
003670      * WS-CNT-ROLLOS-DISP: dato numerico                                 
003680      * mascara del campo: 9(05)                                          
003690          02  WS-CNT-ROLLOS-DISP     PIC 9(05) COMP VALUE ZERO.           
003700      * WS-CNT-VENTAS-HOY: cantidad o contador numerico                   
003710      * mascara del campo: 9(05)                                          
003720          02  WS-CNT-VENTAS-HOY      PIC 9(05) COMP VALUE ZERO.           
003730      * -- WS-CONTADORES-R: vista alterna (REDEFINES) de                  
003740      01  WS-CONTADORES-R REDEFINES WS-CONTADORES.                        
003750          02  WS-CNT-TABLA OCCURS 7 TIMES PIC 9(05) COMP.                 
003760      *                                                                   
003770                                                                          
003780      * -- WS-ACUMULADORES: acumuladores del dia y del periodo de         
003790      01  WS-ACUMULADORES.                                                
003800      * WS-TELA-EN-STOCK: importe con dos posiciones decimales            
003810      * mascara del campo: S9(07)V9(02)                                   
003820          02  WS-TELA-EN-STOCK       PIC S9(07)V9(02) VALUE ZERO.         
003830      * WS-VENTA-TOTAL-HOY: cantidad con parte decimal                    
003840      * mascara del campo: S9(07)V9(02)                                   
003850          02  WS-VENTA-TOTAL-HOY     PIC S9(07)V9(02) VALUE ZERO.         
003860      *                                                                   
003870                                                                          
003880      * -- WS-LIN-ENCABEZADO: linea de encabezado del reporte             
003890      01  WS-LIN-ENCABEZADO.                                              
003900      * literal de reporte: "TALLERES HERRERA"                            
003910          02  FILLER  PIC X(20) VALUE "TALLERES HERRERA".                 
003920      * literal de reporte: "TABLERO DE CONTROL DIARIO"                   
003930          02  FILLER  PIC X(30) VALUE "TABLERO DE CONTROL DIARIO".        
003940      * literal de reporte: "FECHA: "                                     
003950          02  FILLER  PIC X(10) VALUE "FECHA: ".                          
003960      * LE-FECHA-ANO: cantidad o contador numerico                        
003970      * mascara del campo: 9(04)                                          
003980          02  LE-FECHA-ANO           PIC 9(04).                           
003990      * literal de reporte: "-"                                           
004000          02  FILLER  PIC X(01) VALUE "-".                                
004010      * LE-FECHA-MES: dato numerico                                       
004020      * mascara del campo: 9(02)                                          
004030          02  LE-FECHA-MES           PIC 9(02).                           
004040      * literal de reporte: "-"                                           
004050          02  FILLER  PIC X(01) VALUE "-".                                
004060      * LE-FECHA-DIA: campo numerico                                      
004070      * mascara del campo: 9(02)                                          
004080          02  LE-FECHA-DIA           PIC 9(02).                           
004090          02  FILLER  PIC X(53) VALUE SPACES.                             
004100      *                                                                   
004110                                                                          
004120      * -- WS-LIN-PEDIDOS: linea de pedidos del tablero impreso --        
004130      01  WS-LIN-PEDIDOS.                                                 
004140      * literal de reporte: "PEDIDOS ACTIVOS: "                           
004150          02  FILLER  PIC X(17) VALUE "PEDIDOS ACTIVOS: ".                
004160      * LP-ACTIVOS: cantidad o contador numerico                          
004170      * mascara del campo: ZZ,ZZ9                                         
004180          02  LP-ACTIVOS             PIC ZZ,ZZ9.                          
004190      * literal de reporte: " ATRASADOS:"                                 
004200          02  FILLER  PIC X(11) VALUE " ATRASADOS:".                      
004210      * LP-ATRASADOS: dato numerico                                       
004220      * mascara del campo: ZZ,ZZ9                                         
004230          02  LP-ATRASADOS           PIC ZZ,ZZ9.                          
004240      * literal de reporte: " VENCEN HOY: "                               
004250          02  FILLER  PIC X(14) VALUE " VENCEN HOY: ".                    
004260      * LP-VENCEN-HOY: campo numerico                                     
004270      * mascara del campo: ZZ,ZZ9                                         
004280          02  LP-VENCEN-HOY          PIC ZZ,ZZ9.                          
004290          02  FILLER  PIC X(64) VALUE SPACES.                             
004300      *                                                                   
004310                                                                          
004320      * -- WS-LIN-MATERIALES: linea de materiales del tablero             
004330      01  WS-LIN-MATERIALES.                                              
004340      * literal de reporte: "MATERIAL CRITICO: "                          
004350          02  FILLER  PIC X(18) VALUE "MATERIAL CRITICO: ".               
004360      * LM-CRITICOS: cantidad o contador numerico                         
004370      * mascara del campo: ZZ,ZZ9                                         
004380          02  LM-CRITICOS            PIC ZZ,ZZ9.                          
004390      * literal de reporte: " MAT BAJO: "                                 
004400          02  FILLER  PIC X(12) VALUE " MAT BAJO: ".                      
004410      * LM-BAJOS: dato numerico                                           
004420      * mascara del campo: ZZ,ZZ9                                         
004430          02  LM-BAJOS               PIC ZZ,ZZ9.                          
004440      * literal de reporte: " TELA EN STOCK:"                             
004450          02  FILLER  PIC X(15) VALUE " TELA EN STOCK:".                  
004460      * LM-TELA-STOCK: campo numerico                                     
004470      * mascara del campo: ---,---,--9.99                                 
004480          02  LM-TELA-STOCK          PIC ---,---,--9.99.                  
004490      * literal de reporte: "M"                                           
004500          02  FILLER  PIC X(01) VALUE "M".                                
004510          02  FILLER  PIC X(46) VALUE SPACES.                             
004520      *                                                                   
004530                                                                          
004540      * -- WS-LIN-ROLLOS: linea de rollos del tablero impreso --          
004550      01  WS-LIN-ROLLOS.                                                  
004560      * literal de reporte: "ROLLOS DISPONIBLES:"                         
004570          02  FILLER  PIC X(19) VALUE "ROLLOS DISPONIBLES:".              
004580      * LR-DISPONIBLES: campo numerico                                    
004590      * mascara del campo: ZZ,ZZ9                                         
004600          02  LR-DISPONIBLES         PIC ZZ,ZZ9.                          
004610          02  FILLER  PIC X(93) VALUE SPACES.                             
004620      *                                                                   
004630                                                                          
004640      * -- WS-LIN-VENTAS: linea de ventas del tablero impreso --          
004650      01  WS-LIN-VENTAS.                                                  
004660      * literal de reporte: "VENTAS DEL DIA: "                            
004670          02  FILLER  PIC X(16) VALUE "VENTAS DEL DIA: ".                 
004680      * LV-CANTIDAD: cantidad o contador numerico                         
004690      * mascara del campo: ZZ,ZZ9                                         
004700          02  LV-CANTIDAD            PIC ZZ,ZZ9.                          
004710      * literal de reporte: " TOTAL DIA:  "                               
004720          02  FILLER  PIC X(14) VALUE " TOTAL DIA:  ".                    
004730      * LV-TOTAL: dato numerico                                           
004740      * mascara del campo: ---,---,--9.99                                 
004750          02  LV-TOTAL               PIC ---,---,--9.99.                  
004760          02  FILLER  PIC X(52) VALUE SPACES.                             
004770      *                                                                   
004780                                                                          
004790      * -- WS-LIN-REPORTE-R: vista alterna (REDEFINES) de                 
004800      01  WS-LIN-REPORTE-R REDEFINES WS-LIN-VENTAS.                       
004810          02  WS-LVR-BYTES           OCCURS 132 TIMES PIC X(01).          
004820      *                                                                   
004830                                                                          
004840      * -- logica principal del programa, en orden de ejecucion --        
004850      PROCEDURE DIVISION.                                                 
004860      * -- PARRAFO 0000-INICIO: el arranque del programa --               
004870      0000-INICIO.                                                        
004880      * ejecuta el parrafo 1000-ABRIR-ARCHIVOS                            
004890          PERFORM 1000-ABRIR-ARCHIVOS THRU 1000-EXIT.                     
004900      * ejecuta el parrafo 2000-LEER-PEDSTAT                              
004910          PERFORM 2000-LEER-PEDSTAT THRU 2000-EXIT.                       
004920      * ejecuta el parrafo 2500-PROCESAR-PEDSTAT                          
004930          PERFORM 2500-PROCESAR-PEDSTAT THRU 2599-EXIT                    
004940      * repite mientras se cumpla esta condicion                          
004950              UNTIL FIN-PEDSTAT.                                          
004960      * ejecuta el parrafo 3000-LEER-MATOUT                               
004970          PERFORM 3000-LEER-MATOUT THRU 3000-EXIT.                        
004980      * ejecuta el parrafo 3500-PROCESAR-MATOUT                           
004990          PERFORM 3500-PROCESAR-MATOUT THRU 3599-EXIT                     
005000      * repite mientras se cumpla esta condicion                          
005010              UNTIL FIN-MATOUT.                                           
005020      * ejecuta el parrafo 4000-LEER-ROLLOUT                              
005030          PERFORM 4000-LEER-ROLLOUT THRU 4000-EXIT.                       
005040      * ejecuta el parrafo 4500-PROCESAR-ROLLOUT                          
005050          PERFORM 4500-PROCESAR-ROLLOUT THRU 4599-EXIT                    
005060      * repite mientras se cumpla esta condicion                          
005070              UNTIL FIN-ROLLOUT.                                          
005080      * ejecuta el parrafo 5000-LEER-VENTA                                
005090          PERFORM 5000-LEER-VENTA THRU 5000-EXIT.                         
005100      * ejecuta el parrafo 5500-PROCESAR-VENTA                            
005110          PERFORM 5500-PROCESAR-VENTA THRU 5599-EXIT                      
005120      * repite mientras se cumpla esta condicion                          
005130              UNTIL FIN-VENTAS.                                           
005140      * ejecuta el parrafo 8000-IMPRIMIR-DASHBOARD                        
005150          PERFORM 8000-IMPRIMIR-DASHBOARD THRU 8000-EXIT.                 
005160      * ejecuta el parrafo 9000-CERRAR-ARCHIVOS                           
005170          PERFORM 9000-CERRAR-ARCHIVOS THRU 9000-EXIT.                    
005180      * despliega el mensaje o valor en pantalla                          
005190          DISPLAY WS-VERSION-PROGRAMA " REGS: " WS-CNT-CORRIDA.           
005200      * termina la ejecucion del programa                                 
005210          STOP RUN.                                                       
005220      *                                                                   
005230                                                                          
005240      * -- PARRAFO 1000-ABRIR-ARCHIVOS: abre los archivos --              
005250      1000-ABRIR-ARCHIVOS.                                                
005260      * recibe el dato desde la terminal                                  
005270          ACCEPT WS-FECHA-CORRIDA FROM DATE YYYYMMDD.                     
005280      * abre el archivo indicado                                          
005290          OPEN INPUT PEDSTAT-IN.                                          
005300      * abre el archivo indicado                                          
005310          OPEN INPUT MATOUT-IN.                                           
005320      * abre el archivo indicado                                          
005330          OPEN INPUT ROLLOUT-IN.                                          
005340      * abre el archivo indicado                                          
005350          OPEN INPUT VENTAS-IN.                                           
005360      * abre el archivo indicado                                          
005370          OPEN EXTEND REPORTE-LST.                                        
005380      1000-EXIT.                                                          
005390      * marca el fin logico del parrafo                                   
005400          EXIT.                                                           
005410      *                                                                   
005420                                                                          
005430      * -- PARRAFO 2000-LEER-PEDSTAT: lee los pedidos con su              
005440      2000-LEER-PEDSTAT.                                                  
005450      * lee el siguiente registro de PEDSTAT-IN                           
005460          READ PEDSTAT-IN                                                 
005470      * continua la instruccion anterior                                  
005480              AT END MOVE "S" TO SW-FIN-PEDSTAT                           
005490      * cierra la lectura                                                 
005500          END-READ.                                                       
005510      2000-EXIT.                                                          
005520      * marca el fin logico del parrafo                                   
005530          EXIT.                                                           
005540      *                                                                   
005550                                                                          
005560      * -- PARRAFO 2500-PROCESAR-PEDSTAT: procesa los pedidos con         
005570      2500-PROCESAR-PEDSTAT.                                              
005580      * suma 1 a WS-CNT-CORRIDA                                           
005590          ADD 1 TO WS-CNT-CORRIDA.                                        
005600      * evalua la condicion siguiente                                     
005610          IF PST-ACTIVO = "S"                                             
005620      * suma 1 a WS-CNT-PED-ACTIVOS                                       
005630              ADD 1 TO WS-CNT-PED-ACTIVOS                                 
005640      * cierra el IF anterior                                             
005650          END-IF.                                                         
005660      * evalua la condicion siguiente                                     
005670          IF PST-ATRASADO = "S"                                           
005680      * suma 1 a WS-CNT-PED-ATRASADOS                                     
005690              ADD 1 TO WS-CNT-PED-ATRASADOS                               
005700      * cierra el IF anterior                                             
005710          END-IF.                                                         
005720      * evalua la condicion siguiente                                     
005730          IF PST-VENCE-HOY = "S"                                          
005740      * suma 1 a WS-CNT-PED-VENCEN-HOY                                    
005750              ADD 1 TO WS-CNT-PED-VENCEN-HOY                              
005760      * cierra el IF anterior                                             
005770          END-IF.                                                         
005780      * ejecuta el parrafo 2000-LEER-PEDSTAT                              
005790          PERFORM 2000-LEER-PEDSTAT THRU 2000-EXIT.                       
005800      2599-EXIT.                                                          
005810      * marca el fin logico del parrafo                                   
005820          EXIT.                                                           
005830      *                                                                   
005840                                                                          
005850      * -- PARRAFO 3000-LEER-MATOUT: lee el material grabado --           
005860      3000-LEER-MATOUT.                                                   
005870      * lee el siguiente registro de MATOUT-IN                            
005880          READ MATOUT-IN                                                  
005890      * complemento de la clausula anterior                               
005900              AT END MOVE "S" TO SW-FIN-MATOUT                            
005910      * cierra la lectura                                                 
005920          END-READ.                                                       
005930      3000-EXIT.                                                          
005940      * marca el fin logico del parrafo                                   
005950          EXIT.                                                           
005960      *                                                                   
005970                                                                          
005980      * -- PARRAFO 3500-PROCESAR-MATOUT: procesa el material              
005990      3500-PROCESAR-MATOUT.                                               
006000      * evalua la condicion siguiente                                     
006010          IF MTO-NIVEL = "CR"                                             
006020      * suma 1 a WS-CNT-MAT-CRITICOS                                      
006030              ADD 1 TO WS-CNT-MAT-CRITICOS                                
006040      * cierra el IF anterior                                             
006050          END-IF.                                                         
006060      * evalua la condicion siguiente                                     
006070          IF MTO-NIVEL = "BA"                                             
006080      * suma 1 a WS-CNT-MAT-BAJOS                                         
006090              ADD 1 TO WS-CNT-MAT-BAJOS                                   
006100      * cierra el IF anterior                                             
006110          END-IF.                                                         
006120      * evalua la condicion siguiente                                     
006130          IF MTO-TIPO = "TELA"                                            
006140      * suma MTO-STOCK-ACTUAL a WS-TELA-EN-STOCK                          
006150              ADD MTO-STOCK-ACTUAL TO WS-TELA-EN-STOCK                    
006160      * cierra el IF anterior                                             
006170          END-IF.                                                         
006180      * ejecuta el parrafo 3000-LEER-MATOUT                               
006190          PERFORM 3000-LEER-MATOUT THRU 3000-EXIT.                        
006200      3599-EXIT.                                                          
006210      * marca el fin logico del parrafo                                   
006220          EXIT.                                                           
006230      *                                                                   
006240                                                                          
006250      * -- PARRAFO 4000-LEER-ROLLOUT: lee el rollo grabado --             
006260      4000-LEER-ROLLOUT.                                                  
006270      * lee el siguiente registro de ROLLOUT-IN                           
006280          READ ROLLOUT-IN                                                 
006290      * complemento de la clausula anterior                               
006300              AT END MOVE "S" TO SW-FIN-ROLLOUT                           
006310      * cierra la lectura                                                 
006320          END-READ.                                                       
006330      4000-EXIT.                                                          
006340      * marca el fin logico del parrafo                                   
006350          EXIT.                                                           
006360      *                                                                   
006370                                                                          
006380      * -- PARRAFO 4500-PROCESAR-ROLLOUT: procesa el rollo                
006390      4500-PROCESAR-ROLLOUT.                                              
006400      * evalua la condicion siguiente                                     
006410          IF RLO-ACTIVO = "Y" AND RLO-METROS-ACT > ZERO                   
006420      * suma 1 a WS-CNT-ROLLOS-DISP                                       
006430              ADD 1 TO WS-CNT-ROLLOS-DISP                                 
006440      * cierra el IF anterior                                             
006450          END-IF.                                                         
006460      * ejecuta el parrafo 4000-LEER-ROLLOUT                              
006470          PERFORM 4000-LEER-ROLLOUT THRU 4000-EXIT.                       
006480      4599-EXIT.                                                          
006490      * marca el fin logico del parrafo                                   
006500          EXIT.                                                           
006510      *                                                                   
006520                                                                          
006530      * -- PARRAFO 5000-LEER-VENTA: lee la venta --                       
006540      5000-LEER-VENTA.                                                    
006550      * lee el siguiente registro de VENTAS-IN                            
006560          READ VENTAS-IN                                                  
006570      * complemento de la clausula anterior                               
006580              AT END MOVE "S" TO SW-FIN-VENTAS                            
006590      * cierra la lectura                                                 
006600          END-READ.                                                       
006610      5000-EXIT.                                                          
006620      * marca el fin logico del parrafo                                   
006630          EXIT.                                                           
006640      *                                                                   
006650                                                                          
006660      * -- PARRAFO 5500-PROCESAR-VENTA: procesa la venta --               
006670      5500-PROCESAR-VENTA.                                                
006680      * evalua la condicion siguiente                                     
006690          IF VTA-FECHA = WS-FCR-AAAAMMDD                                  
006700      * suma 1 a WS-CNT-VENTAS-HOY                                        
006710              ADD 1                TO WS-CNT-VENTAS-HOY                   
006720      * suma VTA-TOTAL a WS-VENTA-TOTAL-HOY                               
006730              ADD VTA-TOTAL        TO WS-VENTA-TOTAL-HOY                  
006740      * cierra el IF anterior                                             
006750          END-IF.                                                         
006760      * ejecuta el parrafo 5000-LEER-VENTA                                
006770          PERFORM 5000-LEER-VENTA THRU 5000-EXIT.                         
006780      5599-EXIT.                                                          
006790      * marca el fin logico del parrafo                                   
006800          EXIT.                                                           
006810      *                                                                   
006820                                                                          
006830      * -- PARRAFO 8000-IMPRIMIR-DASHBOARD: imprime el tablero --         
006840      8000-IMPRIMIR-DASHBOARD.                                            
006850      * pasa WS-FC-ANO a LE-FECHA-ANO                                     
006860          MOVE WS-FC-ANO         TO LE-FECHA-ANO.                         
006870      * pasa WS-FC-MES a LE-FECHA-MES                                     
006880          MOVE WS-FC-MES         TO LE-FECHA-MES.                         
006890      * pasa WS-FC-DIA a LE-FECHA-DIA                                     
006900          MOVE WS-FC-DIA         TO LE-FECHA-DIA.                         
006910      * graba el registro LIN-REPORTE                                     
006920          WRITE LIN-REPORTE FROM WS-LIN-ENCABEZADO                        
006930      * controla el salto de linea o de pagina del reporte                
006940              AFTER ADVANCING TOP-OF-FORM.                                
006950      * pasa SPACES a LIN-REPORTE                                         
006960          MOVE SPACES TO LIN-REPORTE.                                     
006970      * graba el registro LIN-REPORTE                                     
006980          WRITE LIN-REPORTE AFTER ADVANCING 1 LINE.                       
006990      * pasa WS-CNT-PED-ACTIVOS a LP-ACTIVOS                              
007000          MOVE WS-CNT-PED-ACTIVOS    TO LP-ACTIVOS.                       
007010      * pasa WS-CNT-PED-ATRASADOS a LP-ATRASADOS                          
007020          MOVE WS-CNT-PED-ATRASADOS  TO LP-ATRASADOS.                     
007030      * pasa WS-CNT-PED-VENCEN-HOY a LP-VENCEN-HOY                        
007040          MOVE WS-CNT-PED-VENCEN-HOY TO LP-VENCEN-HOY.                    
007050      * graba el registro LIN-REPORTE                                     
007060          WRITE LIN-REPORTE FROM WS-LIN-PEDIDOS                           
007070      * controla el salto de linea o de pagina del reporte                
007080              AFTER ADVANCING 1 LINE.                                     
007090      * pasa WS-CNT-MAT-CRITICOS a LM-CRITICOS                            
007100          MOVE WS-CNT-MAT-CRITICOS   TO LM-CRITICOS.                      
007110      * pasa WS-CNT-MAT-BAJOS a LM-BAJOS                                  
007120          MOVE WS-CNT-MAT-BAJOS      TO LM-BAJOS.                         
007130      * pasa WS-TELA-EN-STOCK a LM-TELA-STOCK                             
007140          MOVE WS-TELA-EN-STOCK      TO LM-TELA-STOCK.                    
007150      * graba el registro LIN-REPORTE                                     
007160          WRITE LIN-REPORTE FROM WS-LIN-MATERIALES                        
007170      * controla el salto de linea o de pagina del reporte                
007180              AFTER ADVANCING 1 LINE.                                     
007190      * pasa WS-CNT-ROLLOS-DISP a LR-DISPONIBLES                          
007200          MOVE WS-CNT-ROLLOS-DISP    TO LR-DISPONIBLES.                   
007210      * graba el registro LIN-REPORTE                                     
007220          WRITE LIN-REPORTE FROM WS-LIN-ROLLOS                            
007230      * controla el salto de linea o de pagina del reporte                
007240              AFTER ADVANCING 1 LINE.                                     
007250      * pasa WS-CNT-VENTAS-HOY a LV-CANTIDAD                              
007260          MOVE WS-CNT-VENTAS-HOY     TO LV-CANTIDAD.                      
007270      * pasa WS-VENTA-TOTAL-HOY a LV-TOTAL                                
007280          MOVE WS-VENTA-TOTAL-HOY    TO LV-TOTAL.                         
007290      * graba el registro LIN-REPORTE                                     
007300          WRITE LIN-REPORTE FROM WS-LIN-VENTAS                            
007310      * controla el salto de linea o de pagina del reporte                
007320              AFTER ADVANCING 2 LINES.                                    
007330      8000-EXIT.                                                          
007340      * marca el fin logico del parrafo                                   
007350          EXIT.                                                           
007360      *                                                                   
007370                                                                          
007380      * -- PARRAFO 9000-CERRAR-ARCHIVOS: cierra los archivos --           
007390      9000-CERRAR-ARCHIVOS.                                               
007400      * cierra PEDSTAT-IN                                                 
007410          CLOSE PEDSTAT-IN.                                               
007420      * cierra MATOUT-IN                                                  
007430          CLOSE MATOUT-IN.                                                
007440      * cierra ROLLOUT-IN                                                 
007450          CLOSE ROLLOUT-IN.                                               
007460      * cierra VENTAS-IN                                                  
007470          CLOSE VENTAS-IN.                                                
007480      * cierra REPORTE-LST                                                
007490          CLOSE REPORTE-LST.                                              
007500      9000-EXIT.                                                          
007510      * marca el fin logico del parrafo                                   
007520          EXIT.                                                           
