000100      * -- identifica el programa ante el compilador y el                 
000110       IDENTIFICATION DIVISION.                                           
000120       PROGRAM-ID.    CONSUMO-TELA.                                       
000130       AUTHOR.        R. MENDIZABAL.                                      
000140       INSTALLATION.  TALLERES HERRERA - DEPTO SISTEMAS.                  
000150       DATE-WRITTEN.  05/11/87.                                           
000160       DATE-COMPILED. 05/11/87.                                           
000170       SECURITY.      CONFIDENCIAL - USO INTERNO SOLAMENTE.               
000180      *----------------------------------------------------------*        
000190      *  CONSUMO-TELA                                            *        
000200      *  CALCULA EL CONSUMO ESTIMADO DE TELA POR PEDIDO.  CARGA  *        
000210      *  LAS TABLAS DE PRODUCTOS (PRODUCTOS.DAT) Y AJUSTES DE    *        
000220      *  TALLA (AJUSTES.DAT), CRUZA PEDIDOS.DAT CONTRA LOS       *        
000230      *  RENGLONES DE PEDITEMS.DAT (RUPTURA POR NUMERO DE        *        
000240      *  PEDIDO), CALCULA LOS METROS POR PRENDA, LOS TOTALIZA    *        
000250      *  POR PEDIDO Y GRABA CONSUMO.DAT CON EL DETALLE POR TALLA *        
000260      *  EN ORDEN DE TALLA CANONICO Y EL TOTAL DEL PEDIDO.       *        
000270      *----------------------------------------------------------*        
000280      *  BITACORA DE CAMBIOS                                     *        
000290      *----------------------------------------------------------*        
000300      * 05/11/87 RMZ  PROGRAMA ORIGINAL                          *HRC0001 
000310      * 01/20/88 RMZ  SE AGREGA MANGAS Y OTRO COMPONENTE         *HRC0002 
000320      * 03/15/90 CQV  SE AGREGA AJUSTE POR TALLA                 *HRC0003 
000330      * 09/09/92 CQV  SE ORDENA EL DETALLE POR TALLA CANONICA    *HRC0004 
000340      * 07/26/95 LFT  SE AGREGA CONTEO DE PIEZAS POR PEDIDO      *HRC0005 
000350      * 12/03/98 GHR  REVISION Y2K - FECHAS A 8 DIGITOS AAAAMMDD *HRC0006 
000360      * 06/18/99 GHR  PRUEBAS DE CIERRE DE ANO 1999-2000 OK      *        
000370      * 08/14/01 GHR  COMPARACION DE TALLA INDEPENDIENTE DE      *HRC0007 
000380      *               MAYUSCULAS/MINUSCULAS                      *        
000390      * 04/02/06 PXM  SOLICITUD 4802 - PRODUCTO INACTIVO NO      *HRC0008 
000400      *               CALCULA CONSUMO, PEDIDO QUEDA SIN RENGLONES*        
000410      * 09/19/09 NRC  AUMENTA TABLA DE RENGLONES POR PEDIDO A 60 *HRC0009 
000420      * 03/09/16 GHR  SOLICITUD 5340 - EL RENGLON DE CONSUMO SE  *HRC0010 
000430      *               GRABA SIEMPRE, AUN CON PRODUCTO INACTIVO   *        
000440      *----------------------------------------------------------*        
000450      * -- describe el equipo y los archivos del programa --              
000460       ENVIRONMENT DIVISION.                                              
000470      * -- parametros de compilacion y de impresion --                    
000480       CONFIGURATION SECTION.                                             
000490      * -- asigna el nombre logico del salto de pagina y las              
000500       SPECIAL-NAMES.                                                     
000510      * nombre logico del salto de pagina del reporte                     
000520           C01 IS TOP-OF-FORM                                             
000530      * clase de caracteres usada para validar el dato                    
000540           CLASS CLASE-TALLA-NUM IS "0" THRU "9"                          
000550      * bandera de operador leida del switch de arranque                  
000560           UPSI-0 ON STATUS IS SW-PEDIDOS-SIN-PRODUCTO.                   
000570      * -- declara los archivos que usa el programa --                    
000580       INPUT-OUTPUT SECTION.                                              
000590      * -- liga cada archivo logico con su nombre externo --              
000600       FILE-CONTROL.                                                      
000610      * -- archivo logico PRODUCTOS-IN --                                 
000620           SELECT PRODUCTOS-IN ASSIGN TO PRODIN                           
000630      * forma de organizacion del archivo en disco                        
000640               ORGANIZATION IS SEQUENTIAL                                 
000650      * campo que recibe el codigo de resultado de cada operacion         
000660               FILE STATUS   IS FS-PRODUCTOS.                             
000670      *                                                                   
000680                                                                          
000690      * -- archivo logico AJUSTES-IN --                                   
000700           SELECT AJUSTES-IN   ASSIGN TO AJUSTIN                          
000710      * forma de organizacion del archivo en disco                        
000720               ORGANIZATION IS SEQUENTIAL                                 
000730      * campo que recibe el codigo de resultado de cada operacion         
000740               FILE STATUS   IS FS-AJUSTES.                               
000750      *                                                                   
000760                                                                          
000770      * -- archivo logico PEDIDOS-IN --                                   
000780           SELECT PEDIDOS-IN   ASSIGN TO PEDIDOIN                         
000790      * forma de organizacion del archivo en disco                        
000800               ORGANIZATION IS SEQUENTIAL                                 
000810      * campo que recibe el codigo de resultado de cada operacion         
000820               FILE STATUS   IS FS-PEDIDOS.                               
000830      *                                                                   
000840                                                                          
000850      * -- archivo logico PEDITEMS-IN --                                  
000860           SELECT PEDITEMS-IN  ASSIGN TO ITEMSIN                          
000870      * forma de organizacion del archivo en disco                        
000880               ORGANIZATION IS SEQUENTIAL                                 
000890      * campo que recibe el codigo de resultado de cada operacion         
000900               FILE STATUS   IS FS-PEDITEMS.                              
000910      *                                                                   
000920                                                                          
000930      * -- archivo logico CONSUMO-OUT --                                  
000940           SELECT CONSUMO-OUT  ASSIGN TO CONSUMO                          
000950      * forma de organizacion del archivo en disco                        
000960               ORGANIZATION IS SEQUENTIAL                                 
000970      * campo que recibe el codigo de resultado de cada operacion         
000980               FILE STATUS   IS FS-CONSUMO.                               
000990      *                                                                   
001000                                                                          
001010      * -- layouts de los archivos y areas de trabajo del                 
001020       DATA DIVISION.                                                     
001030      * -- layouts de los registros de entrada y salida --                
001040       FILE SECTION.                                                      
001050      * -- descripcion del archivo PRODUCTOS-IN --                        
001060       FD  PRODUCTOS-IN                                                   
001070      * estandar de etiqueta del sistema operativo                        
001080           LABEL RECORD IS STANDARD                                       
001090      * nombre externo del archivo: PRODUCTOS.DAT                         
001100           VALUE OF FILE-ID "PRODUCTOS.DAT".                              
001110      * -- REG-PRODUCTO-IN: registro leido de PRODUCTOS.DAT               
001120       01  REG-PRODUCTO-IN.                                               
001130      * PRD-ID-IN: cantidad o contador numerico                           
001140      * mascara del campo: 9(04)                                          
001150           02  PRD-ID-IN               PIC 9(04).                         
001160      * PRD-NOMBRE-IN: campo alfanumerico                                 
001170      * mascara del campo: X(25)                                          
001180           02  PRD-NOMBRE-IN           PIC X(25).                         
001190      * PRD-CONSUMO-BASE-IN: importe con dos posiciones decimales         
001200      * mascara del campo: 9(02)V9(03)                                    
001210           02  PRD-CONSUMO-BASE-IN     PIC 9(02)V9(03).                   
001220      * PRD-INCLUYE-MANGAS-IN: campo de texto                             
001230      * mascara del campo: X(01)                                          
001240           02  PRD-INCLUYE-MANGAS-IN   PIC X(01).                         
001250      * PRD-CONSUMO-MANGAS-IN: campo numerico con decimales               
001260      * mascara del campo: 9(02)V9(03)                                    
001270           02  PRD-CONSUMO-MANGAS-IN   PIC 9(02)V9(03).                   
001280      * PRD-INCLUYE-OTRO-IN: dato de tipo caracter                        
001290      * mascara del campo: X(01)                                          
001300           02  PRD-INCLUYE-OTRO-IN     PIC X(01).                         
001310      * PRD-CONSUMO-OTRO-IN: cantidad con parte decimal                   
001320      * mascara del campo: 9(02)V9(03)                                    
001330           02  PRD-CONSUMO-OTRO-IN     PIC 9(02)V9(03).                   
001340      * PRD-ACTIVO-IN: campo alfanumerico                                 
001350      * mascara del campo: X(01)                                          
001360           02  PRD-ACTIVO-IN           PIC X(01).                         
001370           02  FILLER                  PIC X(33).                         
001380      *                                                                   
001390                                                                          
001400      * -- descripcion del archivo AJUSTES-IN --                          
001410       FD  AJUSTES-IN                                                     
001420      * estandar de etiqueta del sistema operativo                        
001430           LABEL RECORD IS STANDARD                                       
001440      * nombre externo del archivo: AJUSTES.DAT                           
001450           VALUE OF FILE-ID "AJUSTES.DAT".                                
001460      * -- REG-AJUSTE-IN: registro leido de AJUSTES.DAT (ajuste           
001470       01  REG-AJUSTE-IN.                                                 
001480      * AJT-PRODUCTO-ID-IN: dato numerico                                 
001490      * mascara del campo: 9(04)                                          
001500           02  AJT-PRODUCTO-ID-IN      PIC 9(04).                         
001510      * AJT-TALLA-IN: campo de texto                                      
001520      * mascara del campo: X(04)                                          
001530           02  AJT-TALLA-IN            PIC X(04).                         
001540      * AJT-AJUSTE-METROS-IN: campo numerico con decimales                
001550      * mascara del campo: S9(01)V9(03)                                   
001560           02  AJT-AJUSTE-METROS-IN    PIC S9(01)V9(03).                  
001570           02  FILLER                  PIC X(08).                         
001580      *                                                                   
001590                                                                          
001600      * -- descripcion del archivo PEDIDOS-IN --                          
001610       FD  PEDIDOS-IN                                                     
001620      * estandar de etiqueta del sistema operativo                        
001630           LABEL RECORD IS STANDARD                                       
001640      * nombre externo del archivo: PEDIDOS.DAT                           
001650           VALUE OF FILE-ID "PEDIDOS.DAT".                                
001660      * -- REG-PEDIDO-IN: registro leido del maestro PEDIDOS.DAT          
001670       01  REG-PEDIDO-IN.                                                 
001680      * PED-ID: dato numerico                                             
001690      * mascara del campo: 9(06)                                          
001700           02  PED-ID                  PIC 9(06).                         
001710      * PED-FOLIO: campo de texto                                         
001720      * mascara del campo: X(09)                                          
001730           02  PED-FOLIO               PIC X(09).                         
001740      * PED-CLIENTE: campo alfanumerico                                   
001750      * mascara del campo: X(25)                                          
001760           02  PED-CLIENTE             PIC X(25).                         
001770      * PED-FECHA-PED: dato numerico                                      
001780      * mascara del campo: 9(08)                                          
001790           02  PED-FECHA-PED           PIC 9(08).                         
001800      * PED-FECHA-ENT: cantidad o contador numerico                       
001810      * mascara del campo: 9(08)                                          
001820           02  PED-FECHA-ENT           PIC 9(08).                         
001830      * PED-PRIORIDAD: campo alfanumerico                                 
001840      * mascara del campo: X(01)                                          
001850           02  PED-PRIORIDAD           PIC X(01).                         
001860      * PED-ESTADO: dato de tipo caracter                                 
001870      * mascara del campo: X(02)                                          
001880           02  PED-ESTADO              PIC X(02).                         
001890      * PED-PRODUCTO-ID: cantidad o contador numerico                     
001900      * mascara del campo: 9(04)                                          
001910           02  PED-PRODUCTO-ID         PIC 9(04).                         
001920      * PED-TOT-PIEZAS: campo numerico                                    
001930      * mascara del campo: 9(04)                                          
001940           02  PED-TOT-PIEZAS          PIC 9(04).                         
001950      * PED-TELA-EST: importe con dos posiciones decimales                
001960      * mascara del campo: S9(05)V9(02)                                   
001970           02  PED-TELA-EST            PIC S9(05)V9(02).                  
001980           02  FILLER                  PIC X(46).                         
001990      *                                                                   
002000                                                                          
002010      * -- descripcion del archivo PEDITEMS-IN --                         
002020       FD  PEDITEMS-IN                                                    
002030      * estandar de etiqueta del sistema operativo                        
002040           LABEL RECORD IS STANDARD                                       
002050      * nombre externo del archivo: PEDITEMS.DAT                          
002060           VALUE OF FILE-ID "PEDITEMS.DAT".                               
002070      * -- REG-ITEM-IN: registro leido de PEDITEMS.DAT (renglon           
002080       01  REG-ITEM-IN.                                                   
002090      * ITM-PEDIDO-ID: cantidad o contador numerico                       
002100      * mascara del campo: 9(06)                                          
002110           02  ITM-PEDIDO-ID           PIC 9(06).                         
002120      * ITM-TALLA: campo alfanumerico                                     
002130      * mascara del campo: X(04)                                          
002140           02  ITM-TALLA               PIC X(04).                         
002150      * ITM-NOMBRE: dato de tipo caracter                                 
002160      * mascara del campo: X(20)                                          
002170           02  ITM-NOMBRE              PIC X(20).                         
002180      * ITM-NUMERO: campo de texto                                        
002190      * mascara del campo: X(03)                                          
002200           02  ITM-NUMERO              PIC X(03).                         
002210      * ITM-ORDEN: campo numerico                                         
002220      * mascara del campo: 9(03)                                          
002230           02  ITM-ORDEN               PIC 9(03).                         
002240           02  FILLER                  PIC X(24).                         
002250      *                                                                   
002260                                                                          
002270      * -- descripcion del archivo CONSUMO-OUT --                         
002280       FD  CONSUMO-OUT                                                    
002290      * estandar de etiqueta del sistema operativo                        
002300           LABEL RECORD IS STANDARD                                       
002310      * nombre externo del archivo: CONSUMO.DAT                           
002320           VALUE OF FILE-ID "CONSUMO.DAT".                                
002330      * -- REG-CONSUMO-OUT: registro grabado en CONSUMO.DAT               
002340       01  REG-CONSUMO-OUT.                                               
002350      * CNS-PEDIDO-ID: dato numerico                                      
002360      * mascara del campo: 9(06)                                          
002370           02  CNS-PEDIDO-ID           PIC 9(06).                         
002380      * CNS-PRODUCTO-ID: cantidad o contador numerico                     
002390      * mascara del campo: 9(04)                                          
002400           02  CNS-PRODUCTO-ID         PIC 9(04).                         
002410      * CNS-LINEA: campo alfanumerico                                     
002420      * mascara del campo: X(01)                                          
002430           02  CNS-LINEA               PIC X(01).                         
002440      * CNS-TALLA: dato de tipo caracter                                  
002450      * mascara del campo: X(04)                                          
002460           02  CNS-TALLA               PIC X(04).                         
002470      * CNS-PIEZAS: cantidad o contador numerico                          
002480      * mascara del campo: 9(03)                                          
002490           02  CNS-PIEZAS              PIC 9(03).                         
002500      * CNS-METROS: campo numerico con decimales                          
002510      * mascara del campo: S9(05)V9(03)                                   
002520           02  CNS-METROS              PIC S9(05)V9(03).                  
002530           02  FILLER                  PIC X(19).                         
002540      *                                                                   
002550                                                                          
002560      * -- contadores, banderas y areas de calculo del programa --        
002570       WORKING-STORAGE SECTION.                                           
002580      * -- AREAS DE TRABAJO INDEPENDIENTES (NIVEL 77) --                  
002590      * WS-CNT-CORRIDA: total de registros de esta corrida                
002600       77  WS-CNT-CORRIDA         PIC 9(06) VALUE ZERO COMP.              
002610      * WS-VERSION-PROGRAMA: version del programa para el log             
002620       77  WS-VERSION-PROGRAMA    PIC X(05) VALUE "R2016".                
002630      * -- WS-CONSTANTES: constantes y literal de identificacion          
002640       01  WS-CONSTANTES.                                                 
002650      * WS-PROGRAMA: dato de tipo caracter                                
002660      * mascara del campo: X(12)                                          
002670           02  WS-PROGRAMA            PIC X(12)                           
002680               VALUE "CONSUMO-TELA".                                      
002690           02  FILLER                 PIC X(08) VALUE SPACES.             
002700      * -- WS-STATUS-AREA: codigos de estado (FILE STATUS) de los         
002710       01  WS-STATUS-AREA.                                                
002720      * FS-PRODUCTOS: campo de texto                                      
002730      * mascara del campo: X(02)                                          
002740           02  FS-PRODUCTOS           PIC X(02) VALUE "00".               
002750      * FS-AJUSTES: campo alfanumerico                                    
002760      * mascara del campo: X(02)                                          
002770           02  FS-AJUSTES             PIC X(02) VALUE "00".               
002780      * FS-PEDIDOS: dato de tipo caracter                                 
002790      * mascara del campo: X(02)                                          
002800           02  FS-PEDIDOS             PIC X(02) VALUE "00".               
002810      * FS-PEDITEMS: campo de texto                                       
002820      * mascara del campo: X(02)                                          
002830           02  FS-PEDITEMS            PIC X(02) VALUE "00".               
002840      * FS-CONSUMO: campo alfanumerico                                    
002850      * mascara del campo: X(02)                                          
002860           02  FS-CONSUMO             PIC X(02) VALUE "00".               
002870           02  FILLER                 PIC X(02) VALUE SPACES.             
002880      * -- WS-SWITCHES: banderas de control del programa (fin de          
002890       01  WS-SWITCHES.                                                   
002900      * SW-FIN-PRODUCTOS: campo alfanumerico                              
002910      * mascara del campo: X(01)                                          
002920           02  SW-FIN-PRODUCTOS       PIC X(01) VALUE "N".                
002930      * -- condicion FIN-PRODUCTOS: activa cuando vale "S" --             
002940               88  FIN-PRODUCTOS                VALUE "S".                
002950      * SW-FIN-AJUSTES: campo de texto                                    
002960      * mascara del campo: X(01)                                          
002970           02  SW-FIN-AJUSTES         PIC X(01) VALUE "N".                
002980      * -- condicion FIN-AJUSTES: activa cuando vale "S" --               
002990               88  FIN-AJUSTES                  VALUE "S".                
003000      * SW-FIN-PEDIDOS: dato de tipo caracter                             
003010      * mascara del campo: X(01)                                          
003020           02  SW-FIN-PEDIDOS         PIC X(01) VALUE "N".                
003030      * -- condicion FIN-PEDIDOS: activa cuando vale "S" --               
003040               88  FIN-PEDIDOS                  VALUE "S".                
003050      * SW-FIN-ITEMS: campo alfanumerico                                  
003060      * mascara del campo: X(01)                                          
003070           02  SW-FIN-ITEMS           PIC X(01) VALUE "N".                
003080      * -- condicion FIN-ITEMS: activa cuando vale "S" --                 
003090               88  FIN-ITEMS                    VALUE "S".                
003100      * SW-PRODUCTO-ACTIVO: campo de texto                                
003110      * mascara del campo: X(01)                                          
003120           02  SW-PRODUCTO-ACTIVO     PIC X(01) VALUE "N".                
003130      * -- condicion PRODUCTO-ACTIVO: activa cuando vale "S" --           
003140               88  PRODUCTO-ACTIVO              VALUE "S".                
003150      * SW-PEDIDOS-SIN-PRODUCTO: dato de tipo caracter                    
003160      * mascara del campo: X(01)                                          
003170           02  SW-PEDIDOS-SIN-PRODUCTO PIC X(01) VALUE "N".               
003180           02  FILLER                 PIC X(02) VALUE SPACES.             
003190      * -- WS-CONTADORES: contadores de registros leidos y                
003200       01  WS-CONTADORES COMP.                                            
003210      * WS-CNT-PRODUCTOS: dato numerico                                   
003220      * mascara del campo: 9(04)                                          
003230           02  WS-CNT-PRODUCTOS       PIC 9(04) VALUE ZERO.               
003240      * WS-CNT-AJUSTES: cantidad o contador numerico                      
003250      * mascara del campo: 9(05)                                          
003260           02  WS-CNT-AJUSTES         PIC 9(05) VALUE ZERO.               
003270      * WS-CNT-PEDIDOS: campo numerico                                    
003280      * mascara del campo: 9(06)                                          
003290           02  WS-CNT-PEDIDOS         PIC 9(06) VALUE ZERO.               
003300      * WS-CNT-ITEMS-PEDIDO: dato numerico                                
003310      * mascara del campo: 9(03)                                          
003320           02  WS-CNT-ITEMS-PEDIDO    PIC 9(03) VALUE ZERO.               
003330      * WS-CNT-PIEZAS-PEDIDO: cantidad o contador numerico                
003340      * mascara del campo: 9(04)                                          
003350           02  WS-CNT-PIEZAS-PEDIDO   PIC 9(04) VALUE ZERO.               
003360      * WS-CNT-PEDIDOS-PROC: campo numerico                               
003370      * mascara del campo: 9(06)                                          
003380           02  WS-CNT-PEDIDOS-PROC    PIC 9(06) VALUE ZERO.               
003390           02  FILLER                 PIC 9(04) VALUE ZERO.               
003400      * -- WS-CALCULO: area de trabajo para los calculos del              
003410       01  WS-CALCULO.                                                    
003420      * WS-METROS-PRENDA: campo numerico con decimales                    
003430      * mascara del campo: S9(02)V9(03)                                   
003440           02  WS-METROS-PRENDA       PIC S9(02)V9(03) VALUE ZERO.        
003450      * WS-METROS-AJUSTE: importe con dos posiciones decimales            
003460      * mascara del campo: S9(01)V9(03)                                   
003470           02  WS-METROS-AJUSTE       PIC S9(01)V9(03) VALUE ZERO.        
003480      * WS-METROS-PEDIDO: cantidad con parte decimal                      
003490      * mascara del campo: S9(05)V9(03)                                   
003500           02  WS-METROS-PEDIDO       PIC S9(05)V9(03) VALUE ZERO.        
003510           02  FILLER                 PIC X(04) VALUE SPACES.             
003520      *--  RENGLON DE PEDIDO ACTUAL VISTO POR CLAVE DE CRUCE ----*        
003530      * -- WS-PEDIDO-ACTUAL: area de trabajo o linea de impresion         
003540       01  WS-PEDIDO-ACTUAL           PIC 9(06) VALUE ZERO.               
003550      * -- WS-PEDIDO-ACTUAL-R: vista alterna (REDEFINES) de               
003560       01  WS-PEDIDO-ACTUAL-R REDEFINES WS-PEDIDO-ACTUAL.                 
003570      * WS-PA-MILES: dato numerico                                        
003580      * mascara del campo: 9(03)                                          
003590           02  WS-PA-MILES            PIC 9(03).                          
003600      * WS-PA-UNIDADES: cantidad o contador numerico                      
003610      * mascara del campo: 9(03)                                          
003620           02  WS-PA-UNIDADES         PIC 9(03).                          
003630      *--  PRODUCTO DEL PEDIDO EN CURSO -------------------------*        
003640      * -- WS-PRODUCTO-ACTUAL: datos del producto del pedido en           
003650       01  WS-PRODUCTO-ACTUAL.                                            
003660      * WS-PA-NOMBRE: campo de texto                                      
003670      * mascara del campo: X(25)                                          
003680           02  WS-PA-NOMBRE           PIC X(25).                          
003690      * WS-PA-BASE: campo numerico con decimales                          
003700      * mascara del campo: 9(02)V9(03)                                    
003710           02  WS-PA-BASE             PIC 9(02)V9(03).                    
003720      * WS-PA-INC-MAN: dato de tipo caracter                              
003730      * mascara del campo: X(01)                                          
003740           02  WS-PA-INC-MAN      PIC X(01).                              
003750      * WS-PA-MANGAS: cantidad con parte decimal                          
003760      * mascara del campo: 9(02)V9(03)                                    
003770           02  WS-PA-MANGAS           PIC 9(02)V9(03).                    
003780      * WS-PA-INC-OTR: campo alfanumerico                                 
003790      * mascara del campo: X(01)                                          
003800           02  WS-PA-INC-OTR        PIC X(01).                            
003810      * WS-PA-OTRO: importe con dos posiciones decimales                  
003820      * mascara del campo: 9(02)V9(03)                                    
003830           02  WS-PA-OTRO             PIC 9(02)V9(03).                    
003840      * WS-PA-ACTIVO: campo de texto                                      
003850      * mascara del campo: X(01)                                          
003860           02  WS-PA-ACTIVO           PIC X(01).                          
003870      *--  TABLA DE PRODUCTOS (CARGADA, ASCENDENTE POR ID) ------*        
003880      * -- WS-TABLA-PRODUCTO: tabla de productos cargada en               
003890       01  WS-TABLA-PRODUCTO.                                             
003900           02  WS-PRODUCTO OCCURS 200 TIMES                               
003910               ASCENDING KEY IS WS-PRD-ID                                 
003920               INDEXED BY IX-PRD.                                         
003930      * WS-PRD-ID: cantidad o contador numerico                           
003940      * mascara del campo: 9(04)                                          
003950               03  WS-PRD-ID          PIC 9(04).                          
003960      * WS-PRD-NOMBRE: campo alfanumerico                                 
003970      * mascara del campo: X(25)                                          
003980               03  WS-PRD-NOMBRE      PIC X(25).                          
003990      * WS-PRD-BASE: importe con dos posiciones decimales                 
004000      * mascara del campo: 9(02)V9(03)                                    
004010               03  WS-PRD-BASE        PIC 9(02)V9(03).                    
004020      * WS-PRD-INC-MAN: campo de texto                                    
004030      * mascara del campo: X(01)                                          
004040               03  WS-PRD-INC-MAN PIC X(01).                              
004050      * WS-PRD-MANGAS: campo numerico con decimales                       
004060      * mascara del campo: 9(02)V9(03)                                    
004070               03  WS-PRD-MANGAS      PIC 9(02)V9(03).                    
004080      * WS-PRD-INC-OTR: dato de tipo caracter                             
004090      * mascara del campo: X(01)                                          
004100               03  WS-PRD-INC-OTR   PIC X(01).                            
004110      * WS-PRD-OTRO: cantidad con parte decimal                           
004120      * mascara del campo: 9(02)V9(03)                                    
004130               03  WS-PRD-OTRO        PIC 9(02)V9(03).                    
004140      * WS-PRD-ACTIVO: campo alfanumerico                                 
004150      * mascara del campo: X(01)                                          
004160               03  WS-PRD-ACTIVO      PIC X(01).                          
004170      *--  REDEFINES: RENGLON DE PRODUCTO COMO BYTES CRUDOS -----*        
004180      * -- WS-TABLA-PRODUCTO-R: vista alterna (REDEFINES) de              
004190       01  WS-TABLA-PRODUCTO-R REDEFINES WS-TABLA-PRODUCTO.               
004200           02  WS-PRODUCTO-BYTES OCCURS 200 TIMES PIC X(37).              
004210      *--  TABLA DE AJUSTES DE TALLA (SIN ORDENAR, BUSQUEDA LINEA*        
004220      * -- WS-TABLA-AJUSTE: tabla de ajustes de talla cargada en          
004230       01  WS-TABLA-AJUSTE.                                               
004240           02  WS-AJUSTE OCCURS 1000 TIMES INDEXED BY IX-AJT.             
004250      * WS-AJT-PRODUCTO-ID: dato numerico                                 
004260      * mascara del campo: 9(04)                                          
004270               03  WS-AJT-PRODUCTO-ID PIC 9(04).                          
004280      * WS-AJT-TALLA: campo de texto                                      
004290      * mascara del campo: X(04)                                          
004300               03  WS-AJT-TALLA       PIC X(04).                          
004310      * WS-AJT-METROS: campo numerico con decimales                       
004320      * mascara del campo: S9(01)V9(03)                                   
004330               03  WS-AJT-METROS      PIC S9(01)V9(03).                   
004340      *--  TABLA DE ORDEN CANONICO DE TALLAS --------------------*        
004350      * -- WS-TABLA-RANGO-TALLA: tabla del orden canonico de              
004360       01  WS-TABLA-RANGO-TALLA.                                          
004370      * literal de reporte: "3   01"                                      
004380           02  FILLER PIC X(06) VALUE "3   01".                           
004390      * literal de reporte: "4   02"                                      
004400           02  FILLER PIC X(06) VALUE "4   02".                           
004410      * literal de reporte: "6   03"                                      
004420           02  FILLER PIC X(06) VALUE "6   03".                           
004430      * literal de reporte: "8   04"                                      
004440           02  FILLER PIC X(06) VALUE "8   04".                           
004450      * literal de reporte: "10  05"                                      
004460           02  FILLER PIC X(06) VALUE "10  05".                           
004470      * literal de reporte: "12  06"                                      
004480           02  FILLER PIC X(06) VALUE "12  06".                           
004490      * literal de reporte: "14  07"                                      
004500           02  FILLER PIC X(06) VALUE "14  07".                           
004510      * literal de reporte: "16  08"                                      
004520           02  FILLER PIC X(06) VALUE "16  08".                           
004530      * literal de reporte: "CH  09"                                      
004540           02  FILLER PIC X(06) VALUE "CH  09".                           
004550      * literal de reporte: "M   10"                                      
004560           02  FILLER PIC X(06) VALUE "M   10".                           
004570      * literal de reporte: "L   11"                                      
004580           02  FILLER PIC X(06) VALUE "L   11".                           
004590      * literal de reporte: "XL  12"                                      
004600           02  FILLER PIC X(06) VALUE "XL  12".                           
004610      * literal de reporte: "XXL 13"                                      
004620           02  FILLER PIC X(06) VALUE "XXL 13".                           
004630      * literal de reporte: "3XL 14"                                      
004640           02  FILLER PIC X(06) VALUE "3XL 14".                           
004650      * literal de reporte: "4XL 15"                                      
004660           02  FILLER PIC X(06) VALUE "4XL 15".                           
004670      * -- WS-TABLA-RANGO-TALLA-R: vista alterna (REDEFINES) de           
004680       01  WS-TABLA-RANGO-TALLA-R REDEFINES WS-TABLA-RANGO-TALLA.         
004690           02  WS-RT-RENGLON OCCURS 15 TIMES INDEXED BY IX-RT.            
004700      * WS-RT-TALLA: campo de texto                                       
004710      * mascara del campo: X(04)                                          
004720               03  WS-RT-TALLA        PIC X(04).                          
004730      * WS-RT-RANGO: campo numerico                                       
004740      * mascara del campo: 9(02)                                          
004750               03  WS-RT-RANGO        PIC 9(02).                          
004760      *--  RENGLONES DEL PEDIDO EN CURSO, ORDENADOS POR TALLA ---*        
004770      * -- WS-TABLA-RENGLON: tabla de renglones del pedido en             
004780       01  WS-TABLA-RENGLON.                                              
004790           02  WS-RENGLON OCCURS 60 TIMES INDEXED BY IX-REN.              
004800      * WS-REN-TALLA: dato de tipo caracter                               
004810      * mascara del campo: X(04)                                          
004820               03  WS-REN-TALLA       PIC X(04).                          
004830      * WS-REN-RANGO: cantidad o contador numerico                        
004840      * mascara del campo: 9(03)                                          
004850               03  WS-REN-RANGO       PIC 9(03).                          
004860      * WS-REN-PIEZAS: campo numerico                                     
004870      * mascara del campo: 9(03)                                          
004880               03  WS-REN-PIEZAS      PIC 9(03).                          
004890      * WS-REN-METROS: importe con dos posiciones decimales               
004900      * mascara del campo: S9(05)V9(03)                                   
004910               03  WS-REN-METROS      PIC S9(05)V9(03).                   
004920      *--  REDEFINES: RENGLONES DEL PEDIDO COMO BYTES CRUDOS ----*        
004930      * -- WS-TABLA-RENGLON-R: vista alterna (REDEFINES) de               
004940       01  WS-TABLA-RENGLON-R REDEFINES WS-TABLA-RENGLON.                 
004950           02  WS-RENGLON-BYTES OCCURS 60 TIMES PIC X(13).                
004960      * -- WS-CNT-RENGLONES: area de trabajo o linea de impresion         
004970       01  WS-CNT-RENGLONES           PIC 9(03) COMP VALUE ZERO.          
004980      * -- WS-RANGO-BUSCADO: area de trabajo o linea de impresion         
004990       01  WS-RANGO-BUSCADO           PIC 9(03) VALUE ZERO.               
005000      * -- WS-TALLA-MAYUS: area de trabajo o linea de impresion           
005010       01  WS-TALLA-MAYUS             PIC X(04) VALUE SPACES.             
005020      *--  ALFABETOS PARA CONVERSION A MAYUSCULAS (SIN TILDES) --*        
005030      * -- WS-MINUSCULAS: area de trabajo o linea de impresion            
005040       01  WS-MINUSCULAS              PIC X(26) VALUE                     
005050           "abcdefghijklmnopqrstuvwxyz".                                  
005060      * -- WS-MAYUSCULAS: area de trabajo o linea de impresion            
005070       01  WS-MAYUSCULAS              PIC X(26) VALUE                     
005080           "ABCDEFGHIJKLMNOPQRSTUVWXYZ".                                  
005090      *--  RENGLON DE TRABAJO PARA EL ORDENAMIENTO POR INSERCION *        
005100      * -- WS-RENGLON-TEMPORAL: renglon de trabajo para el                
005110       01  WS-RENGLON-TEMPORAL.                                           
005120      * WS-RGT-TALLA: campo alfanumerico                                  
005130      * mascara del campo: X(04)                                          
005140           02  WS-RGT-TALLA           PIC X(04).                          
005150      * WS-RGT-RANGO: dato numerico                                       
005160      * mascara del campo: 9(03)                                          
005170           02  WS-RGT-RANGO           PIC 9(03).                          
005180      * WS-RGT-PIEZAS: cantidad o contador numerico                       
005190      * mascara del campo: 9(03)                                          
005200           02  WS-RGT-PIEZAS          PIC 9(03).                          
005210      * WS-RGT-METROS: campo numerico con decimales                       
005220      * mascara del campo: S9(05)V9(03)                                   
005230           02  WS-RGT-METROS          PIC S9(05)V9(03).                   
005240      * -- WS-POS-INSERCION: area de trabajo o linea de impresion         
005250       01  WS-POS-INSERCION           PIC 9(03) COMP VALUE ZERO.          
005260      *                                                                   
005270                                                                          
005280      * -- logica principal del programa, en orden de ejecucion --        
005290       PROCEDURE DIVISION.                                                
005300      * -- PARRAFO 0000-INICIO: el arranque del programa --               
005310       0000-INICIO.                                                       
005320      * ejecuta el parrafo 1000-ABRIR-ARCHIVOS                            
005330           PERFORM 1000-ABRIR-ARCHIVOS THRU 1000-EXIT.                    
005340      * ejecuta el parrafo 1100-CARGAR-PRODUCTOS                          
005350           PERFORM 1100-CARGAR-PRODUCTOS THRU 1100-EXIT.                  
005360      * ejecuta el parrafo 1200-CARGAR-AJUSTES                            
005370           PERFORM 1200-CARGAR-AJUSTES THRU 1200-EXIT.                    
005380      * ejecuta el parrafo 2000-LEER-PEDIDO                               
005390           PERFORM 2000-LEER-PEDIDO THRU 2000-EXIT.                       
005400      * ejecuta el parrafo 2010-LEER-ITEM                                 
005410           PERFORM 2010-LEER-ITEM THRU 2010-EXIT.                         
005420      * ejecuta el parrafo 2500-PROCESAR-PEDIDO                           
005430           PERFORM 2500-PROCESAR-PEDIDO THRU 2999-EXIT                    
005440      * repite mientras se cumpla esta condicion                          
005450               UNTIL FIN-PEDIDOS.                                         
005460      * ejecuta el parrafo 9000-CERRAR-ARCHIVOS                           
005470           PERFORM 9000-CERRAR-ARCHIVOS THRU 9000-EXIT.                   
005480      * despliega el mensaje o valor en pantalla                          
005490           DISPLAY WS-VERSION-PROGRAMA " REGS: " WS-CNT-CORRIDA.          
005500      * termina la ejecucion del programa                                 
005510           STOP RUN.                                                      
005520      *                                                                   
005530                                                                          
005540      * -- PARRAFO 1000-ABRIR-ARCHIVOS: abre los archivos --              
005550       1000-ABRIR-ARCHIVOS.                                               
005560      * abre el archivo indicado                                          
005570           OPEN INPUT  PRODUCTOS-IN.                                      
005580      * abre el archivo indicado                                          
005590           OPEN INPUT  AJUSTES-IN.                                        
005600      * abre el archivo indicado                                          
005610           OPEN INPUT  PEDIDOS-IN.                                        
005620      * abre el archivo indicado                                          
005630           OPEN INPUT  PEDITEMS-IN.                                       
005640      * abre el archivo indicado                                          
005650           OPEN OUTPUT CONSUMO-OUT.                                       
005660       1000-EXIT.                                                         
005670      * marca el fin logico del parrafo                                   
005680           EXIT.                                                          
005690      *                                                                   
005700                                                                          
005710      * -- PARRAFO 1100-CARGAR-PRODUCTOS: carga los productos --          
005720       1100-CARGAR-PRODUCTOS.                                             
005730      * pasa ZERO a WS-CNT-PRODUCTOS                                      
005740           MOVE ZERO TO WS-CNT-PRODUCTOS.                                 
005750      * lee el siguiente registro de PRODUCTOS-IN                         
005760           READ PRODUCTOS-IN                                              
005770      * complemento de la clausula anterior                               
005780               AT END MOVE "S" TO SW-FIN-PRODUCTOS.                       
005790      * ejecuta el parrafo 1150-CARGAR-UN-PRODUCTO                        
005800           PERFORM 1150-CARGAR-UN-PRODUCTO THRU 1150-EXIT                 
005810      * repite mientras se cumpla esta condicion                          
005820               UNTIL FIN-PRODUCTOS.                                       
005830       1100-EXIT.                                                         
005840      * marca el fin logico del parrafo                                   
005850           EXIT.                                                          
005860      *                                                                   
005870                                                                          
005880      * -- PARRAFO 1150-CARGAR-UN-PRODUCTO: carga un el producto          
005890       1150-CARGAR-UN-PRODUCTO.                                           
005900      * suma 1 a WS-CNT-PRODUCTOS                                         
005910           ADD 1 TO WS-CNT-PRODUCTOS.                                     
005920      * suma 1 a WS-CNT-CORRIDA                                           
005930           ADD 1 TO WS-CNT-CORRIDA.                                       
005940      * posiciona el indice de la tabla                                   
005950           SET IX-PRD TO WS-CNT-PRODUCTOS.                                
005960      * pasa PRD-ID-IN a WS-PRD-ID (IX-PRD)                               
005970           MOVE PRD-ID-IN             TO WS-PRD-ID (IX-PRD).              
005980      * pasa PRD-NOMBRE-IN a WS-PRD-NOMBRE (IX-PRD)                       
005990           MOVE PRD-NOMBRE-IN         TO WS-PRD-NOMBRE (IX-PRD).          
006000      * pasa PRD-CONSUMO-BASE-IN a WS-PRD-BASE (IX-PRD)                   
006010           MOVE PRD-CONSUMO-BASE-IN   TO WS-PRD-BASE (IX-PRD).            
006020      * pasa PRD-INCLUYE-MANGAS-IN a WS-PRD-INC-MAN (IX-PRD)              
006030           MOVE PRD-INCLUYE-MANGAS-IN TO WS-PRD-INC-MAN (IX-PRD).         
006040      * pasa PRD-CONSUMO-MANGAS-IN a WS-PRD-MANGAS (IX-PRD)               
006050           MOVE PRD-CONSUMO-MANGAS-IN TO WS-PRD-MANGAS (IX-PRD).          
006060      * pasa PRD-INCLUYE-OTRO-IN a WS-PRD-INC-OTR (IX-PRD)                
006070           MOVE PRD-INCLUYE-OTRO-IN   TO WS-PRD-INC-OTR (IX-PRD).         
006080      * pasa PRD-CONSUMO-OTRO-IN a WS-PRD-OTRO (IX-PRD)                   
006090           MOVE PRD-CONSUMO-OTRO-IN   TO WS-PRD-OTRO (IX-PRD).            
006100      * pasa PRD-ACTIVO-IN a WS-PRD-ACTIVO (IX-PRD)                       
006110           MOVE PRD-ACTIVO-IN         TO WS-PRD-ACTIVO (IX-PRD).          
006120      * lee el siguiente registro de PRODUCTOS-IN                         
006130           READ PRODUCTOS-IN                                              
006140      * forma parte del renglon de codigo previo                          
006150               AT END MOVE "S" TO SW-FIN-PRODUCTOS.                       
006160       1150-EXIT.                                                         
006170      * marca el fin logico del parrafo                                   
006180           EXIT.                                                          
006190      *                                                                   
006200                                                                          
006210      * -- PARRAFO 1200-CARGAR-AJUSTES: carga los ajustes --              
006220       1200-CARGAR-AJUSTES.                                               
006230      * pasa ZERO a WS-CNT-AJUSTES                                        
006240           MOVE ZERO TO WS-CNT-AJUSTES.                                   
006250      * lee el siguiente registro de AJUSTES-IN                           
006260           READ AJUSTES-IN                                                
006270      * continua la instruccion anterior                                  
006280               AT END MOVE "S" TO SW-FIN-AJUSTES.                         
006290      * ejecuta el parrafo 1250-CARGAR-UN-AJUSTE                          
006300           PERFORM 1250-CARGAR-UN-AJUSTE THRU 1250-EXIT                   
006310      * repite mientras se cumpla esta condicion                          
006320               UNTIL FIN-AJUSTES.                                         
006330       1200-EXIT.                                                         
006340      * marca el fin logico del parrafo                                   
006350           EXIT.                                                          
006360      *                                                                   
006370                                                                          
006380      * -- PARRAFO 1250-CARGAR-UN-AJUSTE: carga un el ajuste --           
006390       1250-CARGAR-UN-AJUSTE.                                             
006400      * suma 1 a WS-CNT-AJUSTES                                           
006410           ADD 1 TO WS-CNT-AJUSTES.                                       
006420      * posiciona el indice de la tabla                                   
006430           SET IX-AJT TO WS-CNT-AJUSTES.                                  
006440      * pasa AJT-PRODUCTO-ID-IN a WS-AJT-PRODUCTO-ID (IX-AJT)             
006450           MOVE AJT-PRODUCTO-ID-IN TO WS-AJT-PRODUCTO-ID (IX-AJT).        
006460      * pasa AJT-TALLA-IN a WS-AJT-TALLA (IX-AJT)                         
006470           MOVE AJT-TALLA-IN TO WS-AJT-TALLA (IX-AJT).                    
006480      * convierte el campo a mayusculas para la comparacion               
006490           INSPECT WS-AJT-TALLA (IX-AJT)                                  
006500      * continua la instruccion anterior                                  
006510               CONVERTING WS-MINUSCULAS TO WS-MAYUSCULAS.                 
006520      * pasa AJT-AJUSTE-METROS-IN a WS-AJT-METROS (IX-AJT)                
006530           MOVE AJT-AJUSTE-METROS-IN TO WS-AJT-METROS (IX-AJT).           
006540      * lee el siguiente registro de AJUSTES-IN                           
006550           READ AJUSTES-IN                                                
006560      * continua la instruccion anterior                                  
006570               AT END MOVE "S" TO SW-FIN-AJUSTES.                         
006580       1250-EXIT.                                                         
006590      * marca el fin logico del parrafo                                   
006600           EXIT.                                                          
006610      *                                                                   
006620                                                                          
006630      * -- PARRAFO 2000-LEER-PEDIDO: lee el pedido --                     
006640       2000-LEER-PEDIDO.                                                  
006650      * lee el siguiente registro de PEDIDOS-IN                           
006660           READ PEDIDOS-IN                                                
006670      * al llegar a fin de archivo                                        
006680               AT END                                                     
006690      * pasa "S" a SW-FIN-PEDIDOS                                         
006700                   MOVE "S" TO SW-FIN-PEDIDOS                             
006710      * si el registro se leyo correctamente                              
006720               NOT AT END                                                 
006730      * suma 1 a WS-CNT-PEDIDOS                                           
006740                   ADD 1 TO WS-CNT-PEDIDOS                                
006750      * cierra la lectura                                                 
006760           END-READ.                                                      
006770       2000-EXIT.                                                         
006780      * marca el fin logico del parrafo                                   
006790           EXIT.                                                          
006800      *                                                                   
006810                                                                          
006820      * -- PARRAFO 2010-LEER-ITEM: lee el renglon de pedido --            
006830       2010-LEER-ITEM.                                                    
006840      * evalua la condicion siguiente                                     
006850           IF FIN-ITEMS                                                   
006860      * salta al parrafo 2010-EXIT                                        
006870               GO TO 2010-EXIT                                            
006880      * cierra el IF anterior                                             
006890           END-IF.                                                        
006900      * lee el siguiente registro de PEDITEMS-IN                          
006910           READ PEDITEMS-IN                                               
006920      * complemento de la clausula anterior                               
006930               AT END MOVE "S" TO SW-FIN-ITEMS.                           
006940       2010-EXIT.                                                         
006950      * marca el fin logico del parrafo                                   
006960           EXIT.                                                          
006970      *                                                                   
006980                                                                          
006990      * -- PARRAFO 2500-PROCESAR-PEDIDO: procesa el pedido --             
007000       2500-PROCESAR-PEDIDO.                                              
007010      * pasa PED-ID a WS-PEDIDO-ACTUAL                                    
007020           MOVE PED-ID TO WS-PEDIDO-ACTUAL.                               
007030      * ejecuta el parrafo 2550-BUSCAR-PRODUCTO                           
007040           PERFORM 2550-BUSCAR-PRODUCTO THRU 2550-EXIT.                   
007050      * pasa ZERO a WS-CNT-RENGLONES                                      
007060           MOVE ZERO TO WS-CNT-RENGLONES.                                 
007070      * pasa ZERO a WS-CNT-PIEZAS-PEDIDO                                  
007080           MOVE ZERO TO WS-CNT-PIEZAS-PEDIDO.                             
007090      * pasa ZERO a WS-METROS-PEDIDO                                      
007100           MOVE ZERO TO WS-METROS-PEDIDO.                                 
007110      * ejecuta el parrafo 2600-ACUMULAR-ITEM                             
007120           PERFORM 2600-ACUMULAR-ITEM THRU 2600-EXIT                      
007130      * repite mientras se cumpla esta condicion                          
007140               UNTIL FIN-ITEMS OR ITM-PEDIDO-ID NOT = PED-ID.             
007150      *--  SOLICITUD 5340: EL PEDIDO SIEMPRE GRABA SU RENGLON    *        
007160      *--  DE CONSUMO.DAT AUNQUE EL PRODUCTO ESTE INACTIVO; LO   *        
007170      *--  QUE PRD-ACTIVO SUSPENDE ES EL CALCULO DE METROS POR   *        
007180      *--  PRENDA (VER 2600-ACUMULAR-ITEM), NO LA GRABACION.     *        
007190      * suma 1 a WS-CNT-PEDIDOS-PROC                                      
007200           ADD 1 TO WS-CNT-PEDIDOS-PROC.                                  
007210      * evalua la condicion siguiente                                     
007220           IF WS-CNT-RENGLONES > ZERO                                     
007230      * ejecuta el parrafo 2700-ORDENAR-RENGLONES                         
007240               PERFORM 2700-ORDENAR-RENGLONES THRU 2700-EXIT              
007250      * ejecuta el parrafo 2800-GRABAR-DETALLE                            
007260               PERFORM 2800-GRABAR-DETALLE THRU 2899-EXIT                 
007270      * recorre la tabla con este indice de control                       
007280                   VARYING IX-REN FROM 1 BY 1                             
007290      * repite mientras se cumpla esta condicion                          
007300                   UNTIL IX-REN > WS-CNT-RENGLONES                        
007310      * cierra el IF anterior                                             
007320           END-IF.                                                        
007330      * ejecuta el parrafo 2900-GRABAR-TOTAL                              
007340           PERFORM 2900-GRABAR-TOTAL THRU 2900-EXIT.                      
007350      * ejecuta el parrafo 2000-LEER-PEDIDO                               
007360           PERFORM 2000-LEER-PEDIDO THRU 2000-EXIT.                       
007370       2999-EXIT.                                                         
007380      * marca el fin logico del parrafo                                   
007390           EXIT.                                                          
007400      *                                                                   
007410                                                                          
007420      * -- PARRAFO 2550-BUSCAR-PRODUCTO: busca el producto --             
007430       2550-BUSCAR-PRODUCTO.                                              
007440      * posiciona el indice de la tabla                                   
007450           SET IX-PRD TO 1.                                               
007460      * busca en la tabla cargada en memoria                              
007470           SEARCH ALL WS-PRODUCTO                                         
007480      * al llegar a fin de archivo                                        
007490               AT END                                                     
007500      * pasa SPACES a WS-PA-NOMBRE                                        
007510                   MOVE SPACES TO WS-PA-NOMBRE                            
007520      * pasa "N" a WS-PA-ACTIVO                                           
007530                   MOVE "N"    TO WS-PA-ACTIVO                            
007540      * pasa "S" a SW-PEDIDOS-SIN-PRODUCTO                                
007550                   MOVE "S"    TO SW-PEDIDOS-SIN-PRODUCTO                 
007560      * renglon aplicable cuando se cumple esta condicion                 
007570               WHEN WS-PRD-ID (IX-PRD) = PED-PRODUCTO-ID                  
007580      * pasa WS-PRD-NOMBRE (IX-PRD) a WS-PA-NOMBRE                        
007590                   MOVE WS-PRD-NOMBRE (IX-PRD)     TO WS-PA-NOMBRE        
007600      * pasa WS-PRD-BASE (IX-PRD) a WS-PA-BASE                            
007610                   MOVE WS-PRD-BASE (IX-PRD)       TO WS-PA-BASE          
007620      * pasa WS-PRD-INC-MAN (IX-PRD) a WS-PA-INC-MAN                      
007630                   MOVE WS-PRD-INC-MAN (IX-PRD)   TO WS-PA-INC-MAN        
007640      * pasa WS-PRD-MANGAS (IX-PRD) a WS-PA-MANGAS                        
007650                   MOVE WS-PRD-MANGAS (IX-PRD)     TO WS-PA-MANGAS        
007660      * pasa WS-PRD-INC-OTR (IX-PRD) a WS-PA-INC-OTR                      
007670                   MOVE WS-PRD-INC-OTR (IX-PRD)   TO WS-PA-INC-OTR        
007680      * pasa WS-PRD-OTRO (IX-PRD) a WS-PA-OTRO                            
007690                   MOVE WS-PRD-OTRO (IX-PRD)       TO WS-PA-OTRO          
007700      * pasa WS-PRD-ACTIVO (IX-PRD) a WS-PA-ACTIVO                        
007710                   MOVE WS-PRD-ACTIVO (IX-PRD)     TO WS-PA-ACTIVO        
007720      * cierra la busqueda                                                
007730           END-SEARCH.                                                    
007740      * evalua la condicion siguiente                                     
007750           IF WS-PA-ACTIVO = "S" OR WS-PA-ACTIVO = "Y"                    
007760      * pasa "S" a SW-PRODUCTO-ACTIVO                                     
007770               MOVE "S" TO SW-PRODUCTO-ACTIVO                             
007780      * en caso contrario                                                 
007790           ELSE                                                           
007800      * pasa "N" a SW-PRODUCTO-ACTIVO                                     
007810               MOVE "N" TO SW-PRODUCTO-ACTIVO                             
007820      * cierra el IF anterior                                             
007830           END-IF.                                                        
007840       2550-EXIT.                                                         
007850      * marca el fin logico del parrafo                                   
007860           EXIT.                                                          
007870      *                                                                   
007880                                                                          
007890      * -- PARRAFO 2600-ACUMULAR-ITEM: acumula el renglon de              
007900       2600-ACUMULAR-ITEM.                                                
007910      * evalua la condicion siguiente                                     
007920           IF NOT PRODUCTO-ACTIVO                                         
007930      * salta al parrafo 2650-SIGUIENTE-ITEM                              
007940               GO TO 2650-SIGUIENTE-ITEM                                  
007950      * cierra el IF anterior                                             
007960           END-IF.                                                        
007970      * pasa ITM-TALLA a WS-TALLA-MAYUS                                   
007980           MOVE ITM-TALLA TO WS-TALLA-MAYUS.                              
007990      * convierte el campo a mayusculas para la comparacion               
008000           INSPECT WS-TALLA-MAYUS                                         
008010      * forma parte del renglon de codigo previo                          
008020               CONVERTING WS-MINUSCULAS TO WS-MAYUSCULAS.                 
008030      * ejecuta el parrafo 2610-RANGO-DE-TALLA                            
008040           PERFORM 2610-RANGO-DE-TALLA THRU 2610-EXIT.                    
008050      * ejecuta el parrafo 2620-AJUSTE-DE-TALLA                           
008060           PERFORM 2620-AJUSTE-DE-TALLA THRU 2620-EXIT.                   
008070      * calcula WS-METROS-PRENDA                                          
008080           COMPUTE WS-METROS-PRENDA =                                     
008090      * continua la instruccion anterior                                  
008100               WS-PA-BASE + WS-METROS-AJUSTE.                             
008110      * evalua la condicion siguiente                                     
008120           IF WS-PA-INC-MAN = "S" OR WS-PA-INC-MAN = "Y"                  
008130      * suma WS-PA-MANGAS a WS-METROS-PRENDA                              
008140               ADD WS-PA-MANGAS TO WS-METROS-PRENDA                       
008150      * cierra el IF anterior                                             
008160           END-IF.                                                        
008170      * evalua la condicion siguiente                                     
008180           IF WS-PA-INC-OTR = "S" OR WS-PA-INC-OTR = "Y"                  
008190      * suma WS-PA-OTRO a WS-METROS-PRENDA                                
008200               ADD WS-PA-OTRO TO WS-METROS-PRENDA                         
008210      * cierra el IF anterior                                             
008220           END-IF.                                                        
008230      * suma 1 a WS-CNT-PIEZAS-PEDIDO                                     
008240           ADD 1 TO WS-CNT-PIEZAS-PEDIDO.                                 
008250      * suma WS-METROS-PRENDA a WS-METROS-PEDIDO                          
008260           ADD WS-METROS-PRENDA TO WS-METROS-PEDIDO.                      
008270      * ejecuta el parrafo 2630-ACUMULAR-RENGLON                          
008280           PERFORM 2630-ACUMULAR-RENGLON THRU 2630-EXIT.                  
008290      * -- PARRAFO 2650-SIGUIENTE-ITEM: el siguiente del renglon          
008300       2650-SIGUIENTE-ITEM.                                               
008310      * ejecuta el parrafo 2010-LEER-ITEM                                 
008320           PERFORM 2010-LEER-ITEM THRU 2010-EXIT.                         
008330       2600-EXIT.                                                         
008340      * marca el fin logico del parrafo                                   
008350           EXIT.                                                          
008360      *                                                                   
008370                                                                          
008380      * -- PARRAFO 2610-RANGO-DE-TALLA: el rango de la talla --           
008390       2610-RANGO-DE-TALLA.                                               
008400      * pasa 999 a WS-RANGO-BUSCADO                                       
008410           MOVE 999 TO WS-RANGO-BUSCADO.                                  
008420      * posiciona el indice de la tabla                                   
008430           SET IX-RT TO 1.                                                
008440      * busca en la tabla cargada en memoria                              
008450           SEARCH WS-RT-RENGLON                                           
008460      * al llegar a fin de archivo                                        
008470               AT END                                                     
008480      * pasa 999 a WS-RANGO-BUSCADO                                       
008490                   MOVE 999 TO WS-RANGO-BUSCADO                           
008500      * renglon aplicable cuando se cumple esta condicion                 
008510               WHEN WS-RT-TALLA (IX-RT) = WS-TALLA-MAYUS                  
008520      * pasa WS-RT-RANGO (IX-RT) a WS-RANGO-BUSCADO                       
008530                   MOVE WS-RT-RANGO (IX-RT) TO WS-RANGO-BUSCADO           
008540      * cierra la busqueda                                                
008550           END-SEARCH.                                                    
008560       2610-EXIT.                                                         
008570      * marca el fin logico del parrafo                                   
008580           EXIT.                                                          
008590      *                                                                   
008600                                                                          
008610      * -- PARRAFO 2620-AJUSTE-DE-TALLA: el ajuste de la talla --         
008620       2620-AJUSTE-DE-TALLA.                                              
008630      * pasa ZERO a WS-METROS-AJUSTE                                      
008640           MOVE ZERO TO WS-METROS-AJUSTE.                                 
008650      * posiciona el indice de la tabla                                   
008660           SET IX-AJT TO 1.                                               
008670      * busca en la tabla cargada en memoria                              
008680           SEARCH WS-AJUSTE                                               
008690      * al llegar a fin de archivo                                        
008700               AT END                                                     
008710      * pasa ZERO a WS-METROS-AJUSTE                                      
008720                   MOVE ZERO TO WS-METROS-AJUSTE                          
008730      * renglon aplicable cuando se cumple esta condicion                 
008740               WHEN WS-AJT-PRODUCTO-ID (IX-AJT) = PED-PRODUCTO-ID         
008750      * complemento de la clausula anterior                               
008760                    AND WS-AJT-TALLA (IX-AJT) = WS-TALLA-MAYUS            
008770      * pasa WS-AJT-METROS (IX-AJT) a WS-METROS-AJUSTE                    
008780                   MOVE WS-AJT-METROS (IX-AJT) TO WS-METROS-AJUSTE        
008790      * cierra la busqueda                                                
008800           END-SEARCH.                                                    
008810       2620-EXIT.                                                         
008820      * marca el fin logico del parrafo                                   
008830           EXIT.                                                          
008840      *                                                                   
008850                                                                          
008860      *--  INSERTA EL RENGLON EN LA TABLA YA ORDENADO POR TALLA; *        
008870      *--  SI LA TALLA YA EXISTE EN EL PEDIDO SOLO ACUMULA ------*        
008880      * -- PARRAFO 2630-ACUMULAR-RENGLON: acumula el renglon --           
008890       2630-ACUMULAR-RENGLON.                                             
008900      * posiciona el indice de la tabla                                   
008910           SET IX-REN TO 1.                                               
008920      * busca en la tabla cargada en memoria                              
008930           SEARCH WS-RENGLON                                              
008940      * al llegar a fin de archivo                                        
008950               AT END                                                     
008960      * ejecuta el parrafo 2640-AGREGAR-RENGLON                           
008970                   PERFORM 2640-AGREGAR-RENGLON THRU 2640-EXIT            
008980      * renglon aplicable cuando se cumple esta condicion                 
008990               WHEN WS-REN-TALLA (IX-REN) = WS-TALLA-MAYUS                
009000      * suma 1 a WS-REN-PIEZAS (IX-REN)                                   
009010                   ADD 1 TO WS-REN-PIEZAS (IX-REN)                        
009020      * suma WS-METROS-PRENDA a WS-REN-METROS (IX-REN)                    
009030                   ADD WS-METROS-PRENDA TO WS-REN-METROS (IX-REN)         
009040      * cierra la busqueda                                                
009050           END-SEARCH.                                                    
009060       2630-EXIT.                                                         
009070      * marca el fin logico del parrafo                                   
009080           EXIT.                                                          
009090      *                                                                   
009100                                                                          
009110      * -- PARRAFO 2640-AGREGAR-RENGLON: agrega el renglon --             
009120       2640-AGREGAR-RENGLON.                                              
009130      * suma 1 a WS-CNT-RENGLONES                                         
009140           ADD 1 TO WS-CNT-RENGLONES.                                     
009150      * posiciona el indice de la tabla                                   
009160           SET IX-REN TO WS-CNT-RENGLONES.                                
009170      * pasa WS-TALLA-MAYUS a WS-REN-TALLA (IX-REN)                       
009180           MOVE WS-TALLA-MAYUS    TO WS-REN-TALLA (IX-REN).               
009190      * pasa WS-RANGO-BUSCADO a WS-REN-RANGO (IX-REN)                     
009200           MOVE WS-RANGO-BUSCADO  TO WS-REN-RANGO (IX-REN).               
009210      * pasa 1 a WS-REN-PIEZAS (IX-REN)                                   
009220           MOVE 1                 TO WS-REN-PIEZAS (IX-REN).              
009230      * pasa WS-METROS-PRENDA a WS-REN-METROS (IX-REN)                    
009240           MOVE WS-METROS-PRENDA  TO WS-REN-METROS (IX-REN).              
009250       2640-EXIT.                                                         
009260      * marca el fin logico del parrafo                                   
009270           EXIT.                                                          
009280      *                                                                   
009290                                                                          
009300      *--  ORDENAMIENTO POR INSERCION SOBRE EL RANGO CANONICO ---*        
009310      * -- PARRAFO 2700-ORDENAR-RENGLONES: ordena los renglones --        
009320       2700-ORDENAR-RENGLONES.                                            
009330      * evalua la condicion siguiente                                     
009340           IF WS-CNT-RENGLONES < 2                                        
009350      * salta al parrafo 2700-EXIT                                        
009360               GO TO 2700-EXIT                                            
009370      * cierra el IF anterior                                             
009380           END-IF.                                                        
009390      * ejecuta el parrafo 2710-PASADA-ORDEN                              
009400           PERFORM 2710-PASADA-ORDEN THRU 2710-EXIT                       
009410      * recorre la tabla con este indice de control                       
009420               VARYING IX-REN FROM 2 BY 1                                 
009430      * repite mientras se cumpla esta condicion                          
009440               UNTIL IX-REN > WS-CNT-RENGLONES.                           
009450       2700-EXIT.                                                         
009460      * marca el fin logico del parrafo                                   
009470           EXIT.                                                          
009480      *                                                                   
009490                                                                          
009500      * -- PARRAFO 2710-PASADA-ORDEN: una pasada el orden --              
009510       2710-PASADA-ORDEN.                                                 
009520      * pasa WS-REN-TALLA (IX-REN) a WS-RGT-TALLA                         
009530           MOVE WS-REN-TALLA (IX-REN)  TO WS-RGT-TALLA.                   
009540      * pasa WS-REN-RANGO (IX-REN) a WS-RGT-RANGO                         
009550           MOVE WS-REN-RANGO (IX-REN)  TO WS-RGT-RANGO.                   
009560      * pasa WS-REN-PIEZAS (IX-REN) a WS-RGT-PIEZAS                       
009570           MOVE WS-REN-PIEZAS (IX-REN) TO WS-RGT-PIEZAS.                  
009580      * pasa WS-REN-METROS (IX-REN) a WS-RGT-METROS                       
009590           MOVE WS-REN-METROS (IX-REN) TO WS-RGT-METROS.                  
009600      * pasa IX-REN a WS-POS-INSERCION                                    
009610           MOVE IX-REN TO WS-POS-INSERCION.                               
009620      * ejecuta el parrafo 2720-DESPLAZAR-MAYORES                         
009630           PERFORM 2720-DESPLAZAR-MAYORES THRU 2720-EXIT                  
009640      * repite mientras se cumpla esta condicion                          
009650               UNTIL WS-POS-INSERCION = 1.                                
009660      * pasa WS-RGT-TALLA a WS-REN-TALLA (WS-POS-INSERCION)               
009670           MOVE WS-RGT-TALLA  TO WS-REN-TALLA (WS-POS-INSERCION).         
009680      * pasa WS-RGT-RANGO a WS-REN-RANGO (WS-POS-INSERCION)               
009690           MOVE WS-RGT-RANGO  TO WS-REN-RANGO (WS-POS-INSERCION).         
009700      * pasa WS-RGT-PIEZAS a WS-REN-PIEZAS (WS-POS-INSERCION)             
009710           MOVE WS-RGT-PIEZAS TO WS-REN-PIEZAS (WS-POS-INSERCION).        
009720      * pasa WS-RGT-METROS a WS-REN-METROS (WS-POS-INSERCION)             
009730           MOVE WS-RGT-METROS TO WS-REN-METROS (WS-POS-INSERCION).        
009740       2710-EXIT.                                                         
009750      * marca el fin logico del parrafo                                   
009760           EXIT.                                                          
009770      *                                                                   
009780                                                                          
009790      * -- PARRAFO 2720-DESPLAZAR-MAYORES: desplaza los mayores --        
009800       2720-DESPLAZAR-MAYORES.                                            
009810      * evalua la condicion siguiente                                     
009820           IF WS-POS-INSERCION = 1                                        
009830      * salta al parrafo 2720-EXIT                                        
009840               GO TO 2720-EXIT                                            
009850      * cierra el IF anterior                                             
009860           END-IF.                                                        
009870      * evalua la condicion siguiente                                     
009880           IF WS-REN-RANGO (WS-POS-INSERCION - 1) <= WS-RGT-RANGO         
009890      * salta al parrafo 2720-EXIT                                        
009900               GO TO 2720-EXIT                                            
009910      * cierra el IF anterior                                             
009920           END-IF.                                                        
009930      * complemento de la clausula anterior                               
009940           MOVE WS-REN-TALLA (WS-POS-INSERCION - 1)                       
009950      * forma parte del renglon de codigo previo                          
009960               TO WS-REN-TALLA (WS-POS-INSERCION).                        
009970      * continua la instruccion anterior                                  
009980           MOVE WS-REN-RANGO (WS-POS-INSERCION - 1)                       
009990      * complemento de la clausula anterior                               
010000               TO WS-REN-RANGO (WS-POS-INSERCION).                        
010010      * forma parte del renglon de codigo previo                          
010020           MOVE WS-REN-PIEZAS (WS-POS-INSERCION - 1)                      
010030      * continua la instruccion anterior                                  
010040               TO WS-REN-PIEZAS (WS-POS-INSERCION).                       
010050      * complemento de la clausula anterior                               
010060           MOVE WS-REN-METROS (WS-POS-INSERCION - 1)                      
010070      * forma parte del renglon de codigo previo                          
010080               TO WS-REN-METROS (WS-POS-INSERCION).                       
010090      * resta 1 de WS-POS-INSERCION                                       
010100           SUBTRACT 1 FROM WS-POS-INSERCION.                              
010110       2720-EXIT.                                                         
010120      * marca el fin logico del parrafo                                   
010130           EXIT.                                                          
010140      *                                                                   
010150                                                                          
010160      * -- PARRAFO 2800-GRABAR-DETALLE: graba el detalle --               
010170       2800-GRABAR-DETALLE.                                               
010180      * pasa SPACES a REG-CONSUMO-OUT                                     
010190           MOVE SPACES TO REG-CONSUMO-OUT.                                
010200      * pasa PED-ID a CNS-PEDIDO-ID                                       
010210           MOVE PED-ID              TO CNS-PEDIDO-ID.                     
010220      * pasa PED-PRODUCTO-ID a CNS-PRODUCTO-ID                            
010230           MOVE PED-PRODUCTO-ID     TO CNS-PRODUCTO-ID.                   
010240      * pasa "D" a CNS-LINEA                                              
010250           MOVE "D"                 TO CNS-LINEA.                         
010260      * pasa WS-REN-TALLA (IX-REN) a CNS-TALLA                            
010270           MOVE WS-REN-TALLA (IX-REN)  TO CNS-TALLA.                      
010280      * pasa WS-REN-PIEZAS (IX-REN) a CNS-PIEZAS                          
010290           MOVE WS-REN-PIEZAS (IX-REN) TO CNS-PIEZAS.                     
010300      * pasa WS-REN-METROS (IX-REN) a CNS-METROS                          
010310           MOVE WS-REN-METROS (IX-REN) TO CNS-METROS.                     
010320      * graba el registro REG-CONSUMO-OUT                                 
010330           WRITE REG-CONSUMO-OUT.                                         
010340       2899-EXIT.                                                         
010350      * marca el fin logico del parrafo                                   
010360           EXIT.                                                          
010370      *                                                                   
010380                                                                          
010390      * -- PARRAFO 2900-GRABAR-TOTAL: graba el total --                   
010400       2900-GRABAR-TOTAL.                                                 
010410      * pasa SPACES a REG-CONSUMO-OUT                                     
010420           MOVE SPACES TO REG-CONSUMO-OUT.                                
010430      * pasa PED-ID a CNS-PEDIDO-ID                                       
010440           MOVE PED-ID              TO CNS-PEDIDO-ID.                     
010450      * pasa PED-PRODUCTO-ID a CNS-PRODUCTO-ID                            
010460           MOVE PED-PRODUCTO-ID     TO CNS-PRODUCTO-ID.                   
010470      * pasa "T" a CNS-LINEA                                              
010480           MOVE "T"                 TO CNS-LINEA.                         
010490      * pasa SPACES a CNS-TALLA                                           
010500           MOVE SPACES              TO CNS-TALLA.                         
010510      * pasa WS-CNT-PIEZAS-PEDIDO a CNS-PIEZAS                            
010520           MOVE WS-CNT-PIEZAS-PEDIDO TO CNS-PIEZAS.                       
010530      * pasa WS-METROS-PEDIDO a CNS-METROS                                
010540           MOVE WS-METROS-PEDIDO     TO CNS-METROS.                       
010550      * graba el registro REG-CONSUMO-OUT                                 
010560           WRITE REG-CONSUMO-OUT.                                         
010570       2900-EXIT.                                                         
010580      * marca el fin logico del parrafo                                   
010590           EXIT.                                                          
010600      *                                                                   
010610                                                                          
010620      * -- PARRAFO 9000-CERRAR-ARCHIVOS: cierra los archivos --           
010630       9000-CERRAR-ARCHIVOS.                                              
010640      * cierra PRODUCTOS-IN                                               
010650           CLOSE PRODUCTOS-IN.                                            
010660      * cierra AJUSTES-IN                                                 
010670           CLOSE AJUSTES-IN.                                              
010680      * cierra PEDIDOS-IN                                                 
010690           CLOSE PEDIDOS-IN.                                              
010700      * cierra PEDITEMS-IN                                                
010710           CLOSE PEDITEMS-IN.                                             
010720      * cierra CONSUMO-OUT                                                
010730           CLOSE CONSUMO-OUT.                                             
010740       9000-EXIT.                                                         
010750      * marca el fin logico del parrafo                                   
010760           EXIT.                                                          
