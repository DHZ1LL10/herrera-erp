000100      * -- identifica el programa ante el compilador y el                 
000110       IDENTIFICATION DIVISION.                                           
000120       PROGRAM-ID.    ESTADO-PEDIDO.                                      
000130       AUTHOR.        C. QUEZADA V.                                       
000140       INSTALLATION.  TALLERES HERRERA - DEPTO SISTEMAS.                  
000150       DATE-WRITTEN.  06/22/89.                                           
000160       DATE-COMPILED. 06/22/89.                                           
000170       SECURITY.      CONFIDENCIAL - USO INTERNO SOLAMENTE.               
000180      *----------------------------------------------------------*        
000190      *  ESTADO-PEDIDO                                           *        
000200      *  REGLAS DE ATRASO Y URGENCIA POR PEDIDO.  LEE EL MAESTRO *        
000210      *  DE PEDIDOS (PEDIDOS.DAT), COMPARA LA FECHA DE ENTREGA   *        
000220      *  CONTRA LA FECHA DE CORRIDA Y LA PRIORIDAD DEL CLIENTE,  *        
000230      *  Y GRABA UN EXTRACTO (PEDSTAT.DAT) CON LAS BANDERAS DE   *        
000240      *  PEDIDO ACTIVO, ATRASADO, URGENTE Y VENCE-HOY QUE USA EL *        
000250      *  TABLERO DE CONTROL DIARIO (PROGRAMA-PRINCIPAL).         *        
000260      *----------------------------------------------------------*        
000270      *  BITACORA DE CAMBIOS                                     *        
000280      *----------------------------------------------------------*        
000290      * 06/22/89 CQV  PROGRAMA ORIGINAL - EVALUACION DE ATRASO   *HRD0001 
000300      * 02/10/91 CQV  SE AGREGA BANDERA DE URGENCIA POR          *HRD0002 
000310      *               PRIORIDAD PREFERENCIAL                    *         
000320      * 08/05/93 LFT  SE AGREGA VENTANA DE 3 DIAS PARA URGENCIA  *HRD0003 
000330      * 03/17/96 LFT  SE AGREGA CALCULO DE FEBRERO BISIESTO PARA *HRD0004 
000340      *               LA VENTANA DE URGENCIA                    *         
000350      * 12/03/98 GHR  REVISION Y2K - FECHAS A 8 DIGITOS AAAAMMDD *HRD0005 
000360      * 07/22/99 GHR  PRUEBAS DE CIERRE DE ANO 1999-2000 OK      *        
000370      * 11/14/02 PXM  SE AGREGA CONTEO DE PEDIDOS QUE VENCEN HOY *HRD0006 
000380      * 05/09/05 PXM  SE AGREGA ARCHIVO PEDSTAT.DAT PARA EL      *HRD0007 
000390      *               TABLERO DE CONTROL DIARIO                 *         
000400      * 09/28/09 NRC  SOLICITUD 5120 - CANCELADOS Y ENTREGADOS   *HRD0008 
000410      *               NO CUENTAN COMO ATRASADOS NI URGENTES      *        
000420      *----------------------------------------------------------*        
000430      * -- describe el equipo y los archivos del programa --              
000440       ENVIRONMENT DIVISION.                                              
000450      * -- parametros de compilacion y de impresion --                    
000460       CONFIGURATION SECTION.                                             
000470      * -- asigna el nombre logico del salto de pagina y las              
000480       SPECIAL-NAMES.                                                     
000490      * nombre logico del salto de pagina del reporte                     
000500           C01 IS TOP-OF-FORM                                             
000510      * clase de caracteres usada para validar el dato                    
000520           CLASS CLASE-NUMERICA IS "0" THRU "9"                           
000530      * bandera de operador leida del switch de arranque                  
000540           UPSI-0 ON STATUS IS SW-PEDIDOS-ATRASADOS.                      
000550      * -- declara los archivos que usa el programa --                    
000560       INPUT-OUTPUT SECTION.                                              
000570      * -- liga cada archivo logico con su nombre externo --              
000580       FILE-CONTROL.                                                      
000590      * -- archivo logico PEDIDOS-IN --                                   
000600           SELECT PEDIDOS-IN    ASSIGN TO PEDIDOIN                        
000610      * forma de organizacion del archivo en disco                        
000620               ORGANIZATION IS SEQUENTIAL                                 
000630      * forma en que el programa recorre el archivo                       
000640               ACCESS MODE   IS SEQUENTIAL                                
000650      * campo que recibe el codigo de resultado de cada operacion         
000660               FILE STATUS   IS FS-PEDIDOS.                               
000670      *                                                                   
000680                                                                          
000690      * -- archivo logico PEDSTAT-OUT --                                  
000700           SELECT PEDSTAT-OUT   ASSIGN TO PEDSTOUT                        
000710      * forma de organizacion del archivo en disco                        
000720               ORGANIZATION IS SEQUENTIAL                                 
000730      * forma en que el programa recorre el archivo                       
000740               ACCESS MODE   IS SEQUENTIAL                                
000750      * campo que recibe el codigo de resultado de cada operacion         
000760               FILE STATUS   IS FS-PEDSTAT.                               
000770      *                                                                   
000780                                                                          
000790      * -- layouts de los archivos y areas de trabajo del                 
000800       DATA DIVISION.                                                     
000810      * -- layouts de los registros de entrada y salida --                
000820       FILE SECTION.                                                      
000830      * -- descripcion del archivo PEDIDOS-IN --                          
000840       FD  PEDIDOS-IN                                                     
000850      * estandar de etiqueta del sistema operativo                        
000860           LABEL RECORD IS STANDARD                                       
000870      * nombre externo del archivo: PEDIDOS.DAT                           
000880           VALUE OF FILE-ID "PEDIDOS.DAT".                                
000890      * -- REG-PEDIDO-IN: registro leido del maestro PEDIDOS.DAT          
000900       01  REG-PEDIDO-IN.                                                 
000910      * PED-ID: cantidad o contador numerico                              
000920      * mascara del campo: 9(06)                                          
000930           02  PED-ID                 PIC 9(06).                          
000940      * PED-FOLIO: campo alfanumerico                                     
000950      * mascara del campo: X(09)                                          
000960           02  PED-FOLIO              PIC X(09).                          
000970      * PED-CLIENTE: dato de tipo caracter                                
000980      * mascara del campo: X(25)                                          
000990           02  PED-CLIENTE            PIC X(25).                          
001000      * PED-FECHA-PED: cantidad o contador numerico                       
001010      * mascara del campo: 9(08)                                          
001020           02  PED-FECHA-PED          PIC 9(08).                          
001030      * PED-FECHA-ENT: campo numerico                                     
001040      * mascara del campo: 9(08)                                          
001050           02  PED-FECHA-ENT          PIC 9(08).                          
001060      * PED-PRIORIDAD: dato de tipo caracter                              
001070      * mascara del campo: X(01)                                          
001080           02  PED-PRIORIDAD          PIC X(01).                          
001090      * PED-ESTADO: campo de texto                                        
001100      * mascara del campo: X(02)                                          
001110           02  PED-ESTADO             PIC X(02).                          
001120      * PED-PRODUCTO-ID: campo numerico                                   
001130      * mascara del campo: 9(04)                                          
001140           02  PED-PRODUCTO-ID        PIC 9(04).                          
001150      * PED-TOT-PIEZAS: dato numerico                                     
001160      * mascara del campo: 9(04)                                          
001170           02  PED-TOT-PIEZAS         PIC 9(04).                          
001180      * PED-TELA-EST: cantidad con parte decimal                          
001190      * mascara del campo: S9(05)V9(02)                                   
001200           02  PED-TELA-EST           PIC S9(05)V9(02).                   
001210           02  FILLER                 PIC X(46).                          
001220      *                                                                   
001230                                                                          
001240      * -- descripcion del archivo PEDSTAT-OUT --                         
001250       FD  PEDSTAT-OUT                                                    
001260      * estandar de etiqueta del sistema operativo                        
001270           LABEL RECORD IS STANDARD                                       
001280      * nombre externo del archivo: PEDSTAT.DAT                           
001290           VALUE OF FILE-ID "PEDSTAT.DAT".                                
001300      * -- REG-PEDSTAT-OUT: registro grabado en PEDSTAT.DAT con           
001310       01  REG-PEDSTAT-OUT.                                               
001320      * PST-PEDIDO-ID: campo numerico                                     
001330      * mascara del campo: 9(06)                                          
001340           02  PST-PEDIDO-ID          PIC 9(06).                          
001350      * PST-FOLIO: dato de tipo caracter                                  
001360      * mascara del campo: X(09)                                          
001370           02  PST-FOLIO              PIC X(09).                          
001380      * PST-ESTADO: campo de texto                                        
001390      * mascara del campo: X(02)                                          
001400           02  PST-ESTADO             PIC X(02).                          
001410      * PST-ACTIVO: campo alfanumerico                                    
001420      * mascara del campo: X(01)                                          
001430           02  PST-ACTIVO             PIC X(01).                          
001440      * PST-ATRASADO: dato de tipo caracter                               
001450      * mascara del campo: X(01)                                          
001460           02  PST-ATRASADO           PIC X(01).                          
001470      * PST-URGENTE: campo de texto                                       
001480      * mascara del campo: X(01)                                          
001490           02  PST-URGENTE            PIC X(01).                          
001500      * PST-VENCE-HOY: campo alfanumerico                                 
001510      * mascara del campo: X(01)                                          
001520           02  PST-VENCE-HOY          PIC X(01).                          
001530           02  FILLER                 PIC X(19).                          
001540      *                                                                   
001550                                                                          
001560      * -- contadores, banderas y areas de calculo del programa --        
001570       WORKING-STORAGE SECTION.                                           
001580      * -- AREAS DE TRABAJO INDEPENDIENTES (NIVEL 77) --                  
001590      * WS-CNT-CORRIDA: total de registros de esta corrida                
001600       77  WS-CNT-CORRIDA         PIC 9(06) VALUE ZERO COMP.              
001610      * WS-VERSION-PROGRAMA: version del programa para el log             
001620       77  WS-VERSION-PROGRAMA    PIC X(05) VALUE "R2016".                
001630      * -- WS-CONSTANTES: constantes y literal de identificacion          
001640       01  WS-CONSTANTES.                                                 
001650      * WS-PROGRAMA: dato de tipo caracter                                
001660      * mascara del campo: X(13)                                          
001670           02  WS-PROGRAMA            PIC X(13)                           
001680               VALUE "ESTADO-PEDIDO".                                     
001690           02  FILLER                 PIC X(07) VALUE SPACES.             
001700      * -- WS-STATUS-AREA: codigos de estado (FILE STATUS) de los         
001710       01  WS-STATUS-AREA.                                                
001720      * FS-PEDIDOS: campo de texto                                        
001730      * mascara del campo: X(02)                                          
001740           02  FS-PEDIDOS             PIC X(02) VALUE "00".               
001750      * FS-PEDSTAT: campo alfanumerico                                    
001760      * mascara del campo: X(02)                                          
001770           02  FS-PEDSTAT             PIC X(02) VALUE "00".               
001780           02  FILLER                 PIC X(16) VALUE SPACES.             
001790      * -- WS-SWITCHES: banderas de control del programa (fin de          
001800       01  WS-SWITCHES.                                                   
001810      * SW-FIN-PEDIDOS: campo alfanumerico                                
001820      * mascara del campo: X(01)                                          
001830           02  SW-FIN-PEDIDOS         PIC X(01) VALUE "N".                
001840      * -- condicion FIN-PEDIDOS: activa cuando vale "S" --               
001850               88  FIN-PEDIDOS                   VALUE "S".               
001860      * SW-PEDIDOS-ATRASADOS: campo de texto                              
001870      * mascara del campo: X(01)                                          
001880           02  SW-PEDIDOS-ATRASADOS   PIC X(01) VALUE "N".                
001890           02  FILLER                 PIC X(18) VALUE SPACES.             
001900      * -- WS-CONTADORES: contadores de registros leidos y                
001910       01  WS-CONTADORES COMP.                                            
001920      * WS-CNT-PEDIDOS: cantidad o contador numerico                      
001930      * mascara del campo: 9(06)                                          
001940           02  WS-CNT-PEDIDOS         PIC 9(06) VALUE ZERO.               
001950      * WS-CNT-ACTIVOS: campo numerico                                    
001960      * mascara del campo: 9(06)                                          
001970           02  WS-CNT-ACTIVOS         PIC 9(06) VALUE ZERO.               
001980      * WS-CNT-ATRASADOS: dato numerico                                   
001990      * mascara del campo: 9(06)                                          
002000           02  WS-CNT-ATRASADOS       PIC 9(06) VALUE ZERO.               
002010      * WS-CNT-URGENTES: cantidad o contador numerico                     
002020      * mascara del campo: 9(06)                                          
002030           02  WS-CNT-URGENTES        PIC 9(06) VALUE ZERO.               
002040      * WS-CNT-VENCEN-HOY: campo numerico                                 
002050      * mascara del campo: 9(06)                                          
002060           02  WS-CNT-VENCEN-HOY      PIC 9(06) VALUE ZERO.               
002070           02  FILLER                 PIC 9(06) VALUE ZERO.               
002080      * -- WS-CALCULO-FECHA: area de trabajo o linea de impresion         
002090       01  WS-CALCULO-FECHA COMP.                                         
002100      * WS-DIA-TEMP: campo numerico                                       
002110      * mascara del campo: 9(02)                                          
002120           02  WS-DIA-TEMP            PIC 9(02) VALUE ZERO.               
002130      * WS-MES-TEMP: dato numerico                                        
002140      * mascara del campo: 9(02)                                          
002150           02  WS-MES-TEMP            PIC 9(02) VALUE ZERO.               
002160      * WS-ANO-TEMP: cantidad o contador numerico                         
002170      * mascara del campo: 9(04)                                          
002180           02  WS-ANO-TEMP            PIC 9(04) VALUE ZERO.               
002190      * WS-DUMMY-DIV: campo numerico                                      
002200      * mascara del campo: 9(04)                                          
002210           02  WS-DUMMY-DIV           PIC 9(04) VALUE ZERO.               
002220      * WS-RESID-4: dato numerico                                         
002230      * mascara del campo: 9(04)                                          
002240           02  WS-RESID-4             PIC 9(04) VALUE ZERO.               
002250      * WS-RESID-100: cantidad o contador numerico                        
002260      * mascara del campo: 9(04)                                          
002270           02  WS-RESID-100           PIC 9(04) VALUE ZERO.               
002280      * WS-RESID-400: campo numerico                                      
002290      * mascara del campo: 9(04)                                          
002300           02  WS-RESID-400           PIC 9(04) VALUE ZERO.               
002310           02  FILLER                 PIC 9(02) VALUE ZERO.               
002320      *--  BANDERAS DE ESTADO CALCULADAS PARA EL PEDIDO EN CURSO*         
002330      * -- WS-PEDIDO-FLAGS: banderas de estado del pedido en              
002340       01  WS-PEDIDO-FLAGS.                                               
002350      * WS-PST-ACTIVO: dato de tipo caracter                              
002360      * mascara del campo: X(01)                                          
002370           02  WS-PST-ACTIVO          PIC X(01) VALUE "N".                
002380      * WS-PST-ATRASADO: campo de texto                                   
002390      * mascara del campo: X(01)                                          
002400           02  WS-PST-ATRASADO        PIC X(01) VALUE "N".                
002410      * WS-PST-URGENTE: campo alfanumerico                                
002420      * mascara del campo: X(01)                                          
002430           02  WS-PST-URGENTE         PIC X(01) VALUE "N".                
002440      * WS-PST-VENCE-HOY: dato de tipo caracter                           
002450      * mascara del campo: X(01)                                          
002460           02  WS-PST-VENCE-HOY       PIC X(01) VALUE "N".                
002470           02  FILLER                 PIC X(16) VALUE SPACES.             
002480      *--  TABLA DE DIAS POR MES (AJUSTA FEBRERO SEGUN BISIESTO)*         
002490      * -- WS-TABLA-DIAS-MES: tabla de dias por mes para el               
002500       01  WS-TABLA-DIAS-MES.                                             
002510           02  FILLER                 PIC 9(02) VALUE 31.                 
002520           02  FILLER                 PIC 9(02) VALUE 28.                 
002530           02  FILLER                 PIC 9(02) VALUE 31.                 
002540           02  FILLER                 PIC 9(02) VALUE 30.                 
002550           02  FILLER                 PIC 9(02) VALUE 31.                 
002560           02  FILLER                 PIC 9(02) VALUE 30.                 
002570           02  FILLER                 PIC 9(02) VALUE 31.                 
002580           02  FILLER                 PIC 9(02) VALUE 31.                 
002590           02  FILLER                 PIC 9(02) VALUE 30.                 
002600           02  FILLER                 PIC 9(02) VALUE 31.                 
002610           02  FILLER                 PIC 9(02) VALUE 30.                 
002620           02  FILLER                 PIC 9(02) VALUE 31.                 
002630      *--  REDEFINES: TABLA DE DIAS POR MES COMO ARREGLO INDEXADO*        
002640      * -- WS-TABLA-DIAS-MES-R: vista alterna (REDEFINES) de              
002650       01  WS-TABLA-DIAS-MES-R REDEFINES WS-TABLA-DIAS-MES.               
002660           02  WS-DIA-MES OCCURS 12 TIMES                                 
002670               INDEXED BY IX-MES        PIC 9(02).                        
002680      *--  FECHA DE CORRIDA, TOMADA DEL RELOJ DEL SISTEMA -------*        
002690      * -- WS-FECHA-CORRIDA: fecha del sistema tomada al inicio           
002700       01  WS-FECHA-CORRIDA.                                              
002710      * WS-FC-ANO: cantidad o contador numerico                           
002720      * mascara del campo: 9(04)                                          
002730           02  WS-FC-ANO              PIC 9(04).                          
002740      * WS-FC-MES: campo numerico                                         
002750      * mascara del campo: 9(02)                                          
002760           02  WS-FC-MES              PIC 9(02).                          
002770      * WS-FC-DIA: dato numerico                                          
002780      * mascara del campo: 9(02)                                          
002790           02  WS-FC-DIA              PIC 9(02).                          
002800           02  FILLER                 PIC X(02) VALUE SPACES.             
002810      *--  REDEFINES: FECHA DE CORRIDA COMO NUMERO AAAAMMDD -----*        
002820      * -- WS-FECHA-CORRIDA-R: vista alterna (REDEFINES) de               
002830       01  WS-FECHA-CORRIDA-R REDEFINES WS-FECHA-CORRIDA.                 
002840      * WS-FC-NUMERICA: cantidad o contador numerico                      
002850      * mascara del campo: 9(08)                                          
002860           02  WS-FC-NUMERICA         PIC 9(08).                          
002870           02  FILLER                 PIC X(02).                          
002880      *--  FECHA LIMITE DE URGENCIA (CORRIDA + 3 DIAS) ----------*        
002890      * -- WS-FECHA-LIMITE: fecha limite calculada para la regla          
002900       01  WS-FECHA-LIMITE.                                               
002910      * WS-FL-ANO: campo numerico                                         
002920      * mascara del campo: 9(04)                                          
002930           02  WS-FL-ANO              PIC 9(04).                          
002940      * WS-FL-MES: dato numerico                                          
002950      * mascara del campo: 9(02)                                          
002960           02  WS-FL-MES              PIC 9(02).                          
002970      * WS-FL-DIA: cantidad o contador numerico                           
002980      * mascara del campo: 9(02)                                          
002990           02  WS-FL-DIA              PIC 9(02).                          
003000           02  FILLER                 PIC X(02) VALUE SPACES.             
003010      *--  REDEFINES: FECHA LIMITE COMO NUMERO AAAAMMDD ---------*        
003020      * -- WS-FECHA-LIMITE-R: vista alterna (REDEFINES) de                
003030       01  WS-FECHA-LIMITE-R REDEFINES WS-FECHA-LIMITE.                   
003040      * WS-FL-NUMERICA: campo numerico                                    
003050      * mascara del campo: 9(08)                                          
003060           02  WS-FL-NUMERICA         PIC 9(08).                          
003070           02  FILLER                 PIC X(02).                          
003080      *                                                                   
003090                                                                          
003100      * -- logica principal del programa, en orden de ejecucion --        
003110       PROCEDURE DIVISION.                                                
003120      * -- PARRAFO 0000-INICIO: el arranque del programa --               
003130       0000-INICIO.                                                       
003140      * ejecuta el parrafo 1000-ABRIR-ARCHIVOS                            
003150           PERFORM 1000-ABRIR-ARCHIVOS THRU 1000-EXIT.                    
003160      * ejecuta el parrafo 1500-OBTENER-FECHA                             
003170           PERFORM 1500-OBTENER-FECHA THRU 1500-EXIT.                     
003180      * ejecuta el parrafo 2000-LEER-PEDIDO                               
003190           PERFORM 2000-LEER-PEDIDO THRU 2000-EXIT.                       
003200      * ejecuta el parrafo 2500-PROCESAR-PEDIDO                           
003210           PERFORM 2500-PROCESAR-PEDIDO THRU 2999-EXIT                    
003220      * repite mientras se cumpla esta condicion                          
003230               UNTIL FIN-PEDIDOS.                                         
003240      * ejecuta el parrafo 9000-CERRAR-ARCHIVOS                           
003250           PERFORM 9000-CERRAR-ARCHIVOS THRU 9000-EXIT.                   
003260      * despliega el mensaje o valor en pantalla                          
003270           DISPLAY WS-VERSION-PROGRAMA " REGS: " WS-CNT-CORRIDA.          
003280      * termina la ejecucion del programa                                 
003290           STOP RUN.                                                      
003300      *                                                                   
003310                                                                          
003320      * -- PARRAFO 1000-ABRIR-ARCHIVOS: abre los archivos --              
003330       1000-ABRIR-ARCHIVOS.                                               
003340      * abre el archivo indicado                                          
003350           OPEN INPUT  PEDIDOS-IN.                                        
003360      * abre el archivo indicado                                          
003370           OPEN OUTPUT PEDSTAT-OUT.                                       
003380       1000-EXIT.                                                         
003390      * marca el fin logico del parrafo                                   
003400           EXIT.                                                          
003410      *                                                                   
003420                                                                          
003430      * -- PARRAFO 1500-OBTENER-FECHA: obtiene la fecha --                
003440       1500-OBTENER-FECHA.                                                
003450      * recibe el dato desde la terminal                                  
003460           ACCEPT WS-FECHA-CORRIDA FROM DATE YYYYMMDD.                    
003470      * ejecuta el parrafo 1600-CALCULAR-FECHA-LIMITE                     
003480           PERFORM 1600-CALCULAR-FECHA-LIMITE THRU 1600-EXIT.             
003490       1500-EXIT.                                                         
003500      * marca el fin logico del parrafo                                   
003510           EXIT.                                                          
003520      *                                                                   
003530                                                                          
003540      *--  FECHA-LIMITE = FECHA-CORRIDA + 3 DIAS, SIN FUNCION---*         
003550      *--  INTRINSECA, RESPETANDO EL LARGO DE CADA MES Y EL     *         
003560      *--  AJUSTE DE FEBRERO EN ANO BISIESTO.                   *         
003570      * -- PARRAFO 1600-CALCULAR-FECHA-LIMITE: calcula la fecha           
003580       1600-CALCULAR-FECHA-LIMITE.                                        
003590      * ejecuta el parrafo 1610-AJUSTAR-FEBRERO                           
003600           PERFORM 1610-AJUSTAR-FEBRERO THRU 1610-EXIT.                   
003610      * pasa WS-FC-ANO a WS-ANO-TEMP                                      
003620           MOVE WS-FC-ANO TO WS-ANO-TEMP.                                 
003630      * pasa WS-FC-MES a WS-MES-TEMP                                      
003640           MOVE WS-FC-MES TO WS-MES-TEMP.                                 
003650      * calcula WS-DIA-TEMP                                               
003660           COMPUTE WS-DIA-TEMP = WS-FC-DIA + 3.                           
003670      * ejecuta el parrafo 1650-DESBORDAR-MES                             
003680           PERFORM 1650-DESBORDAR-MES THRU 1650-EXIT                      
003690      * repite mientras se cumpla esta condicion                          
003700               UNTIL WS-DIA-TEMP NOT > WS-DIA-MES (WS-MES-TEMP).          
003710      * pasa WS-ANO-TEMP a WS-FL-ANO                                      
003720           MOVE WS-ANO-TEMP TO WS-FL-ANO.                                 
003730      * pasa WS-MES-TEMP a WS-FL-MES                                      
003740           MOVE WS-MES-TEMP TO WS-FL-MES.                                 
003750      * pasa WS-DIA-TEMP a WS-FL-DIA                                      
003760           MOVE WS-DIA-TEMP TO WS-FL-DIA.                                 
003770       1600-EXIT.                                                         
003780      * marca el fin logico del parrafo                                   
003790           EXIT.                                                          
003800      *                                                                   
003810                                                                          
003820      * -- PARRAFO 1610-AJUSTAR-FEBRERO: ajusta febrero --                
003830       1610-AJUSTAR-FEBRERO.                                              
003840      * calcula el promedio o la proporcion correspondiente               
003850           DIVIDE WS-FC-ANO BY 4   GIVING WS-DUMMY-DIV                    
003860      * forma parte del renglon de codigo previo                          
003870               REMAINDER WS-RESID-4.                                      
003880      * calcula el promedio o la proporcion correspondiente               
003890           DIVIDE WS-FC-ANO BY 100 GIVING WS-DUMMY-DIV                    
003900      * complemento de la clausula anterior                               
003910               REMAINDER WS-RESID-100.                                    
003920      * calcula el promedio o la proporcion correspondiente               
003930           DIVIDE WS-FC-ANO BY 400 GIVING WS-DUMMY-DIV                    
003940      * continua la instruccion anterior                                  
003950               REMAINDER WS-RESID-400.                                    
003960      * evalua la condicion siguiente                                     
003970           IF (WS-RESID-4 = 0 AND WS-RESID-100 NOT = 0)                   
003980      * forma parte del renglon de codigo previo                          
003990                   OR WS-RESID-400 = 0                                    
004000      * pasa 29 a WS-DIA-MES (2)                                          
004010               MOVE 29 TO WS-DIA-MES (2)                                  
004020      * en caso contrario                                                 
004030           ELSE                                                           
004040      * pasa 28 a WS-DIA-MES (2)                                          
004050               MOVE 28 TO WS-DIA-MES (2)                                  
004060      * cierra el IF anterior                                             
004070           END-IF.                                                        
004080       1610-EXIT.                                                         
004090      * marca el fin logico del parrafo                                   
004100           EXIT.                                                          
004110      *                                                                   
004120                                                                          
004130      * -- PARRAFO 1650-DESBORDAR-MES: desborda el mes --                 
004140       1650-DESBORDAR-MES.                                                
004150      * resta WS-DIA-MES (WS-MES-TEMP) de WS-DIA-TEMP                     
004160           SUBTRACT WS-DIA-MES (WS-MES-TEMP) FROM WS-DIA-TEMP.            
004170      * suma 1 a WS-MES-TEMP                                              
004180           ADD 1 TO WS-MES-TEMP.                                          
004190      * evalua la condicion siguiente                                     
004200           IF WS-MES-TEMP > 12                                            
004210      * pasa 1 a WS-MES-TEMP                                              
004220               MOVE 1 TO WS-MES-TEMP                                      
004230      * suma 1 a WS-ANO-TEMP                                              
004240               ADD 1 TO WS-ANO-TEMP                                       
004250      * cierra el IF anterior                                             
004260           END-IF.                                                        
004270       1650-EXIT.                                                         
004280      * marca el fin logico del parrafo                                   
004290           EXIT.                                                          
004300      *                                                                   
004310                                                                          
004320      * -- PARRAFO 2000-LEER-PEDIDO: lee el pedido --                     
004330       2000-LEER-PEDIDO.                                                  
004340      * lee el siguiente registro de PEDIDOS-IN                           
004350           READ PEDIDOS-IN                                                
004360      * al llegar a fin de archivo                                        
004370               AT END                                                     
004380      * pasa "S" a SW-FIN-PEDIDOS                                         
004390                   MOVE "S" TO SW-FIN-PEDIDOS                             
004400      * si el registro se leyo correctamente                              
004410               NOT AT END                                                 
004420      * suma 1 a WS-CNT-PEDIDOS                                           
004430                   ADD 1 TO WS-CNT-PEDIDOS                                
004440      * suma 1 a WS-CNT-CORRIDA                                           
004450                   ADD 1 TO WS-CNT-CORRIDA.                               
004460      * cierra la lectura                                                 
004470           END-READ.                                                      
004480       2000-EXIT.                                                         
004490      * marca el fin logico del parrafo                                   
004500           EXIT.                                                          
004510      *                                                                   
004520                                                                          
004530      * -- PARRAFO 2500-PROCESAR-PEDIDO: procesa el pedido --             
004540       2500-PROCESAR-PEDIDO.                                              
004550      * ejecuta el parrafo 2600-EVALUAR-ACTIVO                            
004560           PERFORM 2600-EVALUAR-ACTIVO   THRU 2600-EXIT.                  
004570      * ejecuta el parrafo 2700-EVALUAR-ATRASO                            
004580           PERFORM 2700-EVALUAR-ATRASO   THRU 2700-EXIT.                  
004590      * ejecuta el parrafo 2750-EVALUAR-URGENCIA                          
004600           PERFORM 2750-EVALUAR-URGENCIA THRU 2750-EXIT.                  
004610      * ejecuta el parrafo 2800-EVALUAR-VENCE-HOY                         
004620           PERFORM 2800-EVALUAR-VENCE-HOY THRU 2800-EXIT.                 
004630      * ejecuta el parrafo 3000-ESCRIBIR-PEDSTAT                          
004640           PERFORM 3000-ESCRIBIR-PEDSTAT THRU 3000-EXIT.                  
004650      * ejecuta el parrafo 2000-LEER-PEDIDO                               
004660           PERFORM 2000-LEER-PEDIDO THRU 2000-EXIT.                       
004670       2999-EXIT.                                                         
004680      * marca el fin logico del parrafo                                   
004690           EXIT.                                                          
004700      *                                                                   
004710                                                                          
004720      *--  ACTIVO: NO ENTREGADO (EN) NI CANCELADO (CA) ----------*        
004730      * -- PARRAFO 2600-EVALUAR-ACTIVO: evalua activo --                  
004740       2600-EVALUAR-ACTIVO.                                               
004750      * evalua la condicion siguiente                                     
004760           IF PED-ESTADO = "EN" OR PED-ESTADO = "CA"                      
004770      * pasa "N" a WS-PST-ACTIVO                                          
004780               MOVE "N" TO WS-PST-ACTIVO                                  
004790      * en caso contrario                                                 
004800           ELSE                                                           
004810      * pasa "S" a WS-PST-ACTIVO                                          
004820               MOVE "S" TO WS-PST-ACTIVO                                  
004830      * suma 1 a WS-CNT-ACTIVOS                                           
004840               ADD 1 TO WS-CNT-ACTIVOS                                    
004850      * cierra el IF anterior                                             
004860           END-IF.                                                        
004870       2600-EXIT.                                                         
004880      * marca el fin logico del parrafo                                   
004890           EXIT.                                                          
004900      *                                                                   
004910                                                                          
004920      *--  ATRASADO: ACTIVO Y FECHA DE ENTREGA ANTERIOR A HOY---*         
004930      * -- PARRAFO 2700-EVALUAR-ATRASO: evalua el atraso --               
004940       2700-EVALUAR-ATRASO.                                               
004950      * evalua la condicion siguiente                                     
004960           IF WS-PST-ACTIVO = "S"                                         
004970      * complemento de la clausula anterior                               
004980                   AND PED-FECHA-ENT < WS-FC-NUMERICA                     
004990      * pasa "S" a WS-PST-ATRASADO                                        
005000               MOVE "S" TO WS-PST-ATRASADO                                
005010      * pasa "S" a SW-PEDIDOS-ATRASADOS                                   
005020               MOVE "S" TO SW-PEDIDOS-ATRASADOS                           
005030      * suma 1 a WS-CNT-ATRASADOS                                         
005040               ADD 1 TO WS-CNT-ATRASADOS                                  
005050      * en caso contrario                                                 
005060           ELSE                                                           
005070      * pasa "N" a WS-PST-ATRASADO                                        
005080               MOVE "N" TO WS-PST-ATRASADO                                
005090      * cierra el IF anterior                                             
005100           END-IF.                                                        
005110       2700-EXIT.                                                         
005120      * marca el fin logico del parrafo                                   
005130           EXIT.                                                          
005140      *                                                                   
005150                                                                          
005160      *--  URGENTE: PREFERENCIAL O ENTREGA DENTRO DE 3 DIAS-----*         
005170      * -- PARRAFO 2750-EVALUAR-URGENCIA: evalua la urgencia --           
005180       2750-EVALUAR-URGENCIA.                                             
005190      * evalua la condicion siguiente                                     
005200           IF PED-PRIORIDAD = "P"                                         
005210      * forma parte del renglon de codigo previo                          
005220                   OR PED-FECHA-ENT < WS-FL-NUMERICA                      
005230      * pasa "S" a WS-PST-URGENTE                                         
005240               MOVE "S" TO WS-PST-URGENTE                                 
005250      * suma 1 a WS-CNT-URGENTES                                          
005260               ADD 1 TO WS-CNT-URGENTES                                   
005270      * en caso contrario                                                 
005280           ELSE                                                           
005290      * pasa "N" a WS-PST-URGENTE                                         
005300               MOVE "N" TO WS-PST-URGENTE                                 
005310      * cierra el IF anterior                                             
005320           END-IF.                                                        
005330       2750-EXIT.                                                         
005340      * marca el fin logico del parrafo                                   
005350           EXIT.                                                          
005360      *                                                                   
005370                                                                          
005380      *--  VENCE-HOY: FECHA ENTREGA IGUAL A FECHA DE CORRIDA----*         
005390      * -- PARRAFO 2800-EVALUAR-VENCE-HOY: evalua vence la fecha          
005400       2800-EVALUAR-VENCE-HOY.                                            
005410      * evalua la condicion siguiente                                     
005420           IF PED-FECHA-ENT = WS-FC-NUMERICA                              
005430      * pasa "S" a WS-PST-VENCE-HOY                                       
005440               MOVE "S" TO WS-PST-VENCE-HOY                               
005450      * suma 1 a WS-CNT-VENCEN-HOY                                        
005460               ADD 1 TO WS-CNT-VENCEN-HOY                                 
005470      * en caso contrario                                                 
005480           ELSE                                                           
005490      * pasa "N" a WS-PST-VENCE-HOY                                       
005500               MOVE "N" TO WS-PST-VENCE-HOY                               
005510      * cierra el IF anterior                                             
005520           END-IF.                                                        
005530       2800-EXIT.                                                         
005540      * marca el fin logico del parrafo                                   
005550           EXIT.                                                          
005560      *                                                                   
005570                                                                          
005580      * -- PARRAFO 3000-ESCRIBIR-PEDSTAT: escribe los pedidos con         
005590       3000-ESCRIBIR-PEDSTAT.                                             
005600      * pasa SPACES a REG-PEDSTAT-OUT                                     
005610           MOVE SPACES           TO REG-PEDSTAT-OUT.                      
005620      * pasa PED-ID a PST-PEDIDO-ID                                       
005630           MOVE PED-ID           TO PST-PEDIDO-ID.                        
005640      * pasa PED-FOLIO a PST-FOLIO                                        
005650           MOVE PED-FOLIO        TO PST-FOLIO.                            
005660      * pasa PED-ESTADO a PST-ESTADO                                      
005670           MOVE PED-ESTADO       TO PST-ESTADO.                           
005680      * pasa WS-PST-ACTIVO a PST-ACTIVO                                   
005690           MOVE WS-PST-ACTIVO    TO PST-ACTIVO.                           
005700      * pasa WS-PST-ATRASADO a PST-ATRASADO                               
005710           MOVE WS-PST-ATRASADO  TO PST-ATRASADO.                         
005720      * pasa WS-PST-URGENTE a PST-URGENTE                                 
005730           MOVE WS-PST-URGENTE   TO PST-URGENTE.                          
005740      * pasa WS-PST-VENCE-HOY a PST-VENCE-HOY                             
005750           MOVE WS-PST-VENCE-HOY TO PST-VENCE-HOY.                        
005760      * graba el registro REG-PEDSTAT-OUT                                 
005770           WRITE REG-PEDSTAT-OUT.                                         
005780       3000-EXIT.                                                         
005790      * marca el fin logico del parrafo                                   
005800           EXIT.                                                          
005810      *                                                                   
005820                                                                          
005830      * -- PARRAFO 9000-CERRAR-ARCHIVOS: cierra los archivos --           
005840       9000-CERRAR-ARCHIVOS.                                              
005850      * cierra PEDIDOS-IN                                                 
005860           CLOSE PEDIDOS-IN.                                              
005870      * cierra PEDSTAT-OUT                                                
005880           CLOSE PEDSTAT-OUT.                                             
005890       9000-EXIT.                                                         
005900      * marca el fin logico del parrafo                                   
005910           EXIT.                                                          
