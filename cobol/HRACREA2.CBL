000100      * -- identifica el programa ante el compilador y el                 
000110       IDENTIFICATION DIVISION.                                           
000120       PROGRAM-ID.    FOLIO-GEN.                                          
000130       AUTHOR.        G. HURTADO R.                                       
000140       INSTALLATION.  TALLERES HERRERA - DEPTO SISTEMAS.                  
000150       DATE-WRITTEN.  02/14/94.                                           
000160       DATE-COMPILED. 02/14/94.                                           
000170       SECURITY.      CONFIDENCIAL - USO INTERNO SOLAMENTE.               
000180      *----------------------------------------------------------*        
000190      *  FOLIO-GEN                                               *        
000200      *  GENERADOR DE FOLIOS.  PRIMER PASO DEL PROCESO NOCTURNO *         
000210      *  RECORRE PEDIDOS.DAT, VENTAS.DAT Y ROLLOS.DAT Y ASIGNA  *         
000220      *  FOLIO A TODO REGISTRO QUE LLEGUE EN BLANCO (PEDIDOS Y  *         
000230      *  VENTAS NUEVAS, ROLLOS RECIEN CORTADOS).  EL CONSECUTIVO*         
000240      *  DE CADA TIPO DE FOLIO SE MANTIENE EN FOLIOCTL.DAT Y SE *         
000250      *  REINICIA EN CERO CADA VEZ QUE CAMBIA EL ANO DE CORRIDA *         
000260      *----------------------------------------------------------*        
000270      *  BITACORA DE CAMBIOS                                     *        
000280      *----------------------------------------------------------*        
000290      * 02/14/94 GHR  PROGRAMA ORIGINAL - FOLIO DE PEDIDOS SOLO  *HRF0001 
000300      * 09/30/95 GHR  SE AGREGA FOLIO DE VENTAS                  *HRF0002 
000310      * 06/12/97 LFT  SE AGREGA CODIGO DE ROLLO CON COLOR        *HRF0003 
000320      * 12/03/98 LFT  REVISION Y2K - CONTROL DE FOLIOS A 4 DIG.  *HRF0004 
000330      * 06/18/99 LFT  PRUEBAS DE CIERRE DE ANO 1999-2000 OK      *        
000340      * 04/25/01 PXM  SE AGREGA REINICIO DE CONSECUTIVO POR ANO  *HRF0005 
000350      * 11/14/04 PXM  CORRIGE COLOR DE ROLLO A MAYUSCULAS        *HRF0006 
000360      * 08/09/07 NRC  SOLICITUD 3390 - VALIDA PRIMERA CORRIDA    *HRF0007 
000370      *               SIN FOLIOCTL.DAT PREVIO                    *        
000380      * 03/17/10 NRC  SOLICITUD 4602 - CODIGO DE ROLLO A 3 DIG.  *HRF0008 
000390      *               DE CONSECUTIVO EN VEZ DE 4                 *        
000400      *----------------------------------------------------------*        
000410      * -- describe el equipo y los archivos del programa --              
000420       ENVIRONMENT DIVISION.                                              
000430      * -- parametros de compilacion y de impresion --                    
000440       CONFIGURATION SECTION.                                             
000450      * -- asigna el nombre logico del salto de pagina y las              
000460       SPECIAL-NAMES.                                                     
000470      * nombre logico del salto de pagina del reporte                     
000480           C01 IS TOP-OF-FORM                                             
000490      * clase de caracteres usada para validar el dato                    
000500           CLASS CLASE-NUMERICA IS "0" THRU "9"                           
000510      * bandera de operador leida del switch de arranque                  
000520           UPSI-0 ON STATUS IS SW-FOLIOCTL-NUEVO.                         
000530      * -- declara los archivos que usa el programa --                    
000540       INPUT-OUTPUT SECTION.                                              
000550      * -- liga cada archivo logico con su nombre externo --              
000560       FILE-CONTROL.                                                      
000570      * -- archivo logico MATERIAL-IN --                                  
000580           SELECT MATERIAL-IN   ASSIGN TO MATERIN                         
000590      * forma de organizacion del archivo en disco                        
000600               ORGANIZATION IS SEQUENTIAL                                 
000610      * forma en que el programa recorre el archivo                       
000620               ACCESS MODE   IS SEQUENTIAL                                
000630      * campo que recibe el codigo de resultado de cada operacion         
000640               FILE STATUS   IS FS-MATERIAL.                              
000650      *                                                                   
000660                                                                          
000670      * -- archivo logico PEDIDOS-IN --                                   
000680           SELECT PEDIDOS-IN    ASSIGN TO PEDIDOIN                        
000690      * forma de organizacion del archivo en disco                        
000700               ORGANIZATION IS SEQUENTIAL                                 
000710      * forma en que el programa recorre el archivo                       
000720               ACCESS MODE   IS SEQUENTIAL                                
000730      * campo que recibe el codigo de resultado de cada operacion         
000740               FILE STATUS   IS FS-PEDIDOS.                               
000750      *                                                                   
000760                                                                          
000770      * -- archivo logico PEDIDOS-OUT --                                  
000780           SELECT PEDIDOS-OUT   ASSIGN TO PEDFOLIO                        
000790      * forma de organizacion del archivo en disco                        
000800               ORGANIZATION IS SEQUENTIAL                                 
000810      * forma en que el programa recorre el archivo                       
000820               ACCESS MODE   IS SEQUENTIAL                                
000830      * campo que recibe el codigo de resultado de cada operacion         
000840               FILE STATUS   IS FS-PEDFOLIO.                              
000850      *                                                                   
000860                                                                          
000870      * -- archivo logico VENTAS-IN --                                    
000880           SELECT VENTAS-IN     ASSIGN TO VENTASIN                        
000890      * forma de organizacion del archivo en disco                        
000900               ORGANIZATION IS SEQUENTIAL                                 
000910      * forma en que el programa recorre el archivo                       
000920               ACCESS MODE   IS SEQUENTIAL                                
000930      * campo que recibe el codigo de resultado de cada operacion         
000940               FILE STATUS   IS FS-VENTAS.                                
000950      *                                                                   
000960                                                                          
000970      * -- archivo logico VENTAS-OUT --                                   
000980           SELECT VENTAS-OUT    ASSIGN TO VENFOLIO                        
000990      * forma de organizacion del archivo en disco                        
001000               ORGANIZATION IS SEQUENTIAL                                 
001010      * forma en que el programa recorre el archivo                       
001020               ACCESS MODE   IS SEQUENTIAL                                
001030      * campo que recibe el codigo de resultado de cada operacion         
001040               FILE STATUS   IS FS-VENFOLIO.                              
001050      *                                                                   
001060                                                                          
001070      * -- archivo logico ROLLOS-IN --                                    
001080           SELECT ROLLOS-IN     ASSIGN TO ROLLOSIN                        
001090      * forma de organizacion del archivo en disco                        
001100               ORGANIZATION IS SEQUENTIAL                                 
001110      * forma en que el programa recorre el archivo                       
001120               ACCESS MODE   IS SEQUENTIAL                                
001130      * campo que recibe el codigo de resultado de cada operacion         
001140               FILE STATUS   IS FS-ROLLOS.                                
001150      *                                                                   
001160                                                                          
001170      * -- archivo logico ROLLOS-OUT --                                   
001180           SELECT ROLLOS-OUT    ASSIGN TO ROLFOLIO                        
001190      * forma de organizacion del archivo en disco                        
001200               ORGANIZATION IS SEQUENTIAL                                 
001210      * forma en que el programa recorre el archivo                       
001220               ACCESS MODE   IS SEQUENTIAL                                
001230      * campo que recibe el codigo de resultado de cada operacion         
001240               FILE STATUS   IS FS-ROLFOLIO.                              
001250      *                                                                   
001260                                                                          
001270      * -- archivo logico FOLIOCTL --                                     
001280           SELECT FOLIOCTL      ASSIGN TO FOLIOCTL                        
001290      * forma de organizacion del archivo en disco                        
001300               ORGANIZATION IS SEQUENTIAL                                 
001310      * forma en que el programa recorre el archivo                       
001320               ACCESS MODE   IS SEQUENTIAL                                
001330      * campo que recibe el codigo de resultado de cada operacion         
001340               FILE STATUS   IS FS-FOLIOCTL.                              
001350      *                                                                   
001360                                                                          
001370      * -- layouts de los archivos y areas de trabajo del                 
001380       DATA DIVISION.                                                     
001390      * -- layouts de los registros de entrada y salida --                
001400       FILE SECTION.                                                      
001410      * -- descripcion del archivo MATERIAL-IN --                         
001420       FD  MATERIAL-IN                                                    
001430      * estandar de etiqueta del sistema operativo                        
001440           LABEL RECORD IS STANDARD                                       
001450      * nombre externo del archivo: MATERIAL.DAT                          
001460           VALUE OF FILE-ID "MATERIAL.DAT".                               
001470      * -- REG-MATERIAL-IN: registro leido de MATERIAL.DAT                
001480       01  REG-MATERIAL-IN.                                               
001490      * MAT-ID-IN: campo numerico                                         
001500      * mascara del campo: 9(05)                                          
001510           02  MAT-ID-IN              PIC 9(05).                          
001520      * MAT-TIPO-IN: dato de tipo caracter                                
001530      * mascara del campo: X(10)                                          
001540           02  MAT-TIPO-IN            PIC X(10).                          
001550      * MAT-NOMBRE-IN: campo de texto                                     
001560      * mascara del campo: X(20)                                          
001570           02  MAT-NOMBRE-IN          PIC X(20).                          
001580      * MAT-COLOR-IN: campo alfanumerico                                  
001590      * mascara del campo: X(10)                                          
001600           02  MAT-COLOR-IN           PIC X(10).                          
001610      * MAT-STOCK-ACTUAL-IN: importe con dos posiciones decimales         
001620      * mascara del campo: S9(07)V9(02)                                   
001630           02  MAT-STOCK-ACTUAL-IN    PIC S9(07)V9(02).                   
001640      * MAT-STOCK-MINIMO-IN: cantidad con parte decimal                   
001650      * mascara del campo: S9(07)V9(02)                                   
001660           02  MAT-STOCK-MINIMO-IN    PIC S9(07)V9(02).                   
001670      * MAT-STOCK-CRITICO-IN: campo numerico con decimales                
001680      * mascara del campo: S9(07)V9(02)                                   
001690           02  MAT-STOCK-CRITICO-IN   PIC S9(07)V9(02).                   
001700      * MAT-PRECIO-UNIT-IN: importe con dos posiciones decimales          
001710      * mascara del campo: S9(05)V9(02)                                   
001720           02  MAT-PRECIO-UNIT-IN     PIC S9(05)V9(02).                   
001730      * MAT-ACTIVO-IN: campo de texto                                     
001740      * mascara del campo: X(01)                                          
001750           02  MAT-ACTIVO-IN          PIC X(01).                          
001760           02  FILLER                 PIC X(20).                          
001770      *                                                                   
001780                                                                          
001790      * -- descripcion del archivo PEDIDOS-IN --                          
001800       FD  PEDIDOS-IN                                                     
001810      * estandar de etiqueta del sistema operativo                        
001820           LABEL RECORD IS STANDARD                                       
001830      * nombre externo del archivo: PEDIDOS.DAT                           
001840           VALUE OF FILE-ID "PEDIDOS.DAT".                                
001850      * -- REG-PEDIDO-IN: registro leido del maestro PEDIDOS.DAT          
001860       01  REG-PEDIDO-IN.                                                 
001870      * PED-ID: campo numerico                                            
001880      * mascara del campo: 9(06)                                          
001890           02  PED-ID                 PIC 9(06).                          
001900      * PED-FOLIO: dato de tipo caracter                                  
001910      * mascara del campo: X(09)                                          
001920           02  PED-FOLIO              PIC X(09).                          
001930      * PED-CLIENTE: campo de texto                                       
001940      * mascara del campo: X(25)                                          
001950           02  PED-CLIENTE            PIC X(25).                          
001960      * PED-FECHA-PED: campo numerico                                     
001970      * mascara del campo: 9(08)                                          
001980           02  PED-FECHA-PED          PIC 9(08).                          
001990      * PED-FECHA-ENT: dato numerico                                      
002000      * mascara del campo: 9(08)                                          
002010           02  PED-FECHA-ENT          PIC 9(08).                          
002020      * PED-PRIORIDAD: campo de texto                                     
002030      * mascara del campo: X(01)                                          
002040           02  PED-PRIORIDAD          PIC X(01).                          
002050      * PED-ESTADO: campo alfanumerico                                    
002060      * mascara del campo: X(02)                                          
002070           02  PED-ESTADO             PIC X(02).                          
002080      * PED-PRODUCTO-ID: dato numerico                                    
002090      * mascara del campo: 9(04)                                          
002100           02  PED-PRODUCTO-ID        PIC 9(04).                          
002110      * PED-TOT-PIEZAS: cantidad o contador numerico                      
002120      * mascara del campo: 9(04)                                          
002130           02  PED-TOT-PIEZAS         PIC 9(04).                          
002140      * PED-TELA-EST: campo numerico con decimales                        
002150      * mascara del campo: S9(05)V9(02)                                   
002160           02  PED-TELA-EST           PIC S9(05)V9(02).                   
002170           02  FILLER                 PIC X(46).                          
002180      *                                                                   
002190                                                                          
002200      * -- descripcion del archivo PEDIDOS-OUT --                         
002210       FD  PEDIDOS-OUT                                                    
002220      * estandar de etiqueta del sistema operativo                        
002230           LABEL RECORD IS STANDARD                                       
002240      * nombre externo del archivo: PEDIDOS.DAT                           
002250           VALUE OF FILE-ID "PEDIDOS.DAT".                                
002260      * -- REG-PEDIDO-OUT: registro grabado con el folio asignado         
002270       01  REG-PEDIDO-OUT.                                                
002280      * PDO-ID: dato numerico                                             
002290      * mascara del campo: 9(06)                                          
002300           02  PDO-ID                 PIC 9(06).                          
002310      * PDO-FOLIO: campo de texto                                         
002320      * mascara del campo: X(09)                                          
002330           02  PDO-FOLIO              PIC X(09).                          
002340      * PDO-CLIENTE: campo alfanumerico                                   
002350      * mascara del campo: X(25)                                          
002360           02  PDO-CLIENTE            PIC X(25).                          
002370      * PDO-FECHA-PED: dato numerico                                      
002380      * mascara del campo: 9(08)                                          
002390           02  PDO-FECHA-PED          PIC 9(08).                          
002400      * PDO-FECHA-ENT: cantidad o contador numerico                       
002410      * mascara del campo: 9(08)                                          
002420           02  PDO-FECHA-ENT          PIC 9(08).                          
002430      * PDO-PRIORIDAD: campo alfanumerico                                 
002440      * mascara del campo: X(01)                                          
002450           02  PDO-PRIORIDAD          PIC X(01).                          
002460      * PDO-ESTADO: dato de tipo caracter                                 
002470      * mascara del campo: X(02)                                          
002480           02  PDO-ESTADO             PIC X(02).                          
002490      * PDO-PRODUCTO-ID: cantidad o contador numerico                     
002500      * mascara del campo: 9(04)                                          
002510           02  PDO-PRODUCTO-ID        PIC 9(04).                          
002520      * PDO-TOT-PIEZAS: campo numerico                                    
002530      * mascara del campo: 9(04)                                          
002540           02  PDO-TOT-PIEZAS         PIC 9(04).                          
002550      * PDO-TELA-EST: importe con dos posiciones decimales                
002560      * mascara del campo: S9(05)V9(02)                                   
002570           02  PDO-TELA-EST           PIC S9(05)V9(02).                   
002580           02  FILLER                 PIC X(46).                          
002590      *                                                                   
002600                                                                          
002610      * -- descripcion del archivo VENTAS-IN --                           
002620       FD  VENTAS-IN                                                      
002630      * estandar de etiqueta del sistema operativo                        
002640           LABEL RECORD IS STANDARD                                       
002650      * nombre externo del archivo: VENTAS.DAT                            
002660           VALUE OF FILE-ID "VENTAS.DAT".                                 
002670      * -- REG-VENTA-IN: registro leido de VENTAS.DAT --                  
002680       01  REG-VENTA-IN.                                                  
002690      * VTA-ID: cantidad o contador numerico                              
002700      * mascara del campo: 9(06)                                          
002710           02  VTA-ID                 PIC 9(06).                          
002720      * VTA-FOLIO: campo alfanumerico                                     
002730      * mascara del campo: X(13)                                          
002740           02  VTA-FOLIO              PIC X(13).                          
002750      * VTA-TIPO: dato de tipo caracter                                   
002760      * mascara del campo: X(02)                                          
002770           02  VTA-TIPO               PIC X(02).                          
002780      * VTA-FECHA: cantidad o contador numerico                           
002790      * mascara del campo: 9(08)                                          
002800           02  VTA-FECHA              PIC 9(08).                          
002810      * VTA-CANTIDAD: campo numerico con decimales                        
002820      * mascara del campo: S9(05)V9(02)                                   
002830           02  VTA-CANTIDAD           PIC S9(05)V9(02).                   
002840      * VTA-PRECIO-UNIT: importe con dos posiciones decimales             
002850      * mascara del campo: S9(05)V9(02)                                   
002860           02  VTA-PRECIO-UNIT        PIC S9(05)V9(02).                   
002870      * VTA-TOTAL: cantidad con parte decimal                             
002880      * mascara del campo: S9(07)V9(02)                                   
002890           02  VTA-TOTAL              PIC S9(07)V9(02).                   
002900      * VTA-METODO: campo alfanumerico                                    
002910      * mascara del campo: X(02)                                          
002920           02  VTA-METODO             PIC X(02).                          
002930      * VTA-UBICACION: dato de tipo caracter                              
002940      * mascara del campo: X(01)                                          
002950           02  VTA-UBICACION          PIC X(01).                          
002960           02  FILLER                 PIC X(47).                          
002970      *                                                                   
002980                                                                          
002990      * -- descripcion del archivo VENTAS-OUT --                          
003000       FD  VENTAS-OUT                                                     
003010      * estandar de etiqueta del sistema operativo                        
003020           LABEL RECORD IS STANDARD                                       
003030      * nombre externo del archivo: VENTAS.DAT                            
003040           VALUE OF FILE-ID "VENTAS.DAT".                                 
003050      * -- REG-VENTA-OUT: registro grabado con el folio asignado          
003060       01  REG-VENTA-OUT.                                                 
003070      * VDO-ID: cantidad o contador numerico                              
003080      * mascara del campo: 9(06)                                          
003090           02  VDO-ID                 PIC 9(06).                          
003100      * VDO-FOLIO: campo alfanumerico                                     
003110      * mascara del campo: X(13)                                          
003120           02  VDO-FOLIO              PIC X(13).                          
003130      * VDO-TIPO: dato de tipo caracter                                   
003140      * mascara del campo: X(02)                                          
003150           02  VDO-TIPO               PIC X(02).                          
003160      * VDO-FECHA: cantidad o contador numerico                           
003170      * mascara del campo: 9(08)                                          
003180           02  VDO-FECHA              PIC 9(08).                          
003190      * VDO-CANTIDAD: campo numerico con decimales                        
003200      * mascara del campo: S9(05)V9(02)                                   
003210           02  VDO-CANTIDAD           PIC S9(05)V9(02).                   
003220      * VDO-PRECIO-UNIT: importe con dos posiciones decimales             
003230      * mascara del campo: S9(05)V9(02)                                   
003240           02  VDO-PRECIO-UNIT        PIC S9(05)V9(02).                   
003250      * VDO-TOTAL: cantidad con parte decimal                             
003260      * mascara del campo: S9(07)V9(02)                                   
003270           02  VDO-TOTAL              PIC S9(07)V9(02).                   
003280      * VDO-METODO: campo alfanumerico                                    
003290      * mascara del campo: X(02)                                          
003300           02  VDO-METODO             PIC X(02).                          
003310      * VDO-UBICACION: dato de tipo caracter                              
003320      * mascara del campo: X(01)                                          
003330           02  VDO-UBICACION          PIC X(01).                          
003340           02  FILLER                 PIC X(47).                          
003350      *                                                                   
003360                                                                          
003370      * -- descripcion del archivo ROLLOS-IN --                           
003380       FD  ROLLOS-IN                                                      
003390      * estandar de etiqueta del sistema operativo                        
003400           LABEL RECORD IS STANDARD                                       
003410      * nombre externo del archivo: ROLLOS.DAT                            
003420           VALUE OF FILE-ID "ROLLOS.DAT".                                 
003430      * -- REG-ROLLO-IN: registro leido de ROLLO.DAT --                   
003440       01  REG-ROLLO-IN.                                                  
003450      * ROL-ID-IN: cantidad o contador numerico                           
003460      * mascara del campo: 9(06)                                          
003470           02  ROL-ID-IN              PIC 9(06).                          
003480      * ROL-MAT-ID-IN: campo numerico                                     
003490      * mascara del campo: 9(05)                                          
003500           02  ROL-MAT-ID-IN          PIC 9(05).                          
003510      * ROL-CODIGO-IN: dato de tipo caracter                              
003520      * mascara del campo: X(14)                                          
003530           02  ROL-CODIGO-IN          PIC X(14).                          
003540      * ROL-METROS-INI-IN: cantidad con parte decimal                     
003550      * mascara del campo: S9(05)V9(02)                                   
003560           02  ROL-METROS-INI-IN      PIC S9(05)V9(02).                   
003570      * ROL-METROS-ACT-IN: campo numerico con decimales                   
003580      * mascara del campo: S9(05)V9(02)                                   
003590           02  ROL-METROS-ACT-IN      PIC S9(05)V9(02).                   
003600      * ROL-DESTINO-IN: dato de tipo caracter                             
003610      * mascara del campo: X(01)                                          
003620           02  ROL-DESTINO-IN         PIC X(01).                          
003630      * ROL-ACTIVO-IN: campo de texto                                     
003640      * mascara del campo: X(01)                                          
003650           02  ROL-ACTIVO-IN          PIC X(01).                          
003660           02  FILLER                 PIC X(39).                          
003670      *                                                                   
003680                                                                          
003690      * -- descripcion del archivo ROLLOS-OUT --                          
003700       FD  ROLLOS-OUT                                                     
003710      * estandar de etiqueta del sistema operativo                        
003720           LABEL RECORD IS STANDARD                                       
003730      * nombre externo del archivo: ROLLOS.DAT                            
003740           VALUE OF FILE-ID "ROLLOS.DAT".                                 
003750      * -- REG-ROLLO-OUT: registro grabado con el folio asignado          
003760       01  REG-ROLLO-OUT.                                                 
003770      * RDO-ID: campo numerico                                            
003780      * mascara del campo: 9(06)                                          
003790           02  RDO-ID                 PIC 9(06).                          
003800      * RDO-MAT-ID: dato numerico                                         
003810      * mascara del campo: 9(05)                                          
003820           02  RDO-MAT-ID             PIC 9(05).                          
003830      * RDO-CODIGO: campo de texto                                        
003840      * mascara del campo: X(14)                                          
003850           02  RDO-CODIGO             PIC X(14).                          
003860      * RDO-METROS-INI: campo numerico con decimales                      
003870      * mascara del campo: S9(05)V9(02)                                   
003880           02  RDO-METROS-INI         PIC S9(05)V9(02).                   
003890      * RDO-METROS-ACT: importe con dos posiciones decimales              
003900      * mascara del campo: S9(05)V9(02)                                   
003910           02  RDO-METROS-ACT         PIC S9(05)V9(02).                   
003920      * RDO-DESTINO: campo de texto                                       
003930      * mascara del campo: X(01)                                          
003940           02  RDO-DESTINO            PIC X(01).                          
003950      * RDO-ACTIVO: campo alfanumerico                                    
003960      * mascara del campo: X(01)                                          
003970           02  RDO-ACTIVO             PIC X(01).                          
003980           02  FILLER                 PIC X(39).                          
003990      *                                                                   
004000                                                                          
004010      * -- descripcion del archivo FOLIOCTL --                            
004020       FD  FOLIOCTL                                                       
004030      * estandar de etiqueta del sistema operativo                        
004040           LABEL RECORD IS STANDARD                                       
004050      * nombre externo del archivo: FOLIOCTL.DAT                          
004060           VALUE OF FILE-ID "FOLIOCTL.DAT".                               
004070      * -- REG-FOLIOCTL: registro persistente de folios (contador         
004080       01  REG-FOLIOCTL.                                                  
004090      * FCT-ANO: dato numerico                                            
004100      * mascara del campo: 9(04)                                          
004110           02  FCT-ANO                PIC 9(04).                          
004120      * FCT-CTR-PEDIDOS: cantidad o contador numerico                     
004130      * mascara del campo: 9(04)                                          
004140           02  FCT-CTR-PEDIDOS        PIC 9(04).                          
004150      * FCT-CTR-VENTAS: campo numerico                                    
004160      * mascara del campo: 9(04)                                          
004170           02  FCT-CTR-VENTAS         PIC 9(04).                          
004180      * FCT-CTR-ROLLOS: dato numerico                                     
004190      * mascara del campo: 9(03)                                          
004200           02  FCT-CTR-ROLLOS         PIC 9(03).                          
004210           02  FILLER                 PIC X(05).                          
004220      *                                                                   
004230                                                                          
004240      * -- contadores, banderas y areas de calculo del programa --        
004250       WORKING-STORAGE SECTION.                                           
004260      * -- AREAS DE TRABAJO INDEPENDIENTES (NIVEL 77) --                  
004270      * WS-CNT-CORRIDA: total de registros de esta corrida                
004280       77  WS-CNT-CORRIDA         PIC 9(06) VALUE ZERO COMP.              
004290      * WS-VERSION-PROGRAMA: version del programa para el log             
004300       77  WS-VERSION-PROGRAMA    PIC X(05) VALUE "R2016".                
004310      *--  INDICADORES DE ARCHIVO Y DE FIN DE PASADA ------------*        
004320      * -- WS-SWITCHES: banderas de control del programa (fin de          
004330       01  WS-SWITCHES.                                                   
004340      * SW-FIN-PEDIDOS: campo alfanumerico                                
004350      * mascara del campo: X(01)                                          
004360           02  SW-FIN-PEDIDOS         PIC X(01) VALUE "N".                
004370      * -- condicion FIN-PEDIDOS: activa cuando vale "S" --               
004380               88  FIN-PEDIDOS                  VALUE "S".                
004390      * SW-FIN-VENTAS: campo de texto                                     
004400      * mascara del campo: X(01)                                          
004410           02  SW-FIN-VENTAS          PIC X(01) VALUE "N".                
004420      * -- condicion FIN-VENTAS: activa cuando vale "S" --                
004430               88  FIN-VENTAS                   VALUE "S".                
004440      * SW-FIN-ROLLOS: dato de tipo caracter                              
004450      * mascara del campo: X(01)                                          
004460           02  SW-FIN-ROLLOS          PIC X(01) VALUE "N".                
004470      * -- condicion FIN-ROLLOS: activa cuando vale "S" --                
004480               88  FIN-ROLLOS                   VALUE "S".                
004490      * SW-FOLIOCTL-NUEVO: campo alfanumerico                             
004500      * mascara del campo: X(01)                                          
004510           02  SW-FOLIOCTL-NUEVO      PIC X(01) VALUE "N".                
004520      * -- condicion ES-FOLIOCTL-NUEVO: activa cuando vale "S" --         
004530               88  ES-FOLIOCTL-NUEVO            VALUE "S".                
004540      *                                                                   
004550                                                                          
004560      * -- WS-STATUS-ARCHIVOS: codigos de estado (FILE STATUS) de         
004570       01  WS-STATUS-ARCHIVOS.                                            
004580      * FS-MATERIAL: dato de tipo caracter                                
004590      * mascara del campo: X(02)                                          
004600           02  FS-MATERIAL            PIC X(02) VALUE "00".               
004610      * FS-PEDIDOS: campo de texto                                        
004620      * mascara del campo: X(02)                                          
004630           02  FS-PEDIDOS             PIC X(02) VALUE "00".               
004640      * FS-PEDFOLIO: campo alfanumerico                                   
004650      * mascara del campo: X(02)                                          
004660           02  FS-PEDFOLIO            PIC X(02) VALUE "00".               
004670      * FS-VENTAS: dato de tipo caracter                                  
004680      * mascara del campo: X(02)                                          
004690           02  FS-VENTAS              PIC X(02) VALUE "00".               
004700      * FS-VENFOLIO: campo de texto                                       
004710      * mascara del campo: X(02)                                          
004720           02  FS-VENFOLIO            PIC X(02) VALUE "00".               
004730      * FS-ROLLOS: campo alfanumerico                                     
004740      * mascara del campo: X(02)                                          
004750           02  FS-ROLLOS              PIC X(02) VALUE "00".               
004760      * FS-ROLFOLIO: dato de tipo caracter                                
004770      * mascara del campo: X(02)                                          
004780           02  FS-ROLFOLIO            PIC X(02) VALUE "00".               
004790      * FS-FOLIOCTL: campo de texto                                       
004800      * mascara del campo: X(02)                                          
004810           02  FS-FOLIOCTL            PIC X(02) VALUE "00".               
004820      *                                                                   
004830                                                                          
004840      *--  FECHA DE CORRIDA (TOMADA DEL SISTEMA) ----------------*        
004850      * -- WS-FECHA-CORRIDA: fecha del sistema tomada al inicio           
004860       01  WS-FECHA-CORRIDA.                                              
004870      * WS-FC-ANO: campo numerico                                         
004880      * mascara del campo: 9(04)                                          
004890           02  WS-FC-ANO              PIC 9(04).                          
004900      * WS-FC-MES: dato numerico                                          
004910      * mascara del campo: 9(02)                                          
004920           02  WS-FC-MES              PIC 9(02).                          
004930      * WS-FC-DIA: cantidad o contador numerico                           
004940      * mascara del campo: 9(02)                                          
004950           02  WS-FC-DIA              PIC 9(02).                          
004960      *                                                                   
004970                                                                          
004980      *--  CONTROL DE CONSECUTIVOS DE FOLIO (FOLIOCTL.DAT) ------*        
004990      * -- WS-CONTROL-FOLIOS: contador persistente de folios por          
005000       01  WS-CONTROL-FOLIOS.                                             
005010      * WS-CTL-ANO: campo numerico                                        
005020      * mascara del campo: 9(04)                                          
005030           02  WS-CTL-ANO             PIC 9(04) VALUE ZERO.               
005040      * WS-CTR-PEDIDOS: dato numerico                                     
005050      * mascara del campo: 9(04)                                          
005060           02  WS-CTR-PEDIDOS         PIC 9(04) COMP VALUE ZERO.          
005070      * WS-CTR-VENTAS: cantidad o contador numerico                       
005080      * mascara del campo: 9(04)                                          
005090           02  WS-CTR-VENTAS          PIC 9(04) COMP VALUE ZERO.          
005100      * WS-CTR-ROLLOS: campo numerico                                     
005110      * mascara del campo: 9(03)                                          
005120           02  WS-CTR-ROLLOS          PIC 9(03) COMP VALUE ZERO.          
005130      *                                                                   
005140                                                                          
005150      *--  TABLA DE MATERIALES (CARGADA, ORDEN ASCENDENTE) ------*        
005160      * -- WS-TABLA-MATERIAL: tabla de materiales cargada en              
005170       01  WS-TABLA-MATERIAL.                                             
005180           02  WS-MATERIAL OCCURS 500 TIMES                               
005190               ASCENDING KEY IS WS-MAT-ID                                 
005200               INDEXED BY IX-MAT.                                         
005210      * WS-MAT-ID: dato numerico                                          
005220      * mascara del campo: 9(05)                                          
005230               03  WS-MAT-ID          PIC 9(05).                          
005240      * WS-MAT-TIPO: campo de texto                                       
005250      * mascara del campo: X(10)                                          
005260               03  WS-MAT-TIPO        PIC X(10).                          
005270      * WS-MAT-NOMBRE: campo alfanumerico                                 
005280      * mascara del campo: X(20)                                          
005290               03  WS-MAT-NOMBRE      PIC X(20).                          
005300      * WS-MAT-COLOR: dato de tipo caracter                               
005310      * mascara del campo: X(10)                                          
005320               03  WS-MAT-COLOR       PIC X(10).                          
005330      * WS-MAT-STOCK: cantidad con parte decimal                          
005340      * mascara del campo: S9(07)V9(02)                                   
005350               03  WS-MAT-STOCK       PIC S9(07)V9(02).                   
005360      * WS-MAT-MINIMO: campo numerico con decimales                       
005370      * mascara del campo: S9(07)V9(02)                                   
005380               03  WS-MAT-MINIMO      PIC S9(07)V9(02).                   
005390      * WS-MAT-CRITICO: importe con dos posiciones decimales              
005400      * mascara del campo: S9(07)V9(02)                                   
005410               03  WS-MAT-CRITICO     PIC S9(07)V9(02).                   
005420      * WS-MAT-PRECIO: cantidad con parte decimal                         
005430      * mascara del campo: S9(05)V9(02)                                   
005440               03  WS-MAT-PRECIO      PIC S9(05)V9(02).                   
005450      * WS-MAT-ACTIVO: campo alfanumerico                                 
005460      * mascara del campo: X(01)                                          
005470               03  WS-MAT-ACTIVO      PIC X(01).                          
005480      *--  REDEFINES: RENGLON DE MATERIAL COMO BYTES CRUDOS ----*         
005490      * -- WS-TABLA-MATERIAL-R: vista alterna (REDEFINES) de              
005500       01  WS-TABLA-MATERIAL-R REDEFINES WS-TABLA-MATERIAL.               
005510           02  WS-MATERIAL-BYTES OCCURS 500 TIMES PIC X(81).              
005520      * -- WS-CNT-MATERIALES: area de trabajo o linea de                  
005530       01  WS-CNT-MATERIALES          PIC 9(03) COMP VALUE ZERO.          
005540      *                                                                   
005550                                                                          
005560      *--  ARMADO DE FOLIO DE PEDIDO: AAAA-NNNN -----------------*        
005570      * -- WS-FOLIO-PEDIDO: area de trabajo o linea de impresion          
005580       01  WS-FOLIO-PEDIDO             PIC X(09) VALUE SPACES.            
005590      * -- WS-FOLIO-PEDIDO-R: vista alterna (REDEFINES) de                
005600       01  WS-FOLIO-PEDIDO-R REDEFINES WS-FOLIO-PEDIDO.                   
005610      * WS-FP-ANO: campo numerico                                         
005620      * mascara del campo: 9(04)                                          
005630           02  WS-FP-ANO               PIC 9(04).                         
005640      * WS-FP-GUION: dato de tipo caracter                                
005650      * mascara del campo: X(01)                                          
005660           02  WS-FP-GUION             PIC X(01).                         
005670      * WS-FP-CTR: cantidad o contador numerico                           
005680      * mascara del campo: 9(04)                                          
005690           02  WS-FP-CTR               PIC 9(04).                         
005700      *                                                                   
005710                                                                          
005720      *--  ARMADO DE FOLIO DE VENTA: VTA-AAAA-NNNN --------------*        
005730      * -- WS-FOLIO-VENTA: area de trabajo o linea de impresion           
005740       01  WS-FOLIO-VENTA              PIC X(13) VALUE SPACES.            
005750      * -- WS-FOLIO-VENTA-R: vista alterna (REDEFINES) de                 
005760       01  WS-FOLIO-VENTA-R REDEFINES WS-FOLIO-VENTA.                     
005770      * WS-FV-PREFIJO: dato de tipo caracter                              
005780      * mascara del campo: X(04)                                          
005790           02  WS-FV-PREFIJO           PIC X(04).                         
005800      * WS-FV-ANO: cantidad o contador numerico                           
005810      * mascara del campo: 9(04)                                          
005820           02  WS-FV-ANO               PIC 9(04).                         
005830      * WS-FV-GUION: campo alfanumerico                                   
005840      * mascara del campo: X(01)                                          
005850           02  WS-FV-GUION             PIC X(01).                         
005860      * WS-FV-CTR: dato numerico                                          
005870      * mascara del campo: 9(04)                                          
005880           02  WS-FV-CTR               PIC 9(04).                         
005890      *                                                                   
005900                                                                          
005910      *--  ARMADO DE CODIGO DE ROLLO: R-AAAA-NNN-CCC ------------*        
005920      * -- WS-CODIGO-ROLLO: area de trabajo o linea de impresion          
005930       01  WS-CODIGO-ROLLO             PIC X(14) VALUE SPACES.            
005940      * -- WS-CODIGO-ROLLO-R: vista alterna (REDEFINES) de                
005950       01  WS-CODIGO-ROLLO-R REDEFINES WS-CODIGO-ROLLO.                   
005960      * WS-CR-PREFIJO: campo alfanumerico                                 
005970      * mascara del campo: X(01)                                          
005980           02  WS-CR-PREFIJO           PIC X(01).                         
005990      * WS-CR-GUION1: dato de tipo caracter                               
006000      * mascara del campo: X(01)                                          
006010           02  WS-CR-GUION1            PIC X(01).                         
006020      * WS-CR-ANO: cantidad o contador numerico                           
006030      * mascara del campo: 9(04)                                          
006040           02  WS-CR-ANO               PIC 9(04).                         
006050      * WS-CR-GUION2: campo alfanumerico                                  
006060      * mascara del campo: X(01)                                          
006070           02  WS-CR-GUION2            PIC X(01).                         
006080      * WS-CR-CTR: dato numerico                                          
006090      * mascara del campo: 9(03)                                          
006100           02  WS-CR-CTR               PIC 9(03).                         
006110      * WS-CR-GUION3: campo de texto                                      
006120      * mascara del campo: X(01)                                          
006130           02  WS-CR-GUION3            PIC X(01).                         
006140      * WS-CR-COLOR: campo alfanumerico                                   
006150      * mascara del campo: X(03)                                          
006160           02  WS-CR-COLOR             PIC X(03).                         
006170      *                                                                   
006180                                                                          
006190      * -- WS-COLOR-3: area de trabajo o linea de impresion del           
006200       01  WS-COLOR-3                  PIC X(03) VALUE SPACES.            
006210      *                                                                   
006220                                                                          
006230      *--  ALFABETOS PARA CONVERSION A MAYUSCULAS (SIN TILDES) -*         
006240      * -- WS-MINUSCULAS: area de trabajo o linea de impresion            
006250       01  WS-MINUSCULAS               PIC X(26) VALUE                    
006260           "abcdefghijklmnopqrstuvwxyz".                                  
006270      * -- WS-MAYUSCULAS: area de trabajo o linea de impresion            
006280       01  WS-MAYUSCULAS               PIC X(26) VALUE                    
006290           "ABCDEFGHIJKLMNOPQRSTUVWXYZ".                                  
006300      *                                                                   
006310                                                                          
006320      * -- logica principal del programa, en orden de ejecucion --        
006330       PROCEDURE DIVISION.                                                
006340      *==========================================================*        
006350      *  0000-INICIO - CONTROLA LA SECUENCIA DE FOLIACION        *        
006360      *==========================================================*        
006370      * -- PARRAFO 0000-INICIO: el arranque del programa --               
006380       0000-INICIO.                                                       
006390      * ejecuta el parrafo 1000-ABRIR-ARCHIVOS                            
006400           PERFORM 1000-ABRIR-ARCHIVOS THRU 1000-EXIT.                    
006410      * ejecuta el parrafo 1100-CARGAR-MATERIAL                           
006420           PERFORM 1100-CARGAR-MATERIAL THRU 1100-EXIT.                   
006430      * ejecuta el parrafo 1200-LEER-CONTROL                              
006440           PERFORM 1200-LEER-CONTROL THRU 1200-EXIT.                      
006450      * ejecuta el parrafo 2000-FOLIAR-PEDIDOS                            
006460           PERFORM 2000-FOLIAR-PEDIDOS THRU 2000-EXIT.                    
006470      * ejecuta el parrafo 3000-FOLIAR-VENTAS                             
006480           PERFORM 3000-FOLIAR-VENTAS THRU 3000-EXIT.                     
006490      * ejecuta el parrafo 4000-FOLIAR-ROLLOS                             
006500           PERFORM 4000-FOLIAR-ROLLOS THRU 4000-EXIT.                     
006510      * ejecuta el parrafo 8000-GRABAR-CONTROL                            
006520           PERFORM 8000-GRABAR-CONTROL THRU 8000-EXIT.                    
006530      * ejecuta el parrafo 9000-CERRAR-ARCHIVOS                           
006540           PERFORM 9000-CERRAR-ARCHIVOS THRU 9000-EXIT.                   
006550      * despliega el mensaje o valor en pantalla                          
006560           DISPLAY WS-VERSION-PROGRAMA " REGS: " WS-CNT-CORRIDA.          
006570      * termina la ejecucion del programa                                 
006580           STOP RUN.                                                      
006590      *                                                                   
006600                                                                          
006610      *--  APERTURA DE ARCHIVOS Y FECHA DE CORRIDA --------------*        
006620      * -- PARRAFO 1000-ABRIR-ARCHIVOS: abre los archivos --              
006630       1000-ABRIR-ARCHIVOS.                                               
006640      * abre el archivo indicado                                          
006650           OPEN INPUT  MATERIAL-IN.                                       
006660      * abre el archivo indicado                                          
006670           OPEN INPUT  PEDIDOS-IN.                                        
006680      * abre el archivo indicado                                          
006690           OPEN OUTPUT PEDIDOS-OUT.                                       
006700      * abre el archivo indicado                                          
006710           OPEN INPUT  VENTAS-IN.                                         
006720      * abre el archivo indicado                                          
006730           OPEN OUTPUT VENTAS-OUT.                                        
006740      * abre el archivo indicado                                          
006750           OPEN INPUT  ROLLOS-IN.                                         
006760      * abre el archivo indicado                                          
006770           OPEN OUTPUT ROLLOS-OUT.                                        
006780      * recibe el dato desde la terminal                                  
006790           ACCEPT WS-FECHA-CORRIDA FROM DATE YYYYMMDD.                    
006800       1000-EXIT.                                                         
006810      * marca el fin logico del parrafo                                   
006820           EXIT.                                                          
006830      *                                                                   
006840                                                                          
006850      *--  CARGA DE MATERIALES A MEMORIA (PARA COLOR DE ROLLO) --*        
006860      * -- PARRAFO 1100-CARGAR-MATERIAL: carga el material --             
006870       1100-CARGAR-MATERIAL.                                              
006880      * lee el siguiente registro de MATERIAL-IN                          
006890           READ MATERIAL-IN                                               
006900      * continua la instruccion anterior                                  
006910               AT END MOVE HIGH-VALUES TO MAT-ID-IN                       
006920      * cierra la lectura                                                 
006930           END-READ.                                                      
006940      * ejecuta el parrafo 1150-CARGAR-UN-MATERIAL                        
006950           PERFORM 1150-CARGAR-UN-MATERIAL THRU 1150-EXIT                 
006960      * repite mientras se cumpla esta condicion                          
006970               UNTIL MAT-ID-IN = HIGH-VALUES.                             
006980       1100-EXIT.                                                         
006990      * marca el fin logico del parrafo                                   
007000           EXIT.                                                          
007010      *                                                                   
007020                                                                          
007030      * -- PARRAFO 1150-CARGAR-UN-MATERIAL: carga un el material          
007040       1150-CARGAR-UN-MATERIAL.                                           
007050      * suma 1 a WS-CNT-MATERIALES                                        
007060           ADD 1 TO WS-CNT-MATERIALES.                                    
007070      * suma 1 a WS-CNT-CORRIDA                                           
007080           ADD 1 TO WS-CNT-CORRIDA.                                       
007090      * posiciona el indice de la tabla                                   
007100           SET IX-MAT TO WS-CNT-MATERIALES.                               
007110      * pasa MAT-ID-IN a WS-MAT-ID (IX-MAT)                               
007120           MOVE MAT-ID-IN            TO WS-MAT-ID (IX-MAT).               
007130      * pasa MAT-TIPO-IN a WS-MAT-TIPO (IX-MAT)                           
007140           MOVE MAT-TIPO-IN          TO WS-MAT-TIPO (IX-MAT).             
007150      * pasa MAT-NOMBRE-IN a WS-MAT-NOMBRE (IX-MAT)                       
007160           MOVE MAT-NOMBRE-IN        TO WS-MAT-NOMBRE (IX-MAT).           
007170      * pasa MAT-COLOR-IN a WS-MAT-COLOR (IX-MAT)                         
007180           MOVE MAT-COLOR-IN         TO WS-MAT-COLOR (IX-MAT).            
007190      * pasa MAT-STOCK-ACTUAL-IN a WS-MAT-STOCK (IX-MAT)                  
007200           MOVE MAT-STOCK-ACTUAL-IN  TO WS-MAT-STOCK (IX-MAT).            
007210      * pasa MAT-STOCK-MINIMO-IN a WS-MAT-MINIMO (IX-MAT)                 
007220           MOVE MAT-STOCK-MINIMO-IN  TO WS-MAT-MINIMO (IX-MAT).           
007230      * pasa MAT-STOCK-CRITICO-IN a WS-MAT-CRITICO (IX-MAT)               
007240           MOVE MAT-STOCK-CRITICO-IN TO WS-MAT-CRITICO (IX-MAT).          
007250      * pasa MAT-PRECIO-UNIT-IN a WS-MAT-PRECIO (IX-MAT)                  
007260           MOVE MAT-PRECIO-UNIT-IN   TO WS-MAT-PRECIO (IX-MAT).           
007270      * pasa MAT-ACTIVO-IN a WS-MAT-ACTIVO (IX-MAT)                       
007280           MOVE MAT-ACTIVO-IN        TO WS-MAT-ACTIVO (IX-MAT).           
007290      * lee el siguiente registro de MATERIAL-IN                          
007300           READ MATERIAL-IN                                               
007310      * continua la instruccion anterior                                  
007320               AT END MOVE HIGH-VALUES TO MAT-ID-IN                       
007330      * cierra la lectura                                                 
007340           END-READ.                                                      
007350       1150-EXIT.                                                         
007360      * marca el fin logico del parrafo                                   
007370           EXIT.                                                          
007380      *                                                                   
007390                                                                          
007400      *--  LECTURA DEL CONTROL DE CONSECUTIVOS ------------------*        
007410      * -- PARRAFO 1200-LEER-CONTROL: lee de control --                   
007420       1200-LEER-CONTROL.                                                 
007430      * abre el archivo indicado                                          
007440           OPEN INPUT FOLIOCTL.                                           
007450      * evalua la condicion siguiente                                     
007460           IF FS-FOLIOCTL = "00"                                          
007470      * lee el siguiente registro de FOLIOCTL                             
007480               READ FOLIOCTL                                              
007490      * complemento de la clausula anterior                               
007500                   AT END MOVE "S" TO SW-FOLIOCTL-NUEVO                   
007510      * cierra la lectura                                                 
007520               END-READ                                                   
007530      * en caso contrario                                                 
007540           ELSE                                                           
007550      * posiciona el indice de la tabla                                   
007560               MOVE "S" TO SW-FOLIOCTL-NUEVO.                             
007570      * cierra el IF anterior                                             
007580           END-IF.                                                        
007590      * evalua la condicion siguiente                                     
007600           IF ES-FOLIOCTL-NUEVO                                           
007610      * ejecuta el parrafo 1250-INICIALIZAR-CONTROL                       
007620               PERFORM 1250-INICIALIZAR-CONTROL THRU 1250-EXIT            
007630      * en caso contrario                                                 
007640           ELSE                                                           
007650      * pasa FCT-ANO a WS-CTL-ANO                                         
007660               MOVE FCT-ANO           TO WS-CTL-ANO                       
007670      * pasa FCT-CTR-PEDIDOS a WS-CTR-PEDIDOS                             
007680               MOVE FCT-CTR-PEDIDOS   TO WS-CTR-PEDIDOS                   
007690      * pasa FCT-CTR-VENTAS a WS-CTR-VENTAS                               
007700               MOVE FCT-CTR-VENTAS    TO WS-CTR-VENTAS                    
007710      * pasa FCT-CTR-ROLLOS a WS-CTR-ROLLOS                               
007720               MOVE FCT-CTR-ROLLOS    TO WS-CTR-ROLLOS                    
007730      * cierra el IF anterior                                             
007740           END-IF.                                                        
007750      * evalua la condicion siguiente                                     
007760           IF FS-FOLIOCTL = "00"                                          
007770      * cierra FOLIOCTL                                                   
007780               CLOSE FOLIOCTL                                             
007790      * cierra el IF anterior                                             
007800           END-IF.                                                        
007810      *    01/09/07 NRC - PRIMERA CORRIDA SIN FOLIOCTL.DAT PREVIO*HRF0007 
007820      * evalua la condicion siguiente                                     
007830           IF WS-FC-ANO NOT = WS-CTL-ANO                                  
007840      * ejecuta el parrafo 1250-INICIALIZAR-CONTROL                       
007850               PERFORM 1250-INICIALIZAR-CONTROL THRU 1250-EXIT            
007860      * cierra el IF anterior                                             
007870           END-IF.                                                        
007880       1200-EXIT.                                                         
007890      * marca el fin logico del parrafo                                   
007900           EXIT.                                                          
007910      *                                                                   
007920                                                                          
007930      * -- PARRAFO 1250-INICIALIZAR-CONTROL: inicializa de                
007940       1250-INICIALIZAR-CONTROL.                                          
007950      * pasa WS-FC-ANO a WS-CTL-ANO                                       
007960           MOVE WS-FC-ANO  TO WS-CTL-ANO.                                 
007970      * pasa ZERO a WS-CTR-PEDIDOS                                        
007980           MOVE ZERO       TO WS-CTR-PEDIDOS.                             
007990      * pasa ZERO a WS-CTR-VENTAS                                         
008000           MOVE ZERO       TO WS-CTR-VENTAS.                              
008010      * pasa ZERO a WS-CTR-ROLLOS                                         
008020           MOVE ZERO       TO WS-CTR-ROLLOS.                              
008030       1250-EXIT.                                                         
008040      * marca el fin logico del parrafo                                   
008050           EXIT.                                                          
008060      *                                                                   
008070                                                                          
008080      *--  FOLIACION DE PEDIDOS.DAT -----------------------------*        
008090      * -- PARRAFO 2000-FOLIAR-PEDIDOS: asigna folio a los                
008100       2000-FOLIAR-PEDIDOS.                                               
008110      * lee el siguiente registro de PEDIDOS-IN                           
008120           READ PEDIDOS-IN                                                
008130      * forma parte del renglon de codigo previo                          
008140               AT END MOVE "S" TO SW-FIN-PEDIDOS                          
008150      * cierra la lectura                                                 
008160           END-READ.                                                      
008170      * ejecuta el parrafo 2100-PROCESAR-UN-PEDIDO                        
008180           PERFORM 2100-PROCESAR-UN-PEDIDO THRU 2100-EXIT                 
008190      * repite mientras se cumpla esta condicion                          
008200               UNTIL FIN-PEDIDOS.                                         
008210       2000-EXIT.                                                         
008220      * marca el fin logico del parrafo                                   
008230           EXIT.                                                          
008240      *                                                                   
008250                                                                          
008260      * -- PARRAFO 2100-PROCESAR-UN-PEDIDO: procesa un el pedido          
008270       2100-PROCESAR-UN-PEDIDO.                                           
008280      * evalua la condicion siguiente                                     
008290           IF PED-FOLIO = SPACES                                          
008300      * ejecuta el parrafo 2150-GENERAR-FOLIO-PEDIDO                      
008310               PERFORM 2150-GENERAR-FOLIO-PEDIDO THRU 2150-EXIT           
008320      * cierra el IF anterior                                             
008330           END-IF.                                                        
008340      * pasa REG-PEDIDO-IN a REG-PEDIDO-OUT                               
008350           MOVE REG-PEDIDO-IN TO REG-PEDIDO-OUT.                          
008360      * graba el registro REG-PEDIDO-OUT                                  
008370           WRITE REG-PEDIDO-OUT.                                          
008380      * lee el siguiente registro de PEDIDOS-IN                           
008390           READ PEDIDOS-IN                                                
008400      * complemento de la clausula anterior                               
008410               AT END MOVE "S" TO SW-FIN-PEDIDOS                          
008420      * cierra la lectura                                                 
008430           END-READ.                                                      
008440       2100-EXIT.                                                         
008450      * marca el fin logico del parrafo                                   
008460           EXIT.                                                          
008470      *                                                                   
008480                                                                          
008490      * -- PARRAFO 2150-GENERAR-FOLIO-PEDIDO: genera el folio del         
008500       2150-GENERAR-FOLIO-PEDIDO.                                         
008510      * suma 1 a WS-CTR-PEDIDOS                                           
008520           ADD 1 TO WS-CTR-PEDIDOS.                                       
008530      * pasa WS-CTL-ANO a WS-FP-ANO                                       
008540           MOVE WS-CTL-ANO      TO WS-FP-ANO.                             
008550      * pasa "-" a WS-FP-GUION                                            
008560           MOVE "-"             TO WS-FP-GUION.                           
008570      * pasa WS-CTR-PEDIDOS a WS-FP-CTR                                   
008580           MOVE WS-CTR-PEDIDOS  TO WS-FP-CTR.                             
008590      * pasa WS-FOLIO-PEDIDO a PED-FOLIO                                  
008600           MOVE WS-FOLIO-PEDIDO TO PED-FOLIO.                             
008610       2150-EXIT.                                                         
008620      * marca el fin logico del parrafo                                   
008630           EXIT.                                                          
008640      *                                                                   
008650                                                                          
008660      *--  FOLIACION DE VENTAS.DAT ------------------------------*        
008670      * -- PARRAFO 3000-FOLIAR-VENTAS: asigna folio a las ventas          
008680       3000-FOLIAR-VENTAS.                                                
008690      * lee el siguiente registro de VENTAS-IN                            
008700           READ VENTAS-IN                                                 
008710      * continua la instruccion anterior                                  
008720               AT END MOVE "S" TO SW-FIN-VENTAS                           
008730      * cierra la lectura                                                 
008740           END-READ.                                                      
008750      * ejecuta el parrafo 3100-PROCESAR-UNA-VENTA                        
008760           PERFORM 3100-PROCESAR-UNA-VENTA THRU 3100-EXIT                 
008770      * repite mientras se cumpla esta condicion                          
008780               UNTIL FIN-VENTAS.                                          
008790       3000-EXIT.                                                         
008800      * marca el fin logico del parrafo                                   
008810           EXIT.                                                          
008820      *                                                                   
008830                                                                          
008840      * -- PARRAFO 3100-PROCESAR-UNA-VENTA: procesa una la venta          
008850       3100-PROCESAR-UNA-VENTA.                                           
008860      * evalua la condicion siguiente                                     
008870           IF VTA-FOLIO = SPACES                                          
008880      * ejecuta el parrafo 3150-GENERAR-FOLIO-VENTA                       
008890               PERFORM 3150-GENERAR-FOLIO-VENTA THRU 3150-EXIT            
008900      * cierra el IF anterior                                             
008910           END-IF.                                                        
008920      * pasa REG-VENTA-IN a REG-VENTA-OUT                                 
008930           MOVE REG-VENTA-IN TO REG-VENTA-OUT.                            
008940      * graba el registro REG-VENTA-OUT                                   
008950           WRITE REG-VENTA-OUT.                                           
008960      * lee el siguiente registro de VENTAS-IN                            
008970           READ VENTAS-IN                                                 
008980      * forma parte del renglon de codigo previo                          
008990               AT END MOVE "S" TO SW-FIN-VENTAS                           
009000      * cierra la lectura                                                 
009010           END-READ.                                                      
009020       3100-EXIT.                                                         
009030      * marca el fin logico del parrafo                                   
009040           EXIT.                                                          
009050      *                                                                   
009060                                                                          
009070      * -- PARRAFO 3150-GENERAR-FOLIO-VENTA: genera el folio de           
009080       3150-GENERAR-FOLIO-VENTA.                                          
009090      * suma 1 a WS-CTR-VENTAS                                            
009100           ADD 1 TO WS-CTR-VENTAS.                                        
009110      * pasa "VTA-" a WS-FV-PREFIJO                                       
009120           MOVE "VTA-"          TO WS-FV-PREFIJO.                         
009130      * pasa WS-CTL-ANO a WS-FV-ANO                                       
009140           MOVE WS-CTL-ANO      TO WS-FV-ANO.                             
009150      * pasa "-" a WS-FV-GUION                                            
009160           MOVE "-"             TO WS-FV-GUION.                           
009170      * pasa WS-CTR-VENTAS a WS-FV-CTR                                    
009180           MOVE WS-CTR-VENTAS   TO WS-FV-CTR.                             
009190      * pasa WS-FOLIO-VENTA a VTA-FOLIO                                   
009200           MOVE WS-FOLIO-VENTA  TO VTA-FOLIO.                             
009210       3150-EXIT.                                                         
009220      * marca el fin logico del parrafo                                   
009230           EXIT.                                                          
009240      *                                                                   
009250                                                                          
009260      *--  FOLIACION DE ROLLOS.DAT (CODIGO CON COLOR) -----------*        
009270      * -- PARRAFO 4000-FOLIAR-ROLLOS: asigna folio a los rollos          
009280       4000-FOLIAR-ROLLOS.                                                
009290      * lee el siguiente registro de ROLLOS-IN                            
009300           READ ROLLOS-IN                                                 
009310      * forma parte del renglon de codigo previo                          
009320               AT END MOVE "S" TO SW-FIN-ROLLOS                           
009330      * cierra la lectura                                                 
009340           END-READ.                                                      
009350      * ejecuta el parrafo 4100-PROCESAR-UN-ROLLO                         
009360           PERFORM 4100-PROCESAR-UN-ROLLO THRU 4100-EXIT                  
009370      * repite mientras se cumpla esta condicion                          
009380               UNTIL FIN-ROLLOS.                                          
009390       4000-EXIT.                                                         
009400      * marca el fin logico del parrafo                                   
009410           EXIT.                                                          
009420      *                                                                   
009430                                                                          
009440      * -- PARRAFO 4100-PROCESAR-UN-ROLLO: procesa un el rollo --         
009450       4100-PROCESAR-UN-ROLLO.                                            
009460      * evalua la condicion siguiente                                     
009470           IF ROL-CODIGO-IN = SPACES                                      
009480      * ejecuta el parrafo 4150-GENERAR-CODIGO-ROLLO                      
009490               PERFORM 4150-GENERAR-CODIGO-ROLLO THRU 4150-EXIT           
009500      * cierra el IF anterior                                             
009510           END-IF.                                                        
009520      * pasa ROL-ID-IN a RDO-ID                                           
009530           MOVE ROL-ID-IN         TO RDO-ID.                              
009540      * pasa ROL-MAT-ID-IN a RDO-MAT-ID                                   
009550           MOVE ROL-MAT-ID-IN     TO RDO-MAT-ID.                          
009560      * pasa ROL-CODIGO-IN a RDO-CODIGO                                   
009570           MOVE ROL-CODIGO-IN     TO RDO-CODIGO.                          
009580      * pasa ROL-METROS-INI-IN a RDO-METROS-INI                           
009590           MOVE ROL-METROS-INI-IN TO RDO-METROS-INI.                      
009600      * pasa ROL-METROS-ACT-IN a RDO-METROS-ACT                           
009610           MOVE ROL-METROS-ACT-IN TO RDO-METROS-ACT.                      
009620      * pasa ROL-DESTINO-IN a RDO-DESTINO                                 
009630           MOVE ROL-DESTINO-IN    TO RDO-DESTINO.                         
009640      * pasa ROL-ACTIVO-IN a RDO-ACTIVO                                   
009650           MOVE ROL-ACTIVO-IN     TO RDO-ACTIVO.                          
009660      * graba el registro REG-ROLLO-OUT                                   
009670           WRITE REG-ROLLO-OUT.                                           
009680      * lee el siguiente registro de ROLLOS-IN                            
009690           READ ROLLOS-IN                                                 
009700      * complemento de la clausula anterior                               
009710               AT END MOVE "S" TO SW-FIN-ROLLOS                           
009720      * cierra la lectura                                                 
009730           END-READ.                                                      
009740       4100-EXIT.                                                         
009750      * marca el fin logico del parrafo                                   
009760           EXIT.                                                          
009770      *                                                                   
009780                                                                          
009790      *    03/17/10 NRC - CODIGO DE ROLLO A 3 DIG. CONSECUTIVO   *HRF0008 
009800      * -- PARRAFO 4150-GENERAR-CODIGO-ROLLO: genera el codigo            
009810       4150-GENERAR-CODIGO-ROLLO.                                         
009820      * suma 1 a WS-CTR-ROLLOS                                            
009830           ADD 1 TO WS-CTR-ROLLOS.                                        
009840      * pasa "R" a WS-CR-PREFIJO                                          
009850           MOVE "R"             TO WS-CR-PREFIJO.                         
009860      * pasa "-" a WS-CR-GUION1                                           
009870           MOVE "-"             TO WS-CR-GUION1.                          
009880      * pasa WS-CTL-ANO a WS-CR-ANO                                       
009890           MOVE WS-CTL-ANO      TO WS-CR-ANO.                             
009900      * pasa "-" a WS-CR-GUION2                                           
009910           MOVE "-"             TO WS-CR-GUION2.                          
009920      * pasa WS-CTR-ROLLOS a WS-CR-CTR                                    
009930           MOVE WS-CTR-ROLLOS   TO WS-CR-CTR.                             
009940      * pasa "-" a WS-CR-GUION3                                           
009950           MOVE "-"             TO WS-CR-GUION3.                          
009960      * ejecuta el parrafo 4200-BUSCAR-COLOR                              
009970           PERFORM 4200-BUSCAR-COLOR THRU 4200-EXIT.                      
009980      * pasa WS-COLOR-3 a WS-CR-COLOR                                     
009990           MOVE WS-COLOR-3      TO WS-CR-COLOR.                           
010000      * pasa WS-CODIGO-ROLLO a ROL-CODIGO-IN                              
010010           MOVE WS-CODIGO-ROLLO TO ROL-CODIGO-IN.                         
010020       4150-EXIT.                                                         
010030      * marca el fin logico del parrafo                                   
010040           EXIT.                                                          
010050      *                                                                   
010060                                                                          
010070      * -- PARRAFO 4200-BUSCAR-COLOR: busca el color --                   
010080       4200-BUSCAR-COLOR.                                                 
010090      * pasa SPACES a WS-COLOR-3                                          
010100           MOVE SPACES TO WS-COLOR-3.                                     
010110      * busca en la tabla cargada en memoria                              
010120           SEARCH ALL WS-MATERIAL                                         
010130      * continua la instruccion anterior                                  
010140               AT END MOVE SPACES TO WS-COLOR-3                           
010150      * renglon aplicable cuando se cumple esta condicion                 
010160               WHEN WS-MAT-ID (IX-MAT) = ROL-MAT-ID-IN                    
010170      * pasa WS-MAT-COLOR (IX-MAT) (1:3) a WS-COLOR-3                     
010180                   MOVE WS-MAT-COLOR (IX-MAT) (1:3) TO WS-COLOR-3         
010190      * cierra la busqueda                                                
010200           END-SEARCH.                                                    
010210      * convierte el campo a mayusculas para la comparacion               
010220           INSPECT WS-COLOR-3                                             
010230      * forma parte del renglon de codigo previo                          
010240               CONVERTING WS-MINUSCULAS TO WS-MAYUSCULAS.                 
010250       4200-EXIT.                                                         
010260      * marca el fin logico del parrafo                                   
010270           EXIT.                                                          
010280      *                                                                   
010290                                                                          
010300      *--  GRABACION DEL CONTROL DE CONSECUTIVOS ACTUALIZADO ----*        
010310      * -- PARRAFO 8000-GRABAR-CONTROL: graba de control --               
010320       8000-GRABAR-CONTROL.                                               
010330      * pasa SPACES a REG-FOLIOCTL                                        
010340           MOVE SPACES         TO REG-FOLIOCTL.                           
010350      * pasa WS-CTL-ANO a FCT-ANO                                         
010360           MOVE WS-CTL-ANO     TO FCT-ANO.                                
010370      * pasa WS-CTR-PEDIDOS a FCT-CTR-PEDIDOS                             
010380           MOVE WS-CTR-PEDIDOS TO FCT-CTR-PEDIDOS.                        
010390      * pasa WS-CTR-VENTAS a FCT-CTR-VENTAS                               
010400           MOVE WS-CTR-VENTAS  TO FCT-CTR-VENTAS.                         
010410      * pasa WS-CTR-ROLLOS a FCT-CTR-ROLLOS                               
010420           MOVE WS-CTR-ROLLOS  TO FCT-CTR-ROLLOS.                         
010430      * abre el archivo indicado                                          
010440           OPEN OUTPUT FOLIOCTL.                                          
010450      * graba el registro REG-FOLIOCTL                                    
010460           WRITE REG-FOLIOCTL.                                            
010470      * cierra FOLIOCTL                                                   
010480           CLOSE FOLIOCTL.                                                
010490       8000-EXIT.                                                         
010500      * marca el fin logico del parrafo                                   
010510           EXIT.                                                          
010520      *                                                                   
010530                                                                          
010540      *--  CIERRE DE ARCHIVOS -----------------------------------*        
010550      * -- PARRAFO 9000-CERRAR-ARCHIVOS: cierra los archivos --           
010560       9000-CERRAR-ARCHIVOS.                                              
010570      * cierra MATERIAL-IN                                                
010580           CLOSE MATERIAL-IN.                                             
010590      * cierra PEDIDOS-IN                                                 
010600           CLOSE PEDIDOS-IN.                                              
010610      * cierra PEDIDOS-OUT                                                
010620           CLOSE PEDIDOS-OUT.                                             
010630      * cierra VENTAS-IN                                                  
010640           CLOSE VENTAS-IN.                                               
010650      * cierra VENTAS-OUT                                                 
010660           CLOSE VENTAS-OUT.                                              
010670      * cierra ROLLOS-IN                                                  
010680           CLOSE ROLLOS-IN.                                               
010690      * cierra ROLLOS-OUT                                                 
010700           CLOSE ROLLOS-OUT.                                              
010710       9000-EXIT.                                                         
010720      * marca el fin logico del parrafo                                   
010730           EXIT.                                                          
