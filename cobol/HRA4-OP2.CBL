000100      * -- identifica el programa ante el compilador y el                 
000110       IDENTIFICATION DIVISION.                                           
000120       PROGRAM-ID.    MOV-INVENTARIO.                                     
000130       AUTHOR.        R. MENDIZABAL.                                      
000140       INSTALLATION.  TALLERES HERRERA - DEPTO SISTEMAS.                  
000150       DATE-WRITTEN.  04/02/87.                                           
000160       DATE-COMPILED. 04/02/87.                                           
000170       SECURITY.      CONFIDENCIAL - USO INTERNO SOLAMENTE.               
000180      *----------------------------------------------------------*        
000190      *  MOV-INVENTARIO                                          *        
000200      *  MOTOR DE APLICACION DE MOVIMIENTOS DE INVENTARIO.       *        
000210      *  CARGA LOS MAESTROS DE MATERIAL.DAT Y ROLLOS.DAT EN      *        
000220      *  TABLAS, LEE LOS MOVIMIENTOS DEL DIA (MOVTOS.DAT),       *        
000230      *  APLICA ENTRADAS, SALIDAS DE CORTE, SALIDAS DE VENTA,    *        
000240      *  AJUSTES Y MERMAS CONTRA EL STOCK Y LOS ROLLOS, RECHAZA  *        
000250      *  LO QUE DEJARIA STOCK NEGATIVO, GRABA LA BITACORA        *        
000260      *  MOVJRNL.DAT, REGRABA LOS MAESTROS (MATOUT.DAT,          *        
000270      *  ROLLOUT.DAT) CON SU NIVEL DE ALERTA Y PRODUCE EL        *        
000280      *  REPORTE DE INVENTARIO (REPORTE.LST).                    *        
000290      *----------------------------------------------------------*        
000300      *  BITACORA DE CAMBIOS                                     *        
000310      *----------------------------------------------------------*        
000320      * 04/02/87 RMZ  PROGRAMA ORIGINAL                          *HRB0001 
000330      * 09/11/87 RMZ  SE AGREGA VALIDACION DE ROLLO POR DESTINO  *HRB0002 
000340      * 02/06/89 CQV  SE AGREGA CLASIFICACION NORMAL/BAJO/CRITICO*HRB0003 
000350      * 06/23/91 CQV  MERMA Y AJUSTE COMO TIPOS DE MOVIMIENTO    *HRB0004 
000360      * 10/14/93 LFT  SE AGREGA REGRABADO DE ROLLOS (ROLLOUT.DAT)*HRB0005 
000370      * 03/02/96 LFT  RECHAZO DE MOVIMIENTO DEJA STOCK ANTERIOR  *HRB0006 
000380      *               SIN TOCAR Y GRABA ESTADO RE EN BITACORA    *        
000390      * 12/03/98 GHR  REVISION Y2K - SIN CAMPOS DE FECHA AAMMDD  *HRB0007 
000400      * 06/18/99 GHR  PRUEBAS DE CIERRE DE ANO 1999-2000 OK      *        
000410      * 05/09/02 PXM  SE AGREGA REPORTE DE INVENTARIO CON VALOR  *HRB0008 
000420      * 11/20/04 PXM  MATERIAL NO ENCONTRADO EN TABLA SE RECHAZA *HRB0009 
000430      * 07/08/07 NRC  SOLICITUD 5120 - VALOR DE INVENTARIO SOLO  *HRB0010 
000440      *               CONSIDERA MATERIALES ACTIVOS               *        
000450      * 01/15/09 NRC  AUMENTA TABLA DE MATERIALES A 500 RENGLONES*HRB0011 
000460      *----------------------------------------------------------*        
000470      * -- describe el equipo y los archivos del programa --              
000480       ENVIRONMENT DIVISION.                                              
000490      * -- parametros de compilacion y de impresion --                    
000500       CONFIGURATION SECTION.                                             
000510      * -- asigna el nombre logico del salto de pagina y las              
000520       SPECIAL-NAMES.                                                     
000530      * nombre logico del salto de pagina del reporte                     
000540           C01 IS TOP-OF-FORM                                             
000550      * clase de caracteres usada para validar el dato                    
000560           CLASS CLASE-TIPO-MOV IS "EN" "SC" "SV" "AJ" "ME"               
000570      * bandera de operador leida del switch de arranque                  
000580           UPSI-0 ON STATUS IS SW-HUBO-RECHAZOS.                          
000590      * -- declara los archivos que usa el programa --                    
000600       INPUT-OUTPUT SECTION.                                              
000610      * -- liga cada archivo logico con su nombre externo --              
000620       FILE-CONTROL.                                                      
000630      * -- archivo logico MATERIAL-IN --                                  
000640           SELECT MATERIAL-IN  ASSIGN TO MATERIN                          
000650      * forma de organizacion del archivo en disco                        
000660               ORGANIZATION IS SEQUENTIAL                                 
000670      * campo que recibe el codigo de resultado de cada operacion         
000680               FILE STATUS   IS FS-MATERIAL.                              
000690      *                                                                   
000700                                                                          
000710      * -- archivo logico ROLLOS-IN --                                    
000720           SELECT ROLLOS-IN    ASSIGN TO ROLLOIN                          
000730      * forma de organizacion del archivo en disco                        
000740               ORGANIZATION IS SEQUENTIAL                                 
000750      * campo que recibe el codigo de resultado de cada operacion         
000760               FILE STATUS   IS FS-ROLLOS.                                
000770      *                                                                   
000780                                                                          
000790      * -- archivo logico MOVTOS-IN --                                    
000800           SELECT MOVTOS-IN    ASSIGN TO MOVTOIN                          
000810      * forma de organizacion del archivo en disco                        
000820               ORGANIZATION IS SEQUENTIAL                                 
000830      * campo que recibe el codigo de resultado de cada operacion         
000840               FILE STATUS   IS FS-MOVTOS.                                
000850      *                                                                   
000860                                                                          
000870      * -- archivo logico MATOUT-OUT --                                   
000880           SELECT MATOUT-OUT   ASSIGN TO MATOUT                           
000890      * forma de organizacion del archivo en disco                        
000900               ORGANIZATION IS SEQUENTIAL                                 
000910      * campo que recibe el codigo de resultado de cada operacion         
000920               FILE STATUS   IS FS-MATOUT.                                
000930      *                                                                   
000940                                                                          
000950      * -- archivo logico ROLLOUT-OUT --                                  
000960           SELECT ROLLOUT-OUT  ASSIGN TO ROLLOUT                          
000970      * forma de organizacion del archivo en disco                        
000980               ORGANIZATION IS SEQUENTIAL                                 
000990      * campo que recibe el codigo de resultado de cada operacion         
001000               FILE STATUS   IS FS-ROLLOUT.                               
001010      *                                                                   
001020                                                                          
001030      * -- archivo logico MOVJRNL-OUT --                                  
001040           SELECT MOVJRNL-OUT  ASSIGN TO MOVJRNL                          
001050      * forma de organizacion del archivo en disco                        
001060               ORGANIZATION IS SEQUENTIAL                                 
001070      * campo que recibe el codigo de resultado de cada operacion         
001080               FILE STATUS   IS FS-MOVJRNL.                               
001090      *                                                                   
001100                                                                          
001110      * -- archivo logico REPORTE-LST --                                  
001120           SELECT REPORTE-LST  ASSIGN TO REPORTE                          
001130      * forma de organizacion del archivo en disco                        
001140               ORGANIZATION IS SEQUENTIAL                                 
001150      * campo que recibe el codigo de resultado de cada operacion         
001160               FILE STATUS   IS FS-REPORTE.                               
001170      *                                                                   
001180                                                                          
001190      * -- layouts de los archivos y areas de trabajo del                 
001200       DATA DIVISION.                                                     
001210      * -- layouts de los registros de entrada y salida --                
001220       FILE SECTION.                                                      
001230      * -- descripcion del archivo MATERIAL-IN --                         
001240       FD  MATERIAL-IN                                                    
001250      * estandar de etiqueta del sistema operativo                        
001260           LABEL RECORD IS STANDARD                                       
001270      * nombre externo del archivo: MATERIAL.DAT                          
001280           VALUE OF FILE-ID "MATERIAL.DAT".                               
001290      * -- REG-MATERIAL-IN: registro leido de MATERIAL.DAT                
001300       01  REG-MATERIAL-IN.                                               
001310      * MAT-ID-IN: campo numerico                                         
001320      * mascara del campo: 9(05)                                          
001330           02  MAT-ID-IN              PIC 9(05).                          
001340      * MAT-TIPO-IN: dato de tipo caracter                                
001350      * mascara del campo: X(10)                                          
001360           02  MAT-TIPO-IN            PIC X(10).                          
001370      * MAT-NOMBRE-IN: campo de texto                                     
001380      * mascara del campo: X(20)                                          
001390           02  MAT-NOMBRE-IN          PIC X(20).                          
001400      * MAT-COLOR-IN: campo alfanumerico                                  
001410      * mascara del campo: X(10)                                          
001420           02  MAT-COLOR-IN           PIC X(10).                          
001430      * MAT-STOCK-ACTUAL-IN: importe con dos posiciones decimales         
001440      * mascara del campo: S9(07)V9(02)                                   
001450           02  MAT-STOCK-ACTUAL-IN    PIC S9(07)V9(02).                   
001460      * MAT-STOCK-MINIMO-IN: cantidad con parte decimal                   
001470      * mascara del campo: S9(07)V9(02)                                   
001480           02  MAT-STOCK-MINIMO-IN    PIC S9(07)V9(02).                   
001490      * MAT-STOCK-CRITICO-IN: campo numerico con decimales                
001500      * mascara del campo: S9(07)V9(02)                                   
001510           02  MAT-STOCK-CRITICO-IN   PIC S9(07)V9(02).                   
001520      * MAT-PRECIO-UNIT-IN: importe con dos posiciones decimales          
001530      * mascara del campo: S9(05)V9(02)                                   
001540           02  MAT-PRECIO-UNIT-IN     PIC S9(05)V9(02).                   
001550      * MAT-ACTIVO-IN: campo de texto                                     
001560      * mascara del campo: X(01)                                          
001570           02  MAT-ACTIVO-IN          PIC X(01).                          
001580           02  FILLER                 PIC X(20).                          
001590      *                                                                   
001600                                                                          
001610      * -- descripcion del archivo ROLLOS-IN --                           
001620       FD  ROLLOS-IN                                                      
001630      * estandar de etiqueta del sistema operativo                        
001640           LABEL RECORD IS STANDARD                                       
001650      * nombre externo del archivo: ROLLOS.DAT                            
001660           VALUE OF FILE-ID "ROLLOS.DAT".                                 
001670      * -- REG-ROLLO-IN: registro leido de ROLLO.DAT --                   
001680       01  REG-ROLLO-IN.                                                  
001690      * ROL-ID-IN: campo numerico                                         
001700      * mascara del campo: 9(06)                                          
001710           02  ROL-ID-IN              PIC 9(06).                          
001720      * ROL-MAT-ID-IN: dato numerico                                      
001730      * mascara del campo: 9(05)                                          
001740           02  ROL-MAT-ID-IN     PIC 9(05).                               
001750      * ROL-CODIGO-IN: campo de texto                                     
001760      * mascara del campo: X(14)                                          
001770           02  ROL-CODIGO-IN          PIC X(14).                          
001780      * ROL-METROS-INI-IN: campo numerico con decimales                   
001790      * mascara del campo: S9(05)V9(02)                                   
001800           02  ROL-METROS-INI-IN      PIC S9(05)V9(02).                   
001810      * ROL-METROS-ACT-IN: importe con dos posiciones decimales           
001820      * mascara del campo: S9(05)V9(02)                                   
001830           02  ROL-METROS-ACT-IN      PIC S9(05)V9(02).                   
001840      * ROL-DESTINO-IN: campo de texto                                    
001850      * mascara del campo: X(01)                                          
001860           02  ROL-DESTINO-IN         PIC X(01).                          
001870      * ROL-ACTIVO-IN: campo alfanumerico                                 
001880      * mascara del campo: X(01)                                          
001890           02  ROL-ACTIVO-IN          PIC X(01).                          
001900           02  FILLER                 PIC X(39).                          
001910      *                                                                   
001920                                                                          
001930      * -- descripcion del archivo MOVTOS-IN --                           
001940       FD  MOVTOS-IN                                                      
001950      * estandar de etiqueta del sistema operativo                        
001960           LABEL RECORD IS STANDARD                                       
001970      * nombre externo del archivo: MOVTOS.DAT                            
001980           VALUE OF FILE-ID "MOVTOS.DAT".                                 
001990      * -- REG-MOVTO-IN: registro leido de MOVTOS.DAT (entradas y         
002000       01  REG-MOVTO-IN.                                                  
002010      * MOV-ID: dato numerico                                             
002020      * mascara del campo: 9(06)                                          
002030           02  MOV-ID                 PIC 9(06).                          
002040      * MOV-MATERIAL-ID: cantidad o contador numerico                     
002050      * mascara del campo: 9(05)                                          
002060           02  MOV-MATERIAL-ID        PIC 9(05).                          
002070      * MOV-ROLLO-ID: campo numerico                                      
002080      * mascara del campo: 9(06)                                          
002090           02  MOV-ROLLO-ID           PIC 9(06).                          
002100      * MOV-TIPO: dato de tipo caracter                                   
002110      * mascara del campo: X(02)                                          
002120           02  MOV-TIPO               PIC X(02).                          
002130      * MOV-CANTIDAD: cantidad con parte decimal                          
002140      * mascara del campo: S9(07)V9(02)                                   
002150           02  MOV-CANTIDAD           PIC S9(07)V9(02).                   
002160      * MOV-PEDIDO-ID: campo numerico                                     
002170      * mascara del campo: 9(06)                                          
002180           02  MOV-PEDIDO-ID          PIC 9(06).                          
002190      * MOV-USUARIO-ID: dato numerico                                     
002200      * mascara del campo: 9(04)                                          
002210           02  MOV-USUARIO-ID         PIC 9(04).                          
002220           02  FILLER                 PIC X(42).                          
002230      *                                                                   
002240                                                                          
002250      * -- descripcion del archivo MATOUT-OUT --                          
002260       FD  MATOUT-OUT                                                     
002270      * estandar de etiqueta del sistema operativo                        
002280           LABEL RECORD IS STANDARD                                       
002290      * nombre externo del archivo: MATOUT.DAT                            
002300           VALUE OF FILE-ID "MATOUT.DAT".                                 
002310      * -- REG-MATOUT: registro grabado en MATOUT.DAT con la              
002320       01  REG-MATOUT.                                                    
002330      * MTO-ID: cantidad o contador numerico                              
002340      * mascara del campo: 9(05)                                          
002350           02  MTO-ID                 PIC 9(05).                          
002360      * MTO-TIPO: campo alfanumerico                                      
002370      * mascara del campo: X(10)                                          
002380           02  MTO-TIPO               PIC X(10).                          
002390      * MTO-NOMBRE: dato de tipo caracter                                 
002400      * mascara del campo: X(20)                                          
002410           02  MTO-NOMBRE             PIC X(20).                          
002420      * MTO-COLOR: campo de texto                                         
002430      * mascara del campo: X(10)                                          
002440           02  MTO-COLOR              PIC X(10).                          
002450      * MTO-STOCK-ACTUAL: campo numerico con decimales                    
002460      * mascara del campo: S9(07)V9(02)                                   
002470           02  MTO-STOCK-ACTUAL       PIC S9(07)V9(02).                   
002480      * MTO-STOCK-MINIMO: importe con dos posiciones decimales            
002490      * mascara del campo: S9(07)V9(02)                                   
002500           02  MTO-STOCK-MINIMO       PIC S9(07)V9(02).                   
002510      * MTO-STOCK-CRITICO: cantidad con parte decimal                     
002520      * mascara del campo: S9(07)V9(02)                                   
002530           02  MTO-STOCK-CRITICO      PIC S9(07)V9(02).                   
002540      * MTO-PRECIO-UNIT: campo numerico con decimales                     
002550      * mascara del campo: S9(05)V9(02)                                   
002560           02  MTO-PRECIO-UNIT        PIC S9(05)V9(02).                   
002570      * MTO-ACTIVO: dato de tipo caracter                                 
002580      * mascara del campo: X(01)                                          
002590           02  MTO-ACTIVO             PIC X(01).                          
002600      * MTO-NIVEL: campo de texto                                         
002610      * mascara del campo: X(02)                                          
002620           02  MTO-NIVEL              PIC X(02).                          
002630           02  FILLER                 PIC X(18).                          
002640      *                                                                   
002650                                                                          
002660      * -- descripcion del archivo ROLLOUT-OUT --                         
002670       FD  ROLLOUT-OUT                                                    
002680      * estandar de etiqueta del sistema operativo                        
002690           LABEL RECORD IS STANDARD                                       
002700      * nombre externo del archivo: ROLLOUT.DAT                           
002710           VALUE OF FILE-ID "ROLLOUT.DAT".                                
002720      * -- REG-ROLLOUT: registro grabado en ROLLOUT.DAT con el            
002730       01  REG-ROLLOUT.                                                   
002740      * RLO-ID: campo numerico                                            
002750      * mascara del campo: 9(06)                                          
002760           02  RLO-ID                 PIC 9(06).                          
002770      * RLO-MAT-ID: dato numerico                                         
002780      * mascara del campo: 9(05)                                          
002790           02  RLO-MAT-ID        PIC 9(05).                               
002800      * RLO-CODIGO: campo de texto                                        
002810      * mascara del campo: X(14)                                          
002820           02  RLO-CODIGO             PIC X(14).                          
002830      * RLO-METROS-INI: campo numerico con decimales                      
002840      * mascara del campo: S9(05)V9(02)                                   
002850           02  RLO-METROS-INI         PIC S9(05)V9(02).                   
002860      * RLO-METROS-ACT: importe con dos posiciones decimales              
002870      * mascara del campo: S9(05)V9(02)                                   
002880           02  RLO-METROS-ACT         PIC S9(05)V9(02).                   
002890      * RLO-DESTINO: campo de texto                                       
002900      * mascara del campo: X(01)                                          
002910           02  RLO-DESTINO            PIC X(01).                          
002920      * RLO-ACTIVO: campo alfanumerico                                    
002930      * mascara del campo: X(01)                                          
002940           02  RLO-ACTIVO             PIC X(01).                          
002950      * RLO-PORCENTAJE: importe con dos posiciones decimales              
002960      * mascara del campo: S9(03)V9(02)                                   
002970           02  RLO-PORCENTAJE         PIC S9(03)V9(02).                   
002980           02  FILLER                 PIC X(36).                          
002990      *                                                                   
003000                                                                          
003010      * -- descripcion del archivo MOVJRNL-OUT --                         
003020       FD  MOVJRNL-OUT                                                    
003030      * estandar de etiqueta del sistema operativo                        
003040           LABEL RECORD IS STANDARD                                       
003050      * nombre externo del archivo: MOVJRNL.DAT                           
003060           VALUE OF FILE-ID "MOVJRNL.DAT".                                
003070      * -- REG-MOVJRNL: registro grabado en la bitacora de                
003080       01  REG-MOVJRNL.                                                   
003090      * MVJ-ID: cantidad o contador numerico                              
003100      * mascara del campo: 9(06)                                          
003110           02  MVJ-ID                 PIC 9(06).                          
003120      * MVJ-MATERIAL-ID: campo numerico                                   
003130      * mascara del campo: 9(05)                                          
003140           02  MVJ-MATERIAL-ID        PIC 9(05).                          
003150      * MVJ-ROLLO-ID: dato numerico                                       
003160      * mascara del campo: 9(06)                                          
003170           02  MVJ-ROLLO-ID           PIC 9(06).                          
003180      * MVJ-TIPO: campo de texto                                          
003190      * mascara del campo: X(02)                                          
003200           02  MVJ-TIPO               PIC X(02).                          
003210      * MVJ-CANTIDAD: campo numerico con decimales                        
003220      * mascara del campo: S9(07)V9(02)                                   
003230           02  MVJ-CANTIDAD           PIC S9(07)V9(02).                   
003240      * MVJ-PEDIDO-ID: dato numerico                                      
003250      * mascara del campo: 9(06)                                          
003260           02  MVJ-PEDIDO-ID          PIC 9(06).                          
003270      * MVJ-USUARIO-ID: cantidad o contador numerico                      
003280      * mascara del campo: 9(04)                                          
003290           02  MVJ-USUARIO-ID         PIC 9(04).                          
003300      * MVJ-STOCK-ANT: campo numerico con decimales                       
003310      * mascara del campo: S9(07)V9(02)                                   
003320           02  MVJ-STOCK-ANT          PIC S9(07)V9(02).                   
003330      * MVJ-STOCK-NVO: importe con dos posiciones decimales               
003340      * mascara del campo: S9(07)V9(02)                                   
003350           02  MVJ-STOCK-NVO          PIC S9(07)V9(02).                   
003360      * MVJ-ESTADO: campo de texto                                        
003370      * mascara del campo: X(02)                                          
003380           02  MVJ-ESTADO             PIC X(02).                          
003390           02  FILLER                 PIC X(30).                          
003400      *                                                                   
003410                                                                          
003420      * -- descripcion del archivo REPORTE-LST --                         
003430       FD  REPORTE-LST                                                    
003440      * estandar de etiqueta del sistema operativo                        
003450           LABEL RECORD IS STANDARD                                       
003460      * modo de grabacion de longitud fija                                
003470           RECORDING MODE IS F.                                           
003480      * -- LIN-REPORTE: area de trabajo o linea de impresion del          
003490       01  LIN-REPORTE                PIC X(132).                         
003500      *                                                                   
003510                                                                          
003520      * -- contadores, banderas y areas de calculo del programa --        
003530       WORKING-STORAGE SECTION.                                           
003540      * -- AREAS DE TRABAJO INDEPENDIENTES (NIVEL 77) --                  
003550      * WS-CNT-CORRIDA: total de registros de esta corrida                
003560       77  WS-CNT-CORRIDA         PIC 9(06) VALUE ZERO COMP.              
003570      * WS-VERSION-PROGRAMA: version del programa para el log             
003580       77  WS-VERSION-PROGRAMA    PIC X(05) VALUE "R2016".                
003590      * -- WS-CONSTANTES: constantes y literal de identificacion          
003600       01  WS-CONSTANTES.                                                 
003610      * WS-PROGRAMA: campo de texto                                       
003620      * mascara del campo: X(14)                                          
003630           02  WS-PROGRAMA            PIC X(14)                           
003640               VALUE "MOV-INVENTARIO".                                    
003650           02  FILLER                 PIC X(06) VALUE SPACES.             
003660      * -- WS-STATUS-AREA: codigos de estado (FILE STATUS) de los         
003670       01  WS-STATUS-AREA.                                                
003680      * FS-MATERIAL: campo alfanumerico                                   
003690      * mascara del campo: X(02)                                          
003700           02  FS-MATERIAL            PIC X(02) VALUE "00".               
003710      * FS-ROLLOS: dato de tipo caracter                                  
003720      * mascara del campo: X(02)                                          
003730           02  FS-ROLLOS              PIC X(02) VALUE "00".               
003740      * FS-MOVTOS: campo de texto                                         
003750      * mascara del campo: X(02)                                          
003760           02  FS-MOVTOS              PIC X(02) VALUE "00".               
003770      * FS-MATOUT: campo alfanumerico                                     
003780      * mascara del campo: X(02)                                          
003790           02  FS-MATOUT              PIC X(02) VALUE "00".               
003800      * FS-ROLLOUT: dato de tipo caracter                                 
003810      * mascara del campo: X(02)                                          
003820           02  FS-ROLLOUT             PIC X(02) VALUE "00".               
003830      * FS-MOVJRNL: campo de texto                                        
003840      * mascara del campo: X(02)                                          
003850           02  FS-MOVJRNL             PIC X(02) VALUE "00".               
003860      * FS-REPORTE: campo alfanumerico                                    
003870      * mascara del campo: X(02)                                          
003880           02  FS-REPORTE             PIC X(02) VALUE "00".               
003890           02  FILLER                 PIC X(02) VALUE SPACES.             
003900      * -- WS-SWITCHES: banderas de control del programa (fin de          
003910       01  WS-SWITCHES.                                                   
003920      * SW-FIN-MATERIAL: campo alfanumerico                               
003930      * mascara del campo: X(01)                                          
003940           02  SW-FIN-MATERIAL        PIC X(01) VALUE "N".                
003950      * -- condicion FIN-MATERIAL: activa cuando vale "S" --              
003960               88  FIN-MATERIAL                  VALUE "S".               
003970      * SW-FIN-ROLLOS: campo de texto                                     
003980      * mascara del campo: X(01)                                          
003990           02  SW-FIN-ROLLOS          PIC X(01) VALUE "N".                
004000      * -- condicion FIN-ROLLOS: activa cuando vale "S" --                
004010               88  FIN-ROLLOS                    VALUE "S".               
004020      * SW-FIN-MOVTOS: dato de tipo caracter                              
004030      * mascara del campo: X(01)                                          
004040           02  SW-FIN-MOVTOS          PIC X(01) VALUE "N".                
004050      * -- condicion FIN-MOVTOS: activa cuando vale "S" --                
004060               88  FIN-MOVTOS                    VALUE "S".               
004070      * SW-MOVIMIENTO-VALIDO: campo alfanumerico                          
004080      * mascara del campo: X(01)                                          
004090           02  SW-MOVIMIENTO-VALIDO   PIC X(01) VALUE "S".                
004100      * -- condicion MOVIMIENTO-VALIDO: activa cuando vale "S" --         
004110               88  MOVIMIENTO-VALIDO             VALUE "S".               
004120      * SW-HAY-ROLLO: campo de texto                                      
004130      * mascara del campo: X(01)                                          
004140           02  SW-HAY-ROLLO           PIC X(01) VALUE "N".                
004150      * -- condicion HAY-ROLLO: activa cuando vale "S" --                 
004160               88  HAY-ROLLO                     VALUE "S".               
004170      * SW-MATERIAL-ENCONTRADO: dato de tipo caracter                     
004180      * mascara del campo: X(01)                                          
004190           02  SW-MATERIAL-ENCONTRADO PIC X(01) VALUE "N".                
004200      * -- condicion MATERIAL-ENCONTRADO: activa cuando vale "S"          
004210               88  MATERIAL-ENCONTRADO           VALUE "S".               
004220      * SW-ROLLO-ENCONTRADO: campo alfanumerico                           
004230      * mascara del campo: X(01)                                          
004240           02  SW-ROLLO-ENCONTRADO    PIC X(01) VALUE "N".                
004250      * -- condicion ROLLO-ENCONTRADO: activa cuando vale "S" --          
004260               88  ROLLO-ENCONTRADO              VALUE "S".               
004270      * SW-HUBO-RECHAZOS: campo de texto                                  
004280      * mascara del campo: X(01)                                          
004290           02  SW-HUBO-RECHAZOS       PIC X(01) VALUE "N".                
004300           02  FILLER                 PIC X(01) VALUE SPACES.             
004310      * -- WS-CONTADORES: contadores de registros leidos y                
004320       01  WS-CONTADORES COMP.                                            
004330      * WS-CNT-MOVTOS: cantidad o contador numerico                       
004340      * mascara del campo: 9(06)                                          
004350           02  WS-CNT-MOVTOS          PIC 9(06) VALUE ZERO.               
004360      * WS-CNT-ACEPTADOS: campo numerico                                  
004370      * mascara del campo: 9(06)                                          
004380           02  WS-CNT-ACEPTADOS       PIC 9(06) VALUE ZERO.               
004390      * WS-CNT-RECHAZADOS: dato numerico                                  
004400      * mascara del campo: 9(06)                                          
004410           02  WS-CNT-RECHAZADOS      PIC 9(06) VALUE ZERO.               
004420      * WS-CNT-MATERIALES: cantidad o contador numerico                   
004430      * mascara del campo: 9(05)                                          
004440           02  WS-CNT-MATERIALES      PIC 9(05) VALUE ZERO.               
004450      * WS-CNT-ROLLOS: campo numerico                                     
004460      * mascara del campo: 9(05)                                          
004470           02  WS-CNT-ROLLOS          PIC 9(05) VALUE ZERO.               
004480      * WS-CNT-CRITICOS: dato numerico                                    
004490      * mascara del campo: 9(05)                                          
004500           02  WS-CNT-CRITICOS        PIC 9(05) VALUE ZERO.               
004510      * WS-CNT-BAJOS: cantidad o contador numerico                        
004520      * mascara del campo: 9(05)                                          
004530           02  WS-CNT-BAJOS           PIC 9(05) VALUE ZERO.               
004540           02  FILLER                 PIC 9(05) VALUE ZERO.               
004550      * -- WS-VALOR-INVENTARIO: area de trabajo o linea de                
004560       01  WS-VALOR-INVENTARIO        PIC S9(09)V9(02) VALUE ZERO.        
004570      * -- WS-CALCULO-MOVTO: area de trabajo para los calculos            
004580       01  WS-CALCULO-MOVTO.                                              
004590      * WS-CANT-FIRMADA: campo numerico con decimales                     
004600      * mascara del campo: S9(07)V9(02)                                   
004610           02  WS-CANT-FIRMADA    PIC S9(07)V9(02) VALUE ZERO.            
004620      * WS-STOCK-ANTERIOR: importe con dos posiciones decimales           
004630      * mascara del campo: S9(07)V9(02)                                   
004640           02  WS-STOCK-ANTERIOR      PIC S9(07)V9(02) VALUE ZERO.        
004650      * WS-STOCK-NUEVO: cantidad con parte decimal                        
004660      * mascara del campo: S9(07)V9(02)                                   
004670           02  WS-STOCK-NUEVO         PIC S9(07)V9(02) VALUE ZERO.        
004680      * WS-ROLLO-NUEVO: campo numerico con decimales                      
004690      * mascara del campo: S9(05)V9(02)                                   
004700           02  WS-ROLLO-NUEVO         PIC S9(05)V9(02) VALUE ZERO.        
004710      * WS-ESTADO-MOVTO: dato de tipo caracter                            
004720      * mascara del campo: X(02)                                          
004730           02  WS-ESTADO-MOVTO        PIC X(02) VALUE SPACES.             
004740           02  FILLER                 PIC X(04) VALUE SPACES.             
004750      *--  REDEFINES: TIPO MOVTO POR CLASE DE SALIDA ------------*        
004760      * -- WS-TIPO-MOVTO: area de trabajo o linea de impresion            
004770       01  WS-TIPO-MOVTO              PIC X(02) VALUE SPACES.             
004780      * -- WS-TIPO-MOVTO-R: vista alterna (REDEFINES) de                  
004790       01  WS-TIPO-MOVTO-R REDEFINES WS-TIPO-MOVTO.                       
004800      * WS-TIPO-LETRA-1: campo alfanumerico                               
004810      * mascara del campo: X(01)                                          
004820           02  WS-TIPO-LETRA-1        PIC X(01).                          
004830      * WS-TIPO-LETRA-2: dato de tipo caracter                            
004840      * mascara del campo: X(01)                                          
004850           02  WS-TIPO-LETRA-2        PIC X(01).                          
004860      *--  TABLA DE MATERIALES (CARGADA, ORDEN ASCENDENTE) ------*        
004870      * -- WS-TABLA-MATERIAL: tabla de materiales cargada en              
004880       01  WS-TABLA-MATERIAL.                                             
004890           02  WS-MATERIAL OCCURS 500 TIMES                               
004900               ASCENDING KEY IS WS-MAT-ID                                 
004910               INDEXED BY IX-MAT.                                         
004920      * WS-MAT-ID: dato numerico                                          
004930      * mascara del campo: 9(05)                                          
004940               03  WS-MAT-ID          PIC 9(05).                          
004950      * WS-MAT-TIPO: campo de texto                                       
004960      * mascara del campo: X(10)                                          
004970               03  WS-MAT-TIPO        PIC X(10).                          
004980      * WS-MAT-NOMBRE: campo alfanumerico                                 
004990      * mascara del campo: X(20)                                          
005000               03  WS-MAT-NOMBRE      PIC X(20).                          
005010      * WS-MAT-COLOR: dato de tipo caracter                               
005020      * mascara del campo: X(10)                                          
005030               03  WS-MAT-COLOR       PIC X(10).                          
005040      * WS-MAT-STOCK: cantidad con parte decimal                          
005050      * mascara del campo: S9(07)V9(02)                                   
005060               03  WS-MAT-STOCK       PIC S9(07)V9(02).                   
005070      * WS-MAT-MINIMO: campo numerico con decimales                       
005080      * mascara del campo: S9(07)V9(02)                                   
005090               03  WS-MAT-MINIMO      PIC S9(07)V9(02).                   
005100      * WS-MAT-CRITICO: importe con dos posiciones decimales              
005110      * mascara del campo: S9(07)V9(02)                                   
005120               03  WS-MAT-CRITICO     PIC S9(07)V9(02).                   
005130      * WS-MAT-PRECIO: cantidad con parte decimal                         
005140      * mascara del campo: S9(05)V9(02)                                   
005150               03  WS-MAT-PRECIO      PIC S9(05)V9(02).                   
005160      * WS-MAT-ACTIVO: campo alfanumerico                                 
005170      * mascara del campo: X(01)                                          
005180               03  WS-MAT-ACTIVO      PIC X(01).                          
005190      * WS-MAT-NIVEL: dato de tipo caracter                               
005200      * mascara del campo: X(02)                                          
005210               03  WS-MAT-NIVEL       PIC X(02).                          
005220      *--  REDEFINES: RENGLON DE MATERIAL COMO BYTES CRUDOS -----*        
005230      * -- WS-TABLA-MATERIAL-R: vista alterna (REDEFINES) de              
005240       01  WS-TABLA-MATERIAL-R REDEFINES WS-TABLA-MATERIAL.               
005250           02  WS-MATERIAL-BYTES OCCURS 500 TIMES PIC X(83).              
005260      *--  TABLA DE ROLLOS (CARGADA, ORDEN ASCENDENTE) ----------*        
005270      * -- WS-TABLA-ROLLO: tabla de rollos cargada en memoria             
005280       01  WS-TABLA-ROLLO.                                                
005290           02  WS-ROLLO OCCURS 500 TIMES                                  
005300               ASCENDING KEY IS WS-ROL-ID                                 
005310               INDEXED BY IX-ROL.                                         
005320      * WS-ROL-ID: dato numerico                                          
005330      * mascara del campo: 9(06)                                          
005340               03  WS-ROL-ID          PIC 9(06).                          
005350      * WS-ROL-MAT-ID: cantidad o contador numerico                       
005360      * mascara del campo: 9(05)                                          
005370               03  WS-ROL-MAT-ID PIC 9(05).                               
005380      * WS-ROL-CODIGO: campo alfanumerico                                 
005390      * mascara del campo: X(14)                                          
005400               03  WS-ROL-CODIGO      PIC X(14).                          
005410      * WS-ROL-METROS-INI: importe con dos posiciones decimales           
005420      * mascara del campo: S9(05)V9(02)                                   
005430               03  WS-ROL-METROS-INI  PIC S9(05)V9(02).                   
005440      * WS-ROL-METROS-ACT: cantidad con parte decimal                     
005450      * mascara del campo: S9(05)V9(02)                                   
005460               03  WS-ROL-METROS-ACT  PIC S9(05)V9(02).                   
005470      * WS-ROL-DESTINO: campo alfanumerico                                
005480      * mascara del campo: X(01)                                          
005490               03  WS-ROL-DESTINO     PIC X(01).                          
005500      * WS-ROL-ACTIVO: dato de tipo caracter                              
005510      * mascara del campo: X(01)                                          
005520               03  WS-ROL-ACTIVO      PIC X(01).                          
005530      *--  REDEFINES: RENGLON DE ROLLO COMO BYTES CRUDOS --------*        
005540      * -- WS-TABLA-ROLLO-R: vista alterna (REDEFINES) de                 
005550       01  WS-TABLA-ROLLO-R REDEFINES WS-TABLA-ROLLO.                     
005560           02  WS-ROLLO-BYTES OCCURS 500 TIMES PIC X(34).                 
005570      * -- WS-FECHA-CORRIDA: fecha del sistema tomada al inicio           
005580       01  WS-FECHA-CORRIDA.                                              
005590      * WS-FC-ANO: campo numerico                                         
005600      * mascara del campo: 9(04)                                          
005610           02  WS-FC-ANO              PIC 9(04).                          
005620      * WS-FC-MES: dato numerico                                          
005630      * mascara del campo: 9(02)                                          
005640           02  WS-FC-MES              PIC 9(02).                          
005650      * WS-FC-DIA: cantidad o contador numerico                           
005660      * mascara del campo: 9(02)                                          
005670           02  WS-FC-DIA              PIC 9(02).                          
005680           02  FILLER                 PIC X(02) VALUE SPACES.             
005690      * -- WS-LIN-ENCABEZADO: linea de encabezado del reporte             
005700       01  WS-LIN-ENCABEZADO.                                             
005710      * literal de reporte: "TALLERES HERRERA"                            
005720           02  FILLER  PIC X(20) VALUE "TALLERES HERRERA".                
005730      * literal de reporte: "REPORTE DE INVENTARIO"                       
005740           02  FILLER  PIC X(30) VALUE "REPORTE DE INVENTARIO".           
005750      * literal de reporte: "FECHA: "                                     
005760           02  FILLER  PIC X(10) VALUE "FECHA: ".                         
005770      * LE-FECHA-ANO: cantidad o contador numerico                        
005780      * mascara del campo: 9(04)                                          
005790           02  LE-FECHA-ANO           PIC 9(04).                          
005800      * literal de reporte: "-"                                           
005810           02  FILLER  PIC X(01) VALUE "-".                               
005820      * LE-FECHA-MES: dato numerico                                       
005830      * mascara del campo: 9(02)                                          
005840           02  LE-FECHA-MES           PIC 9(02).                          
005850      * literal de reporte: "-"                                           
005860           02  FILLER  PIC X(01) VALUE "-".                               
005870      * LE-FECHA-DIA: campo numerico                                      
005880      * mascara del campo: 9(02)                                          
005890           02  LE-FECHA-DIA           PIC 9(02).                          
005900           02  FILLER  PIC X(53) VALUE SPACES.                            
005910      * -- WS-LIN-DETALLE: linea de detalle del reporte impreso --        
005920       01  WS-LIN-DETALLE.                                                
005930      * LD-NOMBRE: campo alfanumerico                                     
005940      * mascara del campo: X(20)                                          
005950           02  LD-NOMBRE              PIC X(20).                          
005960           02  FILLER  PIC X(02) VALUE SPACES.                            
005970      * LD-COLOR: campo de texto                                          
005980      * mascara del campo: X(10)                                          
005990           02  LD-COLOR               PIC X(10).                          
006000           02  FILLER  PIC X(02) VALUE SPACES.                            
006010      * LD-STOCK: dato numerico                                           
006020      * mascara del campo: ---,---9.99                                    
006030           02  LD-STOCK               PIC ---,---9.99.                    
006040           02  FILLER  PIC X(02) VALUE SPACES.                            
006050      * LD-MINIMO: campo numerico                                         
006060      * mascara del campo: ---,---9.99                                    
006070           02  LD-MINIMO              PIC ---,---9.99.                    
006080           02  FILLER  PIC X(02) VALUE SPACES.                            
006090      * LD-NIVEL: campo de texto                                          
006100      * mascara del campo: X(02)                                          
006110           02  LD-NIVEL               PIC X(02).                          
006120           02  FILLER  PIC X(02) VALUE SPACES.                            
006130      * LD-VALOR: dato numerico                                           
006140      * mascara del campo: ---,---,--9.99                                 
006150           02  LD-VALOR               PIC ---,---,--9.99.                 
006160           02  FILLER  PIC X(39) VALUE SPACES.                            
006170      * -- WS-LIN-TOTALES: linea de totales del reporte impreso --        
006180       01  WS-LIN-TOTALES.                                                
006190      * literal de reporte: "MATERIALES:"                                 
006200           02  FILLER  PIC X(12) VALUE "MATERIALES:".                     
006210      * LT-TOTAL-MATERIALES: cantidad o contador numerico                 
006220      * mascara del campo: ZZ,ZZ9                                         
006230           02  LT-TOTAL-MATERIALES    PIC ZZ,ZZ9.                         
006240           02  FILLER  PIC X(04) VALUE SPACES.                            
006250      * literal de reporte: "VALOR DE INVENTARIO"                         
006260           02  FILLER  PIC X(20) VALUE "VALOR DE INVENTARIO".             
006270      * LT-VALOR: cantidad o contador numerico                            
006280      * mascara del campo: ---,---,--9.99                                 
006290           02  LT-VALOR               PIC ---,---,--9.99.                 
006300           02  FILLER  PIC X(04) VALUE SPACES.                            
006310      * literal de reporte: "MATERIALES CRITICOS"                         
006320           02  FILLER  PIC X(20) VALUE "MATERIALES CRITICOS".             
006330      * LT-CRITICOS: cantidad o contador numerico                         
006340      * mascara del campo: ZZ,ZZ9                                         
006350           02  LT-CRITICOS            PIC ZZ,ZZ9.                         
006360           02  FILLER  PIC X(04) VALUE SPACES.                            
006370      * literal de reporte: "MATERIALES BAJO"                             
006380           02  FILLER  PIC X(16) VALUE "MATERIALES BAJO".                 
006390      * LT-BAJOS: cantidad o contador numerico                            
006400      * mascara del campo: ZZ,ZZ9                                         
006410           02  LT-BAJOS               PIC ZZ,ZZ9.                         
006420           02  FILLER  PIC X(20) VALUE SPACES.                            
006430      *                                                                   
006440                                                                          
006450      * -- logica principal del programa, en orden de ejecucion --        
006460       PROCEDURE DIVISION.                                                
006470      * -- PARRAFO 0000-INICIO: el arranque del programa --               
006480       0000-INICIO.                                                       
006490      * ejecuta el parrafo 1000-ABRIR-ARCHIVOS                            
006500           PERFORM 1000-ABRIR-ARCHIVOS THRU 1000-EXIT.                    
006510      * ejecuta el parrafo 1100-CARGAR-MATERIAL                           
006520           PERFORM 1100-CARGAR-MATERIAL THRU 1100-EXIT.                   
006530      * ejecuta el parrafo 1200-CARGAR-ROLLOS                             
006540           PERFORM 1200-CARGAR-ROLLOS THRU 1200-EXIT.                     
006550      * ejecuta el parrafo 1500-ENCABEZADO-REPORTE                        
006560           PERFORM 1500-ENCABEZADO-REPORTE THRU 1500-EXIT.                
006570      * ejecuta el parrafo 2000-LEER-MOVIMIENTO                           
006580           PERFORM 2000-LEER-MOVIMIENTO THRU 2000-EXIT.                   
006590      * ejecuta el parrafo 2500-PROCESAR-MOVIMIENTO                       
006600           PERFORM 2500-PROCESAR-MOVIMIENTO THRU 2999-EXIT                
006610      * repite mientras se cumpla esta condicion                          
006620               UNTIL FIN-MOVTOS.                                          
006630      * ejecuta el parrafo 6000-GRABAR-MATOUT                             
006640           PERFORM 6000-GRABAR-MATOUT THRU 6000-EXIT.                     
006650      * ejecuta el parrafo 6500-GRABAR-ROLLOUT                            
006660           PERFORM 6500-GRABAR-ROLLOUT THRU 6500-EXIT.                    
006670      * ejecuta el parrafo 7000-IMPRIMIR-INVENTARIO                       
006680           PERFORM 7000-IMPRIMIR-INVENTARIO THRU 7000-EXIT.               
006690      * ejecuta el parrafo 9000-CERRAR-ARCHIVOS                           
006700           PERFORM 9000-CERRAR-ARCHIVOS THRU 9000-EXIT.                   
006710      * despliega el mensaje o valor en pantalla                          
006720           DISPLAY WS-VERSION-PROGRAMA " REGS: " WS-CNT-CORRIDA.          
006730      * termina la ejecucion del programa                                 
006740           STOP RUN.                                                      
006750      *                                                                   
006760                                                                          
006770      * -- PARRAFO 1000-ABRIR-ARCHIVOS: abre los archivos --              
006780       1000-ABRIR-ARCHIVOS.                                               
006790      * abre el archivo indicado                                          
006800           OPEN INPUT  MATERIAL-IN.                                       
006810      * abre el archivo indicado                                          
006820           OPEN INPUT  ROLLOS-IN.                                         
006830      * abre el archivo indicado                                          
006840           OPEN INPUT  MOVTOS-IN.                                         
006850      * abre el archivo indicado                                          
006860           OPEN OUTPUT MATOUT-OUT.                                        
006870      * abre el archivo indicado                                          
006880           OPEN OUTPUT ROLLOUT-OUT.                                       
006890      * abre el archivo indicado                                          
006900           OPEN OUTPUT MOVJRNL-OUT.                                       
006910      * abre el archivo indicado                                          
006920           OPEN EXTEND REPORTE-LST.                                       
006930      * recibe el dato desde la terminal                                  
006940           ACCEPT WS-FECHA-CORRIDA FROM DATE YYYYMMDD.                    
006950       1000-EXIT.                                                         
006960      * marca el fin logico del parrafo                                   
006970           EXIT.                                                          
006980      *                                                                   
006990                                                                          
007000      * -- PARRAFO 1100-CARGAR-MATERIAL: carga el material --             
007010       1100-CARGAR-MATERIAL.                                              
007020      * pasa ZERO a WS-CNT-MATERIALES                                     
007030           MOVE ZERO TO WS-CNT-MATERIALES.                                
007040      * lee el siguiente registro de MATERIAL-IN                          
007050           READ MATERIAL-IN                                               
007060      * continua la instruccion anterior                                  
007070               AT END MOVE "S" TO SW-FIN-MATERIAL.                        
007080      * ejecuta el parrafo 1150-CARGAR-UN-MATERIAL                        
007090           PERFORM 1150-CARGAR-UN-MATERIAL THRU 1150-EXIT                 
007100      * repite mientras se cumpla esta condicion                          
007110               UNTIL FIN-MATERIAL.                                        
007120       1100-EXIT.                                                         
007130      * marca el fin logico del parrafo                                   
007140           EXIT.                                                          
007150      *                                                                   
007160                                                                          
007170      * -- PARRAFO 1150-CARGAR-UN-MATERIAL: carga un el material          
007180       1150-CARGAR-UN-MATERIAL.                                           
007190      * suma 1 a WS-CNT-MATERIALES                                        
007200           ADD 1 TO WS-CNT-MATERIALES.                                    
007210      * suma 1 a WS-CNT-CORRIDA                                           
007220           ADD 1 TO WS-CNT-CORRIDA.                                       
007230      * posiciona el indice de la tabla                                   
007240           SET IX-MAT TO WS-CNT-MATERIALES.                               
007250      * pasa MAT-ID-IN a WS-MAT-ID (IX-MAT)                               
007260           MOVE MAT-ID-IN            TO WS-MAT-ID (IX-MAT).               
007270      * pasa MAT-TIPO-IN a WS-MAT-TIPO (IX-MAT)                           
007280           MOVE MAT-TIPO-IN          TO WS-MAT-TIPO (IX-MAT).             
007290      * pasa MAT-NOMBRE-IN a WS-MAT-NOMBRE (IX-MAT)                       
007300           MOVE MAT-NOMBRE-IN        TO WS-MAT-NOMBRE (IX-MAT).           
007310      * pasa MAT-COLOR-IN a WS-MAT-COLOR (IX-MAT)                         
007320           MOVE MAT-COLOR-IN         TO WS-MAT-COLOR (IX-MAT).            
007330      * pasa MAT-STOCK-ACTUAL-IN a WS-MAT-STOCK (IX-MAT)                  
007340           MOVE MAT-STOCK-ACTUAL-IN  TO WS-MAT-STOCK (IX-MAT).            
007350      * pasa MAT-STOCK-MINIMO-IN a WS-MAT-MINIMO (IX-MAT)                 
007360           MOVE MAT-STOCK-MINIMO-IN  TO WS-MAT-MINIMO (IX-MAT).           
007370      * pasa MAT-STOCK-CRITICO-IN a WS-MAT-CRITICO (IX-MAT)               
007380           MOVE MAT-STOCK-CRITICO-IN TO WS-MAT-CRITICO (IX-MAT).          
007390      * pasa MAT-PRECIO-UNIT-IN a WS-MAT-PRECIO (IX-MAT)                  
007400           MOVE MAT-PRECIO-UNIT-IN   TO WS-MAT-PRECIO (IX-MAT).           
007410      * pasa MAT-ACTIVO-IN a WS-MAT-ACTIVO (IX-MAT)                       
007420           MOVE MAT-ACTIVO-IN        TO WS-MAT-ACTIVO (IX-MAT).           
007430      * pasa SPACES a WS-MAT-NIVEL (IX-MAT)                               
007440           MOVE SPACES               TO WS-MAT-NIVEL (IX-MAT).            
007450      * lee el siguiente registro de MATERIAL-IN                          
007460           READ MATERIAL-IN                                               
007470      * continua la instruccion anterior                                  
007480               AT END MOVE "S" TO SW-FIN-MATERIAL.                        
007490       1150-EXIT.                                                         
007500      * marca el fin logico del parrafo                                   
007510           EXIT.                                                          
007520      *                                                                   
007530                                                                          
007540      * -- PARRAFO 1200-CARGAR-ROLLOS: carga los rollos --                
007550       1200-CARGAR-ROLLOS.                                                
007560      * pasa ZERO a WS-CNT-ROLLOS                                         
007570           MOVE ZERO TO WS-CNT-ROLLOS.                                    
007580      * lee el siguiente registro de ROLLOS-IN                            
007590           READ ROLLOS-IN                                                 
007600      * complemento de la clausula anterior                               
007610               AT END MOVE "S" TO SW-FIN-ROLLOS.                          
007620      * ejecuta el parrafo 1250-CARGAR-UN-ROLLO                           
007630           PERFORM 1250-CARGAR-UN-ROLLO THRU 1250-EXIT                    
007640      * repite mientras se cumpla esta condicion                          
007650               UNTIL FIN-ROLLOS.                                          
007660       1200-EXIT.                                                         
007670      * marca el fin logico del parrafo                                   
007680           EXIT.                                                          
007690      *                                                                   
007700                                                                          
007710      * -- PARRAFO 1250-CARGAR-UN-ROLLO: carga un el rollo --             
007720       1250-CARGAR-UN-ROLLO.                                              
007730      * suma 1 a WS-CNT-ROLLOS                                            
007740           ADD 1 TO WS-CNT-ROLLOS.                                        
007750      * posiciona el indice de la tabla                                   
007760           SET IX-ROL TO WS-CNT-ROLLOS.                                   
007770      * pasa ROL-ID-IN a WS-ROL-ID (IX-ROL)                               
007780           MOVE ROL-ID-IN             TO WS-ROL-ID (IX-ROL).              
007790      * pasa ROL-MAT-ID-IN a WS-ROL-MAT-ID (IX-ROL)                       
007800           MOVE ROL-MAT-ID-IN    TO WS-ROL-MAT-ID (IX-ROL).               
007810      * pasa ROL-CODIGO-IN a WS-ROL-CODIGO (IX-ROL)                       
007820           MOVE ROL-CODIGO-IN         TO WS-ROL-CODIGO (IX-ROL).          
007830      * pasa ROL-METROS-INI-IN a WS-ROL-METROS-INI (IX-ROL)               
007840           MOVE ROL-METROS-INI-IN   TO WS-ROL-METROS-INI (IX-ROL).        
007850      * pasa ROL-METROS-ACT-IN a WS-ROL-METROS-ACT (IX-ROL)               
007860           MOVE ROL-METROS-ACT-IN   TO WS-ROL-METROS-ACT (IX-ROL).        
007870      * pasa ROL-DESTINO-IN a WS-ROL-DESTINO (IX-ROL)                     
007880           MOVE ROL-DESTINO-IN        TO WS-ROL-DESTINO (IX-ROL).         
007890      * pasa ROL-ACTIVO-IN a WS-ROL-ACTIVO (IX-ROL)                       
007900           MOVE ROL-ACTIVO-IN         TO WS-ROL-ACTIVO (IX-ROL).          
007910      * lee el siguiente registro de ROLLOS-IN                            
007920           READ ROLLOS-IN                                                 
007930      * continua la instruccion anterior                                  
007940               AT END MOVE "S" TO SW-FIN-ROLLOS.                          
007950       1250-EXIT.                                                         
007960      * marca el fin logico del parrafo                                   
007970           EXIT.                                                          
007980      *                                                                   
007990                                                                          
008000      * -- PARRAFO 1500-ENCABEZADO-REPORTE: el encabezado del             
008010       1500-ENCABEZADO-REPORTE.                                           
008020      * pasa WS-FC-ANO a LE-FECHA-ANO                                     
008030           MOVE WS-FC-ANO TO LE-FECHA-ANO.                                
008040      * pasa WS-FC-MES a LE-FECHA-MES                                     
008050           MOVE WS-FC-MES TO LE-FECHA-MES.                                
008060      * pasa WS-FC-DIA a LE-FECHA-DIA                                     
008070           MOVE WS-FC-DIA TO LE-FECHA-DIA.                                
008080      * graba el registro LIN-REPORTE                                     
008090           WRITE LIN-REPORTE FROM WS-LIN-ENCABEZADO                       
008100      * controla el salto de linea o de pagina del reporte                
008110               AFTER ADVANCING TOP-OF-FORM.                               
008120      * pasa SPACES a LIN-REPORTE                                         
008130           MOVE SPACES TO LIN-REPORTE.                                    
008140      * graba el registro LIN-REPORTE                                     
008150           WRITE LIN-REPORTE AFTER ADVANCING 1 LINE.                      
008160       1500-EXIT.                                                         
008170      * marca el fin logico del parrafo                                   
008180           EXIT.                                                          
008190      *                                                                   
008200                                                                          
008210      * -- PARRAFO 2000-LEER-MOVIMIENTO: lee el movimiento --             
008220       2000-LEER-MOVIMIENTO.                                              
008230      * lee el siguiente registro de MOVTOS-IN                            
008240           READ MOVTOS-IN                                                 
008250      * al llegar a fin de archivo                                        
008260               AT END                                                     
008270      * pasa "S" a SW-FIN-MOVTOS                                          
008280                   MOVE "S" TO SW-FIN-MOVTOS                              
008290      * si el registro se leyo correctamente                              
008300               NOT AT END                                                 
008310      * suma 1 a WS-CNT-MOVTOS                                            
008320                   ADD 1 TO WS-CNT-MOVTOS                                 
008330      * cierra la lectura                                                 
008340           END-READ.                                                      
008350       2000-EXIT.                                                         
008360      * marca el fin logico del parrafo                                   
008370           EXIT.                                                          
008380      *                                                                   
008390                                                                          
008400      * -- PARRAFO 2500-PROCESAR-MOVIMIENTO: procesa el                   
008410       2500-PROCESAR-MOVIMIENTO.                                          
008420      * pasa "S" a SW-MOVIMIENTO-VALIDO                                   
008430           MOVE "S" TO SW-MOVIMIENTO-VALIDO.                              
008440      * pasa "N" a SW-MATERIAL-ENCONTRADO                                 
008450           MOVE "N" TO SW-MATERIAL-ENCONTRADO.                            
008460      * pasa "N" a SW-ROLLO-ENCONTRADO                                    
008470           MOVE "N" TO SW-ROLLO-ENCONTRADO.                               
008480      * pasa "OK" a WS-ESTADO-MOVTO                                       
008490           MOVE "OK" TO WS-ESTADO-MOVTO.                                  
008500      * evalua la condicion siguiente                                     
008510           IF MOV-ROLLO-ID = ZERO                                         
008520      * pasa "N" a SW-HAY-ROLLO                                           
008530               MOVE "N" TO SW-HAY-ROLLO                                   
008540      * en caso contrario                                                 
008550           ELSE                                                           
008560      * pasa "S" a SW-HAY-ROLLO                                           
008570               MOVE "S" TO SW-HAY-ROLLO                                   
008580      * cierra el IF anterior                                             
008590           END-IF.                                                        
008600      * ejecuta el parrafo 2600-FIRMAR-CANTIDAD                           
008610           PERFORM 2600-FIRMAR-CANTIDAD THRU 2600-EXIT.                   
008620      * ejecuta el parrafo 2650-BUSCAR-MATERIAL                           
008630           PERFORM 2650-BUSCAR-MATERIAL THRU 2650-EXIT.                   
008640      * evalua la condicion siguiente                                     
008650           IF HAY-ROLLO                                                   
008660      * ejecuta el parrafo 2700-BUSCAR-ROLLO                              
008670               PERFORM 2700-BUSCAR-ROLLO THRU 2700-EXIT                   
008680      * cierra el IF anterior                                             
008690           END-IF.                                                        
008700      * evalua la condicion siguiente                                     
008710           IF NOT MATERIAL-ENCONTRADO                                     
008720      * pasa "N" a SW-MOVIMIENTO-VALIDO                                   
008730               MOVE "N" TO SW-MOVIMIENTO-VALIDO                           
008740      * cierra el IF anterior                                             
008750           END-IF.                                                        
008760      * evalua la condicion siguiente                                     
008770           IF HAY-ROLLO AND NOT ROLLO-ENCONTRADO                          
008780      * pasa "N" a SW-MOVIMIENTO-VALIDO                                   
008790               MOVE "N" TO SW-MOVIMIENTO-VALIDO                           
008800      * cierra el IF anterior                                             
008810           END-IF.                                                        
008820      * evalua la condicion siguiente                                     
008830           IF MOVIMIENTO-VALIDO AND HAY-ROLLO                             
008840      * ejecuta el parrafo 2750-VALIDAR-DESTINO                           
008850               PERFORM 2750-VALIDAR-DESTINO THRU 2750-EXIT                
008860      * cierra el IF anterior                                             
008870           END-IF.                                                        
008880      * evalua la condicion siguiente                                     
008890           IF MOVIMIENTO-VALIDO                                           
008900      * ejecuta el parrafo 2800-VALIDAR-STOCK                             
008910               PERFORM 2800-VALIDAR-STOCK THRU 2800-EXIT                  
008920      * cierra el IF anterior                                             
008930           END-IF.                                                        
008940      * evalua la condicion siguiente                                     
008950           IF MOVIMIENTO-VALIDO                                           
008960      * ejecuta el parrafo 2900-APLICAR-MOVIMIENTO                        
008970               PERFORM 2900-APLICAR-MOVIMIENTO THRU 2900-EXIT             
008980      * en caso contrario                                                 
008990           ELSE                                                           
009000      * pasa "RE" a WS-ESTADO-MOVTO                                       
009010               MOVE "RE" TO WS-ESTADO-MOVTO                               
009020      * pasa "S" a SW-HUBO-RECHAZOS                                       
009030               MOVE "S" TO SW-HUBO-RECHAZOS                               
009040      * suma 1 a WS-CNT-RECHAZADOS                                        
009050               ADD 1 TO WS-CNT-RECHAZADOS                                 
009060      * cierra el IF anterior                                             
009070           END-IF.                                                        
009080      * ejecuta el parrafo 2950-GRABAR-JOURNAL                            
009090           PERFORM 2950-GRABAR-JOURNAL THRU 2950-EXIT.                    
009100      * ejecuta el parrafo 2000-LEER-MOVIMIENTO                           
009110           PERFORM 2000-LEER-MOVIMIENTO THRU 2000-EXIT.                   
009120       2999-EXIT.                                                         
009130      * marca el fin logico del parrafo                                   
009140           EXIT.                                                          
009150      *                                                                   
009160                                                                          
009170      * -- PARRAFO 2600-FIRMAR-CANTIDAD: firma la cantidad --             
009180       2600-FIRMAR-CANTIDAD.                                              
009190      * pasa MOV-TIPO a WS-TIPO-MOVTO                                     
009200           MOVE MOV-TIPO TO WS-TIPO-MOVTO.                                
009210      * evalua multiples condiciones                                      
009220           EVALUATE MOV-TIPO                                              
009230      * renglon aplicable cuando se cumple esta condicion                 
009240               WHEN "SC"                                                  
009250      * calcula WS-CANT-FIRMADA                                           
009260                   COMPUTE WS-CANT-FIRMADA = ZERO - MOV-CANTIDAD          
009270      * renglon aplicable cuando se cumple esta condicion                 
009280               WHEN "SV"                                                  
009290      * calcula WS-CANT-FIRMADA                                           
009300                   COMPUTE WS-CANT-FIRMADA = ZERO - MOV-CANTIDAD          
009310      * renglon aplicable cuando se cumple esta condicion                 
009320               WHEN "ME"                                                  
009330      * calcula WS-CANT-FIRMADA                                           
009340                   COMPUTE WS-CANT-FIRMADA = ZERO - MOV-CANTIDAD          
009350      * renglon aplicable cuando se cumple esta condicion                 
009360               WHEN OTHER                                                 
009370      * pasa MOV-CANTIDAD a WS-CANT-FIRMADA                               
009380                   MOVE MOV-CANTIDAD TO WS-CANT-FIRMADA                   
009390      * cierra el EVALUATE                                                
009400           END-EVALUATE.                                                  
009410       2600-EXIT.                                                         
009420      * marca el fin logico del parrafo                                   
009430           EXIT.                                                          
009440      *                                                                   
009450                                                                          
009460      * -- PARRAFO 2650-BUSCAR-MATERIAL: busca el material --             
009470       2650-BUSCAR-MATERIAL.                                              
009480      * posiciona el indice de la tabla                                   
009490           SET IX-MAT TO 1.                                               
009500      * busca en la tabla cargada en memoria                              
009510           SEARCH ALL WS-MATERIAL                                         
009520      * al llegar a fin de archivo                                        
009530               AT END                                                     
009540      * pasa "N" a SW-MATERIAL-ENCONTRADO                                 
009550                   MOVE "N" TO SW-MATERIAL-ENCONTRADO                     
009560      * renglon aplicable cuando se cumple esta condicion                 
009570               WHEN WS-MAT-ID (IX-MAT) = MOV-MATERIAL-ID                  
009580      * pasa "S" a SW-MATERIAL-ENCONTRADO                                 
009590                   MOVE "S" TO SW-MATERIAL-ENCONTRADO                     
009600      * pasa WS-MAT-STOCK (IX-MAT) a WS-STOCK-ANTERIOR                    
009610                   MOVE WS-MAT-STOCK (IX-MAT) TO WS-STOCK-ANTERIOR        
009620      * cierra la busqueda                                                
009630           END-SEARCH.                                                    
009640       2650-EXIT.                                                         
009650      * marca el fin logico del parrafo                                   
009660           EXIT.                                                          
009670      *                                                                   
009680                                                                          
009690      * -- PARRAFO 2700-BUSCAR-ROLLO: busca el rollo --                   
009700       2700-BUSCAR-ROLLO.                                                 
009710      * posiciona el indice de la tabla                                   
009720           SET IX-ROL TO 1.                                               
009730      * busca en la tabla cargada en memoria                              
009740           SEARCH ALL WS-ROLLO                                            
009750      * al llegar a fin de archivo                                        
009760               AT END                                                     
009770      * pasa "N" a SW-ROLLO-ENCONTRADO                                    
009780                   MOVE "N" TO SW-ROLLO-ENCONTRADO                        
009790      * renglon aplicable cuando se cumple esta condicion                 
009800               WHEN WS-ROL-ID (IX-ROL) = MOV-ROLLO-ID                     
009810      * pasa "S" a SW-ROLLO-ENCONTRADO                                    
009820                   MOVE "S" TO SW-ROLLO-ENCONTRADO                        
009830      * cierra la busqueda                                                
009840           END-SEARCH.                                                    
009850       2700-EXIT.                                                         
009860      * marca el fin logico del parrafo                                   
009870           EXIT.                                                          
009880      *                                                                   
009890                                                                          
009900      *--  UN ROLLO CORTE/MIXTO SIRVE PARA SALIDA CORTE; UN -----*        
009910      *--  ROLLO VENTA/MIXTO SIRVE PARA SALIDA VENTA.  CUALQUIER *        
009920      *--  OTRA COMBINACION SE RECHAZA (VER BITACORA 09/11/87). -*        
009930      * -- PARRAFO 2750-VALIDAR-DESTINO: valida el destino --             
009940       2750-VALIDAR-DESTINO.                                              
009950      * evalua multiples condiciones                                      
009960           EVALUATE TRUE                                                  
009970      * renglon aplicable cuando se cumple esta condicion                 
009980               WHEN MOV-TIPO = "SC"                                       
009990      * evalua la condicion siguiente                                     
010000                   IF WS-ROL-DESTINO (IX-ROL) NOT = "C" AND               
010010      * complemento de la clausula anterior                               
010020                      WS-ROL-DESTINO (IX-ROL) NOT = "M"                   
010030      * pasa "N" a SW-MOVIMIENTO-VALIDO                                   
010040                       MOVE "N" TO SW-MOVIMIENTO-VALIDO                   
010050      * cierra el IF anterior                                             
010060                   END-IF                                                 
010070      * renglon aplicable cuando se cumple esta condicion                 
010080               WHEN MOV-TIPO = "SV"                                       
010090      * evalua la condicion siguiente                                     
010100                   IF WS-ROL-DESTINO (IX-ROL) NOT = "V" AND               
010110      * continua la instruccion anterior                                  
010120                      WS-ROL-DESTINO (IX-ROL) NOT = "M"                   
010130      * pasa "N" a SW-MOVIMIENTO-VALIDO                                   
010140                       MOVE "N" TO SW-MOVIMIENTO-VALIDO                   
010150      * cierra el IF anterior                                             
010160                   END-IF                                                 
010170      * renglon aplicable cuando se cumple esta condicion                 
010180               WHEN OTHER                                                 
010190      * complemento de la clausula anterior                               
010200                   CONTINUE                                               
010210      * cierra el EVALUATE                                                
010220           END-EVALUATE.                                                  
010230       2750-EXIT.                                                         
010240      * marca el fin logico del parrafo                                   
010250           EXIT.                                                          
010260      *                                                                   
010270                                                                          
010280      * -- PARRAFO 2800-VALIDAR-STOCK: valida la existencia --            
010290       2800-VALIDAR-STOCK.                                                
010300      * calcula WS-STOCK-NUEVO                                            
010310           COMPUTE WS-STOCK-NUEVO =                                       
010320      * forma parte del renglon de codigo previo                          
010330               WS-MAT-STOCK (IX-MAT) + WS-CANT-FIRMADA.                   
010340      * evalua la condicion siguiente                                     
010350           IF WS-STOCK-NUEVO < ZERO                                       
010360      * pasa "N" a SW-MOVIMIENTO-VALIDO                                   
010370               MOVE "N" TO SW-MOVIMIENTO-VALIDO                           
010380      * cierra el IF anterior                                             
010390           END-IF.                                                        
010400      * evalua la condicion siguiente                                     
010410           IF HAY-ROLLO                                                   
010420      * calcula WS-ROLLO-NUEVO                                            
010430               COMPUTE WS-ROLLO-NUEVO =                                   
010440      * forma parte del renglon de codigo previo                          
010450                   WS-ROL-METROS-ACT (IX-ROL) + WS-CANT-FIRMADA           
010460      * evalua la condicion siguiente                                     
010470               IF WS-ROLLO-NUEVO < ZERO                                   
010480      * pasa "N" a SW-MOVIMIENTO-VALIDO                                   
010490                   MOVE "N" TO SW-MOVIMIENTO-VALIDO                       
010500      * cierra el IF anterior                                             
010510               END-IF                                                     
010520      * cierra el IF anterior                                             
010530           END-IF.                                                        
010540       2800-EXIT.                                                         
010550      * marca el fin logico del parrafo                                   
010560           EXIT.                                                          
010570      *                                                                   
010580                                                                          
010590      * -- PARRAFO 2900-APLICAR-MOVIMIENTO: aplica el movimiento          
010600       2900-APLICAR-MOVIMIENTO.                                           
010610      * pasa WS-STOCK-NUEVO a WS-MAT-STOCK (IX-MAT)                       
010620           MOVE WS-STOCK-NUEVO TO WS-MAT-STOCK (IX-MAT).                  
010630      * evalua la condicion siguiente                                     
010640           IF HAY-ROLLO                                                   
010650      * pasa WS-ROLLO-NUEVO a WS-ROL-METROS-ACT (IX-ROL)                  
010660               MOVE WS-ROLLO-NUEVO TO WS-ROL-METROS-ACT (IX-ROL)          
010670      * cierra el IF anterior                                             
010680           END-IF.                                                        
010690      * suma 1 a WS-CNT-ACEPTADOS                                         
010700           ADD 1 TO WS-CNT-ACEPTADOS.                                     
010710       2900-EXIT.                                                         
010720      * marca el fin logico del parrafo                                   
010730           EXIT.                                                          
010740      *                                                                   
010750                                                                          
010760      * -- PARRAFO 2950-GRABAR-JOURNAL: graba la bitacora --              
010770       2950-GRABAR-JOURNAL.                                               
010780      * pasa SPACES a REG-MOVJRNL                                         
010790           MOVE SPACES TO REG-MOVJRNL.                                    
010800      * pasa MOV-ID a MVJ-ID                                              
010810           MOVE MOV-ID            TO MVJ-ID.                              
010820      * pasa MOV-MATERIAL-ID a MVJ-MATERIAL-ID                            
010830           MOVE MOV-MATERIAL-ID   TO MVJ-MATERIAL-ID.                     
010840      * pasa MOV-ROLLO-ID a MVJ-ROLLO-ID                                  
010850           MOVE MOV-ROLLO-ID      TO MVJ-ROLLO-ID.                        
010860      * pasa MOV-TIPO a MVJ-TIPO                                          
010870           MOVE MOV-TIPO          TO MVJ-TIPO.                            
010880      * pasa MOV-CANTIDAD a MVJ-CANTIDAD                                  
010890           MOVE MOV-CANTIDAD      TO MVJ-CANTIDAD.                        
010900      * pasa MOV-PEDIDO-ID a MVJ-PEDIDO-ID                                
010910           MOVE MOV-PEDIDO-ID     TO MVJ-PEDIDO-ID.                       
010920      * pasa MOV-USUARIO-ID a MVJ-USUARIO-ID                              
010930           MOVE MOV-USUARIO-ID    TO MVJ-USUARIO-ID.                      
010940      * pasa WS-STOCK-ANTERIOR a MVJ-STOCK-ANT                            
010950           MOVE WS-STOCK-ANTERIOR TO MVJ-STOCK-ANT.                       
010960      * evalua la condicion siguiente                                     
010970           IF WS-ESTADO-MOVTO = "OK"                                      
010980      * pasa WS-STOCK-NUEVO a MVJ-STOCK-NVO                               
010990               MOVE WS-STOCK-NUEVO TO MVJ-STOCK-NVO                       
011000      * en caso contrario                                                 
011010           ELSE                                                           
011020      * pasa WS-STOCK-ANTERIOR a MVJ-STOCK-NVO                            
011030               MOVE WS-STOCK-ANTERIOR TO MVJ-STOCK-NVO                    
011040      * cierra el IF anterior                                             
011050           END-IF.                                                        
011060      * pasa WS-ESTADO-MOVTO a MVJ-ESTADO                                 
011070           MOVE WS-ESTADO-MOVTO   TO MVJ-ESTADO.                          
011080      * graba el registro REG-MOVJRNL                                     
011090           WRITE REG-MOVJRNL.                                             
011100       2950-EXIT.                                                         
011110      * marca el fin logico del parrafo                                   
011120           EXIT.                                                          
011130      *                                                                   
011140                                                                          
011150      *--  CLASIFICACION NORMAL/BAJO/CRITICO (BITACORA 02/06/89) *        
011160      * -- PARRAFO 3500-CLASIFICAR-ALERTA: clasifica la alerta --         
011170       3500-CLASIFICAR-ALERTA.                                            
011180      * evalua multiples condiciones                                      
011190           EVALUATE TRUE                                                  
011200      * renglon aplicable cuando se cumple esta condicion                 
011210             WHEN WS-MAT-STOCK (IX-MAT) <= WS-MAT-CRITICO (IX-MAT)        
011220      * pasa "CR" a WS-MAT-NIVEL (IX-MAT)                                 
011230                 MOVE "CR" TO WS-MAT-NIVEL (IX-MAT)                       
011240      * renglon aplicable cuando se cumple esta condicion                 
011250             WHEN WS-MAT-STOCK (IX-MAT) <= WS-MAT-MINIMO (IX-MAT)         
011260      * pasa "BA" a WS-MAT-NIVEL (IX-MAT)                                 
011270                 MOVE "BA" TO WS-MAT-NIVEL (IX-MAT)                       
011280      * renglon aplicable cuando se cumple esta condicion                 
011290             WHEN OTHER                                                   
011300      * pasa "NO" a WS-MAT-NIVEL (IX-MAT)                                 
011310                 MOVE "NO" TO WS-MAT-NIVEL (IX-MAT)                       
011320      * cierra el EVALUATE                                                
011330           END-EVALUATE.                                                  
011340       3500-EXIT.                                                         
011350      * marca el fin logico del parrafo                                   
011360           EXIT.                                                          
011370      *                                                                   
011380                                                                          
011390      * -- PARRAFO 6000-GRABAR-MATOUT: graba el material grabado          
011400       6000-GRABAR-MATOUT.                                                
011410      * posiciona el indice de la tabla                                   
011420           SET IX-MAT TO 1.                                               
011430      * ejecuta el parrafo 6100-GRABAR-UN-MATERIAL                        
011440           PERFORM 6100-GRABAR-UN-MATERIAL THRU 6100-EXIT                 
011450      * recorre la tabla con este indice de control                       
011460               VARYING IX-MAT FROM 1 BY 1                                 
011470      * repite mientras se cumpla esta condicion                          
011480               UNTIL IX-MAT > WS-CNT-MATERIALES.                          
011490       6000-EXIT.                                                         
011500      * marca el fin logico del parrafo                                   
011510           EXIT.                                                          
011520      *                                                                   
011530                                                                          
011540      * -- PARRAFO 6100-GRABAR-UN-MATERIAL: graba un el material          
011550       6100-GRABAR-UN-MATERIAL.                                           
011560      * ejecuta el parrafo 3500-CLASIFICAR-ALERTA                         
011570           PERFORM 3500-CLASIFICAR-ALERTA THRU 3500-EXIT.                 
011580      * pasa SPACES a REG-MATOUT                                          
011590           MOVE SPACES TO REG-MATOUT.                                     
011600      * pasa WS-MAT-ID (IX-MAT) a MTO-ID                                  
011610           MOVE WS-MAT-ID (IX-MAT)      TO MTO-ID.                        
011620      * pasa WS-MAT-TIPO (IX-MAT) a MTO-TIPO                              
011630           MOVE WS-MAT-TIPO (IX-MAT)    TO MTO-TIPO.                      
011640      * pasa WS-MAT-NOMBRE (IX-MAT) a MTO-NOMBRE                          
011650           MOVE WS-MAT-NOMBRE (IX-MAT)  TO MTO-NOMBRE.                    
011660      * pasa WS-MAT-COLOR (IX-MAT) a MTO-COLOR                            
011670           MOVE WS-MAT-COLOR (IX-MAT)   TO MTO-COLOR.                     
011680      * pasa WS-MAT-STOCK (IX-MAT) a MTO-STOCK-ACTUAL                     
011690           MOVE WS-MAT-STOCK (IX-MAT)   TO MTO-STOCK-ACTUAL.              
011700      * pasa WS-MAT-MINIMO (IX-MAT) a MTO-STOCK-MINIMO                    
011710           MOVE WS-MAT-MINIMO (IX-MAT)  TO MTO-STOCK-MINIMO.              
011720      * pasa WS-MAT-CRITICO (IX-MAT) a MTO-STOCK-CRITICO                  
011730           MOVE WS-MAT-CRITICO (IX-MAT) TO MTO-STOCK-CRITICO.             
011740      * pasa WS-MAT-PRECIO (IX-MAT) a MTO-PRECIO-UNIT                     
011750           MOVE WS-MAT-PRECIO (IX-MAT)  TO MTO-PRECIO-UNIT.               
011760      * pasa WS-MAT-ACTIVO (IX-MAT) a MTO-ACTIVO                          
011770           MOVE WS-MAT-ACTIVO (IX-MAT)  TO MTO-ACTIVO.                    
011780      * pasa WS-MAT-NIVEL (IX-MAT) a MTO-NIVEL                            
011790           MOVE WS-MAT-NIVEL (IX-MAT)   TO MTO-NIVEL.                     
011800      * graba el registro REG-MATOUT                                      
011810           WRITE REG-MATOUT.                                              
011820       6100-EXIT.                                                         
011830      * marca el fin logico del parrafo                                   
011840           EXIT.                                                          
011850      *                                                                   
011860                                                                          
011870      * -- PARRAFO 6500-GRABAR-ROLLOUT: graba el rollo grabado --         
011880       6500-GRABAR-ROLLOUT.                                               
011890      * posiciona el indice de la tabla                                   
011900           SET IX-ROL TO 1.                                               
011910      * ejecuta el parrafo 6600-GRABAR-UN-ROLLO                           
011920           PERFORM 6600-GRABAR-UN-ROLLO THRU 6600-EXIT                    
011930      * recorre la tabla con este indice de control                       
011940               VARYING IX-ROL FROM 1 BY 1                                 
011950      * repite mientras se cumpla esta condicion                          
011960               UNTIL IX-ROL > WS-CNT-ROLLOS.                              
011970       6500-EXIT.                                                         
011980      * marca el fin logico del parrafo                                   
011990           EXIT.                                                          
012000      *                                                                   
012010                                                                          
012020      * -- PARRAFO 6600-GRABAR-UN-ROLLO: graba un el rollo --             
012030       6600-GRABAR-UN-ROLLO.                                              
012040      * pasa SPACES a REG-ROLLOUT                                         
012050           MOVE SPACES TO REG-ROLLOUT.                                    
012060      * pasa WS-ROL-ID (IX-ROL) a RLO-ID                                  
012070           MOVE WS-ROL-ID (IX-ROL)            TO RLO-ID.                  
012080      * pasa WS-ROL-MAT-ID (IX-ROL) a RLO-MAT-ID                          
012090           MOVE WS-ROL-MAT-ID (IX-ROL)   TO RLO-MAT-ID.                   
012100      * pasa WS-ROL-CODIGO (IX-ROL) a RLO-CODIGO                          
012110           MOVE WS-ROL-CODIGO (IX-ROL)        TO RLO-CODIGO.              
012120      * pasa WS-ROL-METROS-INI (IX-ROL) a RLO-METROS-INI                  
012130           MOVE WS-ROL-METROS-INI (IX-ROL)    TO RLO-METROS-INI.          
012140      * pasa WS-ROL-METROS-ACT (IX-ROL) a RLO-METROS-ACT                  
012150           MOVE WS-ROL-METROS-ACT (IX-ROL)    TO RLO-METROS-ACT.          
012160      * pasa WS-ROL-DESTINO (IX-ROL) a RLO-DESTINO                        
012170           MOVE WS-ROL-DESTINO (IX-ROL)       TO RLO-DESTINO.             
012180      * pasa WS-ROL-ACTIVO (IX-ROL) a RLO-ACTIVO                          
012190           MOVE WS-ROL-ACTIVO (IX-ROL)        TO RLO-ACTIVO.              
012200      * evalua la condicion siguiente                                     
012210           IF WS-ROL-METROS-INI (IX-ROL) = ZERO                           
012220      * pasa ZERO a RLO-PORCENTAJE                                        
012230               MOVE ZERO TO RLO-PORCENTAJE                                
012240      * en caso contrario                                                 
012250           ELSE                                                           
012260      * calcula RLO-PORCENTAJE                                            
012270               COMPUTE RLO-PORCENTAJE ROUNDED =                           
012280      * forma parte del renglon de codigo previo                          
012290                   WS-ROL-METROS-ACT (IX-ROL) * 100 /                     
012300      * continua la instruccion anterior                                  
012310                   WS-ROL-METROS-INI (IX-ROL)                             
012320      * cierra el IF anterior                                             
012330           END-IF.                                                        
012340      * graba el registro REG-ROLLOUT                                     
012350           WRITE REG-ROLLOUT.                                             
012360       6600-EXIT.                                                         
012370      * marca el fin logico del parrafo                                   
012380           EXIT.                                                          
012390      *                                                                   
012400                                                                          
012410      * -- PARRAFO 7000-IMPRIMIR-INVENTARIO: imprime el                   
012420       7000-IMPRIMIR-INVENTARIO.                                          
012430      * pasa ZERO a WS-VALOR-INVENTARIO                                   
012440           MOVE ZERO TO WS-VALOR-INVENTARIO.                              
012450      * posiciona el indice de la tabla                                   
012460           SET IX-MAT TO 1.                                               
012470      * ejecuta el parrafo 7100-IMPRIMIR-UN-MATERIAL                      
012480           PERFORM 7100-IMPRIMIR-UN-MATERIAL THRU 7100-EXIT               
012490      * recorre la tabla con este indice de control                       
012500               VARYING IX-MAT FROM 1 BY 1                                 
012510      * repite mientras se cumpla esta condicion                          
012520               UNTIL IX-MAT > WS-CNT-MATERIALES.                          
012530      * pasa WS-VALOR-INVENTARIO a LT-VALOR                               
012540           MOVE WS-VALOR-INVENTARIO TO LT-VALOR.                          
012550      * pasa WS-CNT-MATERIALES a LT-TOTAL-MATERIALES                      
012560           MOVE WS-CNT-MATERIALES   TO LT-TOTAL-MATERIALES.               
012570      * pasa WS-CNT-CRITICOS a LT-CRITICOS                                
012580           MOVE WS-CNT-CRITICOS     TO LT-CRITICOS.                       
012590      * pasa WS-CNT-BAJOS a LT-BAJOS                                      
012600           MOVE WS-CNT-BAJOS        TO LT-BAJOS.                          
012610      * graba el registro LIN-REPORTE                                     
012620           WRITE LIN-REPORTE FROM WS-LIN-TOTALES                          
012630      * controla el salto de linea o de pagina del reporte                
012640               AFTER ADVANCING 2 LINES.                                   
012650       7000-EXIT.                                                         
012660      * marca el fin logico del parrafo                                   
012670           EXIT.                                                          
012680      *                                                                   
012690                                                                          
012700      * -- PARRAFO 7100-IMPRIMIR-UN-MATERIAL: imprime un el               
012710       7100-IMPRIMIR-UN-MATERIAL.                                         
012720      * evalua la condicion siguiente                                     
012730           IF WS-MAT-ACTIVO (IX-MAT) NOT = "Y"                            
012740      * salta al parrafo 7100-EXIT                                        
012750               GO TO 7100-EXIT                                            
012760      * cierra el IF anterior                                             
012770           END-IF.                                                        
012780      * pasa WS-MAT-NOMBRE (IX-MAT) a LD-NOMBRE                           
012790           MOVE WS-MAT-NOMBRE (IX-MAT) TO LD-NOMBRE.                      
012800      * pasa WS-MAT-COLOR (IX-MAT) a LD-COLOR                             
012810           MOVE WS-MAT-COLOR (IX-MAT)  TO LD-COLOR.                       
012820      * pasa WS-MAT-STOCK (IX-MAT) a LD-STOCK                             
012830           MOVE WS-MAT-STOCK (IX-MAT)  TO LD-STOCK.                       
012840      * pasa WS-MAT-MINIMO (IX-MAT) a LD-MINIMO                           
012850           MOVE WS-MAT-MINIMO (IX-MAT) TO LD-MINIMO.                      
012860      * pasa WS-MAT-NIVEL (IX-MAT) a LD-NIVEL                             
012870           MOVE WS-MAT-NIVEL (IX-MAT)  TO LD-NIVEL.                       
012880      * calcula LD-VALOR                                                  
012890           COMPUTE LD-VALOR ROUNDED =                                     
012900      * continua la instruccion anterior                                  
012910               WS-MAT-STOCK (IX-MAT) * WS-MAT-PRECIO (IX-MAT).            
012920      * suma LD-VALOR a WS-VALOR-INVENTARIO                               
012930           ADD LD-VALOR TO WS-VALOR-INVENTARIO.                           
012940      * evalua la condicion siguiente                                     
012950           IF WS-MAT-NIVEL (IX-MAT) = "CR"                                
012960      * suma 1 a WS-CNT-CRITICOS                                          
012970               ADD 1 TO WS-CNT-CRITICOS                                   
012980      * cierra el IF anterior                                             
012990           END-IF.                                                        
013000      * evalua la condicion siguiente                                     
013010           IF WS-MAT-NIVEL (IX-MAT) = "BA"                                
013020      * suma 1 a WS-CNT-BAJOS                                             
013030               ADD 1 TO WS-CNT-BAJOS                                      
013040      * cierra el IF anterior                                             
013050           END-IF.                                                        
013060      * graba el registro LIN-REPORTE                                     
013070           WRITE LIN-REPORTE FROM WS-LIN-DETALLE                          
013080      * controla el salto de linea o de pagina del reporte                
013090               AFTER ADVANCING 1 LINE.                                    
013100       7100-EXIT.                                                         
013110      * marca el fin logico del parrafo                                   
013120           EXIT.                                                          
013130      *                                                                   
013140                                                                          
013150      * -- PARRAFO 9000-CERRAR-ARCHIVOS: cierra los archivos --           
013160       9000-CERRAR-ARCHIVOS.                                              
013170      * cierra MATERIAL-IN                                                
013180           CLOSE MATERIAL-IN.                                             
013190      * cierra ROLLOS-IN                                                  
013200           CLOSE ROLLOS-IN.                                               
013210      * cierra MOVTOS-IN                                                  
013220           CLOSE MOVTOS-IN.                                               
013230      * cierra MATOUT-OUT                                                 
013240           CLOSE MATOUT-OUT.                                              
013250      * cierra ROLLOUT-OUT                                                
013260           CLOSE ROLLOUT-OUT.                                             
013270      * cierra MOVJRNL-OUT                                                
013280           CLOSE MOVJRNL-OUT.                                             
013290      * cierra REPORTE-LST                                                
013300           CLOSE REPORTE-LST.                                             
013310       9000-EXIT.                                                         
013320      * marca el fin logico del parrafo                                   
013330           EXIT.                                                          
